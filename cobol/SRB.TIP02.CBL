000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.             STOCK-RATING-BATCH.                      
000300 AUTHOR.                 SHREENI.  MODIFIED BY R.CHIN.            
000400 INSTALLATION.           DST OUTPUT SOLUTIONS - INVEST DATA GRP.  
000500 DATE-WRITTEN.           05/02/1988.                              
000600 DATE-COMPILED.          07/01/2009.                              
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800                                                                  
000900******************************************************************
001000* SRB.TIP02  -  STOCK-RATING-BATCH                                
001100* NIGHTLY 4-TIER QUANTITATIVE STOCK SCORING BATCH.  READS THE     
001200* STOCK-METRICS-FEED (SMF.TIP09, 318-BYTE FUNDAMENTAL/TECHNICAL   
001300* METRIC RECORD PER TICKER), CLASSIFIES EACH TICKER INTO ONE OF   
001400* FOUR MARKET-CAP TIERS, COMPUTES FIVE WEIGHTED COMPONENT SCORES  
001500* PER TIER (VALUATION/QUALITY/GROWTH/MOMENTUM/TIER 5TH FACTOR),   
001600* ASSIGNS A RATING AND A BETA-ADJUSTED POSITION SIZE, WRITES THE  
001700* STOCK-SCORE-FEED (SSF.TIP01) AND PRINTS THE RATING-REPORT WITH  
001800* PER-TIER CONTROL BREAKS AND A STRONG-BUY / REVIEW ALERT SECTION.
001900* INPUT ARRIVES IN NO PARTICULAR TICKER OR TIER SEQUENCE - THE    
002000* PROGRAM BUFFERS SCORED STOCKS IN WS-SCORED-STOCK-TABLE SO THE   
002100* REPORT CAN BE WALKED BY TIER WITHOUT AN UPSTREAM SORT STEP.     
002200******************************************************************
002300* CHANGE LOG.                                                     
002400* --------------------------------------------------------------- 
002500* 05/02/88  SHREENI    ORIGINAL MEGA-CAP-ONLY SCREEN.  SINGLE     
002600*                      TIER, FOUR COMPONENT SCORES, NO POSITION   
002700*                      SIZING - TICKET RD-115.                    
002800* 01/09/89  SHREENI    ADDED LARGE-CAP-GROWTH TIER (TIER 2) AND   
002900*                      THE SCALE-AND-MOAT FIFTH FACTOR - RD-129.  
003000* 08/21/89  T.ORTIZ    ADDED BETA-ADJUSTED POSITION SIZING AND    
003100*                      THE POSITION-SIZE-PCT OUTPUT FIELD - RD-   
003200*                      132.                                       
003300* 04/02/90  T.ORTIZ    ADDED MID-CAP-EMERGING TIER (TIER 3) WITH  
003400*                      THE SCALE-INFLECTION FIFTH FACTOR - RD-149.
003500* 10/17/90  SHREENI    ADDED SCORE-BUFFER AND THE WARNING/CAUTION/
003600*                      HEALTHY STATUS ANNOTATION ON THE DETAIL    
003700*                      LINE - RISK DESK REQUEST, TICKET RD-150.   
003800* 05/30/91  R.CHIN     ADDED SMALL-CAP-MOONSHOTS TIER (TIER 4)    
003900*                      WITH THE DISRUPTION FIFTH FACTOR.  ALL     
004000*                      FOUR TIERS NOW SCORED IN ONE PASS - RD-155.
004100* 02/11/92  R.CHIN     REWORKED THE PER-TIER BUFFERING TABLE -    
004200*                      DROPPED THE SEPARATE SORT STEP, INPUT NOW  
004300*                      ARRIVES IN ARBITRARY ORDER - TICKET RD-163.
004400* 07/19/93  M.KELTY    ADDED STRONG-BUY / REVIEW ALERT SECTION TO 
004500*                      THE RATING-REPORT - TICKET RD-172.         
004600* 03/03/95  M.KELTY    RETENTION/COHORT SUB-SCORES REWORKED FOR   
004700*                      SAAS NAMES AFTER DESK COMPLAINTS ABOUT     
004800*                      CHURN-ONLY SCORING - TICKET RD-179.        
004900* 09/09/98  T.ORTIZ    Y2K REMEDIATION - NO DATE-BEARING FIELDS   
005000*                      IN EITHER FEED; VERIFIED RUN-BANNER DATE   
005100*                      MOVE USES THE SYSTEM 4-DIGIT YEAR.         
005200* 06/06/00  M.KELTY    RENUMBERED SEQUENCE AREA - NO LOGIC CHANGE.
005300* 11/14/02  R.CHIN     RAISED WS-SCORED-STOCK-TABLE TO 5000       
005400*                      ENTRIES - UNIVERSE GREW PAST THE OLD 2000  
005500*                      LIMIT - TICKET RD-196.                     
005600* 07/01/09  SHREENI    RECATALOGUED UNDER REVISED SHOP DOCUMEN-   
005700*                      TATION STANDARDS; NO LOGIC CHANGE.         
005800******************************************************************
005900                                                                  
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SPECIAL-NAMES.                                                   
006300     C01 IS TOP-OF-FORM.                                          
006400 INPUT-OUTPUT SECTION.                                            
006500 FILE-CONTROL.                                                    
006600     SELECT STOCK-METRICS-FEED  ASSIGN TO SMF09IN.                
006700     SELECT STOCK-SCORE-FEED    ASSIGN TO SSF01OT.                
006800     SELECT RATING-REPORT       ASSIGN TO SRB02PT.                
006900                                                                  
007000 DATA DIVISION.                                                   
007100 FILE SECTION.                                                    
007200 FD  STOCK-METRICS-FEED                                           
007300     LABEL RECORD IS STANDARD                                     
007400     RECORD CONTAINS 318 CHARACTERS                               
007500     DATA RECORD IS STOCK-METRICS-RECORD.                         
007600                                                                  
007700* FULL METRIC LAYOUT - SEE SMF.TIP09 FOR THE CATALOGUED COPY OF   
007800* THIS SAME 318-BYTE RECORD.  MAINTAIN THE TWO TOGETHER.          
007900 01  STOCK-METRICS-RECORD.                                        
008000     05  TICKER                     PIC X(08).                    
008100     05  VALUATION-RATIO-BLOCK.                                   
008200         10  MARKET-CAP-BIL             PIC S9(05)V9(02).         
008300         10  BETA                       PIC SV9(02).              
008400         10  PE-RATIO                   PIC S9(03)V9(02).         
008500         10  HIST-PE-AVG                PIC S9(03)V9(02).         
008600         10  FCF-YIELD-PCT              PIC S9(01)V9(02).         
008700         10  PEG-RATIO                  PIC S9(01)V9(02).         
008800         10  FORWARD-PE                 PIC S9(03)V9(02).         
008900         10  PS-RATIO                   PIC S9(03)V9(02).         
009000         10  SECTOR-MEDIAN-PE           PIC S9(03)V9(02).         
009100         10  SECTOR-MEDIAN-PS           PIC S9(03)V9(02).         
009200     05  QUALITY-GROWTH-BLOCK.                                    
009300         10  INSIDER-OWN-PCT            PIC S9(01)V9(02).         
009400         10  ROIC-PCT                   PIC S9(01)V9(02).         
009500         10  OP-MARGIN-PCT              PIC S9(01)V9(02).         
009600         10  GROSS-MARGIN-PCT           PIC S9(01)V9(02).         
009700         10  MARGIN-TREND-BPS           PIC S9(05).               
009800         10  EARN-BEAT-RATE-PCT         PIC S9(01)V9(02).         
009900         10  CASH-CONV-RATIO            PIC SV9(02).              
010000         10  REVENUE-BIL                PIC S9(03)V9(02).         
010100         10  REV-CAGR-3YR-PCT           PIC S9(01)V9(02).         
010200         10  REV-GROWTH-YOY-PCT         PIC S9(02)V9(02).         
010300         10  REV-GROWTH-TTM-PCT         PIC S9(02)V9(02).         
010400         10  EPS-CAGR-3YR-PCT           PIC S9(01)V9(02).         
010500         10  EPS-GROWTH-PCT             PIC S9(02)V9(02).         
010600         10  ANALYST-FWD-GROWTH-PCT     PIC S9(01)V9(02).         
010700         10  TAM-BIL                    PIC S9(05).               
010800         10  MARKET-SHARE-PCT           PIC S9(01)V9(02).         
010900         10  MARKET-PENETR-PCT          PIC S9(01)V9(02).         
011000         10  YEARS-25PLUS-GROWTH        PIC 9(02).                
011100         10  QTRS-ACCELERATING          PIC 9(02).                
011200         10  RETURN-12M-PCT             PIC S9(02)V9(02).         
011300         10  RETURN-6M-PCT              PIC S9(02)V9(02).         
011400         10  SPY-RETURN-12M-PCT         PIC S9(02)V9(02).         
011500         10  QQQ-RETURN-6M-PCT          PIC S9(02)V9(02).         
011600         10  IWM-RETURN-6M-PCT          PIC S9(02)V9(02).         
011700         10  IWO-RETURN-6M-PCT          PIC S9(02)V9(02).         
011800         10  PRICE                      PIC S9(04)V9(02).         
011900         10  MA-50                      PIC S9(04)V9(02).         
012000         10  MA-200                     PIC S9(04)V9(02).         
012100         10  NET-CASH-BIL               PIC S9(03)V9(02).         
012200         10  FCF-BIL                    PIC S9(03)V9(02).         
012300         10  VOLUME-CHANGE-PCT          PIC S9(02)V9(02).         
012400         10  SECTOR-AVG-GROWTH-PCT      PIC S9(01)V9(02).         
012500         10  LTV-CAC-RATIO              PIC SV9(02).              
012600         10  CAC-PAYBACK-MONTHS         PIC 9(03).                
012700         10  NRR-PCT                    PIC S9(01)V9(02).         
012800         10  DBR-PCT                    PIC S9(01)V9(02).         
012900         10  RECURRING-REV-PCT          PIC S9(01)V9(02).         
013000         10  REPEAT-REV-PCT             PIC S9(01)V9(02).         
013100         10  CUST-CHURN-PCT             PIC S9(01)V9(02).         
013200         10  CUST-GROWTH-PCT            PIC S9(01)V9(02).         
013300         10  TOP-CUST-CONC-PCT          PIC S9(01)V9(02).         
013400         10  TOP3-CUST-CONC-PCT         PIC S9(01)V9(02).         
013500         10  PATH-PROFIT-MONTHS         PIC 9(03).                
013600         10  PATH-PROFIT-QTRS           PIC 9(03).                
013700     05  BUSINESS-TYPE              PIC X(02).                    
013800         88  BUSINESS-TYPE-SAAS         VALUE 'SW'.               
013900         88  BUSINESS-TYPE-NONCYCL      VALUE 'NC'.               
014000         88  BUSINESS-TYPE-EARLY-MID    VALUE 'EM'.               
014100         88  BUSINESS-TYPE-MID-CYCLE    VALUE 'MC'.               
014200         88  BUSINESS-TYPE-LATE-CYCLE   VALUE 'LC'.               
014300         88  BUSINESS-TYPE-PEAK-CYCLE   VALUE 'PK'.               
014400         88  BUSINESS-TYPE-OTHER        VALUE 'OT'.               
014500     05  DISRUPTION-TYPE            PIC X(02).                    
014600         88  DISRUPTION-ATTACK-100B     VALUE 'A1'.               
014700         88  DISRUPTION-NEW-CATEGORY    VALUE 'NC'.               
014800         88  DISRUPTION-SHARE-GAINS     VALUE 'SG'.               
014900         88  DISRUPTION-NICHE-10-50B    VALUE 'NI'.               
015000         88  DISRUPTION-INCREMENTAL     VALUE 'IN'.               
015100     05  MARKET-STRUCTURE           PIC X(02).                    
015200         88  MKT-STRUCTURE-WINNER-MOST  VALUE 'WT'.               
015300         88  MKT-STRUCTURE-OLIGOPOLY    VALUE 'OL'.               
015400         88  MKT-STRUCTURE-CROWDED-DIFF VALUE 'CD'.               
015500         88  MKT-STRUCTURE-HIGH-COMPETE VALUE 'HC'.               
015600         88  MKT-STRUCTURE-COMMODITY    VALUE 'CO'.               
015700     05  METRIC-INDICATOR-BLOCK.                                  
015800         10  IS-PROFITABLE              PIC X(01).                
015900             88  IS-PROFITABLE-YES                                
016000                 VALUE 'Y'.                                       
016100         10  IS-GAAP-PROFITABLE         PIC X(01).                
016200             88  IS-GAAP-PROFITABLE-YES                           
016300                 VALUE 'Y'.                                       
016400         10  IS-SAAS                    PIC X(01).                
016500             88  IS-SAAS-YES                                      
016600                 VALUE 'Y'.                                       
016700         10  IS-ACCELERATING            PIC X(01).                
016800             88  IS-ACCELERATING-YES                              
016900                 VALUE 'Y'.                                       
017000         10  SENTIMENT-POSITIVE         PIC X(01).                
017100             88  SENTIMENT-POSITIVE-YES                           
017200                 VALUE 'Y'.                                       
017300         10  GM-EXPANDING               PIC X(01).                
017400             88  GM-EXPANDING-YES                                 
017500                 VALUE 'Y'.                                       
017600         10  COHORTS-IMPROVING          PIC X(01).                
017700             88  COHORTS-IMPROVING-YES                            
017800                 VALUE 'Y'.                                       
017900     05  METRIC-FLAG-AREA.                                        
018000* STRUCTURAL-MOAT CHECKLIST - NETWORK EFFECT, ECONOMIES OF SCALE, 
018100* SWITCHING COST, INTANGIBLE ASSETS, REGULATORY PROTECTION.       
018200         10  MOAT-NETWORK-EFFECT-FLAG   PIC X(01).                
018300             88  MOAT-NETWORK-EFFECT-FLAG-YES                     
018400                 VALUE 'Y'.                                       
018500         10  MOAT-ECONOMIES-SCALE-FLAG  PIC X(01).                
018600             88  MOAT-ECONOMIES-SCALE-FLAG-YES                    
018700                 VALUE 'Y'.                                       
018800         10  MOAT-SWITCHING-COST-FLAG   PIC X(01).                
018900             88  MOAT-SWITCHING-COST-FLAG-YES                     
019000                 VALUE 'Y'.                                       
019100         10  MOAT-INTANGIBLE-ASSET-FLAG PIC X(01).                
019200             88  MOAT-INTANGIBLE-ASSET-FLAG-YES                   
019300                 VALUE 'Y'.                                       
019400         10  MOAT-REGULATORY-FLAG       PIC X(01).                
019500             88  MOAT-REGULATORY-FLAG-YES                         
019600                 VALUE 'Y'.                                       
019700* MANAGEMENT/CAPITAL-ALLOCATION CHECKLIST - SMART M&A, BUYBACKS,  
019800* DIVIDEND GROWTH.                                                
019900         10  MGMT-SMART-MA-FLAG         PIC X(01).                
020000             88  MGMT-SMART-MA-FLAG-YES                           
020100                 VALUE 'Y'.                                       
020200         10  MGMT-BUYBACK-FLAG          PIC X(01).                
020300             88  MGMT-BUYBACK-FLAG-YES                            
020400                 VALUE 'Y'.                                       
020500         10  MGMT-DIV-GROWTH-FLAG       PIC X(01).                
020600             88  MGMT-DIV-GROWTH-FLAG-YES                         
020700                 VALUE 'Y'.                                       
020800* FORWARD GROWTH-DRIVER CHECKLIST - GEOGRAPHIC, PRODUCT,          
020900* PLATFORM AND MULTI-VECTOR EXPANSION.                            
021000         10  FUTGR-GEO-EXPAND-FLAG      PIC X(01).                
021100             88  FUTGR-GEO-EXPAND-FLAG-YES                        
021200                 VALUE 'Y'.                                       
021300         10  FUTGR-NEW-PRODUCT-FLAG     PIC X(01).                
021400             88  FUTGR-NEW-PRODUCT-FLAG-YES                       
021500                 VALUE 'Y'.                                       
021600         10  FUTGR-PLATFORM-FLAG        PIC X(01).                
021700             88  FUTGR-PLATFORM-FLAG-YES                          
021800                 VALUE 'Y'.                                       
021900         10  FUTGR-MULTI-VECTOR-FLAG    PIC X(01).                
022000             88  FUTGR-MULTI-VECTOR-FLAG-YES                      
022100                 VALUE 'Y'.                                       
022200* SECOND CAPITAL-ALLOCATION CHECKLIST - OPPORTUNISTIC BUYBACKS,   
022300* VALUE-ACCRETIVE M&A, DIVIDEND GROWTH, CAPITAL DISCIPLINE.       
022400         10  CAPAL-BUYBACK-RD-FLAG      PIC X(01).                
022500             88  CAPAL-BUYBACK-RD-FLAG-YES                        
022600                 VALUE 'Y'.                                       
022700         10  CAPAL-VALUE-MA-FLAG        PIC X(01).                
022800             88  CAPAL-VALUE-MA-FLAG-YES                          
022900                 VALUE 'Y'.                                       
023000         10  CAPAL-DIV-GROWTH-FLAG      PIC X(01).                
023100             88  CAPAL-DIV-GROWTH-FLAG-YES                        
023200                 VALUE 'Y'.                                       
023300         10  CAPAL-DISCIPLINED-FLAG     PIC X(01).                
023400             88  CAPAL-DISCIPLINED-FLAG-YES                       
023500                 VALUE 'Y'.                                       
023600* MARKET-POSITION CHECKLIST - RANK, SHARE GAINS, CATEGORY         
023700* LEADERSHIP.  FEEDS TIER-2 QUALITY (WS-SUB-6).                   
023800         10  MKTPOS-TOP1-OR-2-FLAG      PIC X(01).                
023900             88  MKTPOS-TOP1-OR-2-FLAG-YES                        
024000                 VALUE 'Y'.                                       
024100         10  MKTPOS-TOP3-TO-5-FLAG      PIC X(01).                
024200             88  MKTPOS-TOP3-TO-5-FLAG-YES                        
024300                 VALUE 'Y'.                                       
024400         10  MKTPOS-GAIN-SHARE-FLAG     PIC X(01).                
024500             88  MKTPOS-GAIN-SHARE-FLAG-YES                       
024600                 VALUE 'Y'.                                       
024700         10  MKTPOS-CATEGORY-LEAD-FLAG  PIC X(01).                
024800             88  MKTPOS-CATEGORY-LEAD-FLAG-YES                    
024900                 VALUE 'Y'.                                       
025000* GROWTH-DRIVER CHECKLIST REUSED BY TIERS 2 AND 3 - SEGMENT,      
025100* GEOGRAPHY, PRODUCT, PLATFORM, VIRAL/NETWORK EXPANSION.          
025200         10  GRDRV-MULTI-SEGMENT-FLAG   PIC X(01).                
025300             88  GRDRV-MULTI-SEGMENT-FLAG-YES                     
025400                 VALUE 'Y'.                                       
025500         10  GRDRV-GEO-EXPAND-FLAG      PIC X(01).                
025600             88  GRDRV-GEO-EXPAND-FLAG-YES                        
025700                 VALUE 'Y'.                                       
025800         10  GRDRV-NEW-PRODUCT-FLAG     PIC X(01).                
025900             88  GRDRV-NEW-PRODUCT-FLAG-YES                       
026000                 VALUE 'Y'.                                       
026100         10  GRDRV-PLATFORM-FLAG        PIC X(01).                
026200             88  GRDRV-PLATFORM-FLAG-YES                          
026300                 VALUE 'Y'.                                       
026400         10  GRDRV-VIRAL-NETWORK-FLAG   PIC X(01).                
026500             88  GRDRV-VIRAL-NETWORK-FLAG-YES                     
026600                 VALUE 'Y'.                                       
026700* INSTITUTIONAL-FLOW CHECKLIST - OWNERSHIP INCREASE, SMART        
026800* MONEY, INSIDER BUYING.  FEEDS TIER-2 MOMENTUM (WS-SUB-1).       
026900         10  INST-OWN-INCREASE-FLAG     PIC X(01).                
027000             88  INST-OWN-INCREASE-FLAG-YES                       
027100                 VALUE 'Y'.                                       
027200         10  INST-SMART-MONEY-FLAG      PIC X(01).                
027300             88  INST-SMART-MONEY-FLAG-YES                        
027400                 VALUE 'Y'.                                       
027500         10  INST-INSIDER-BUY-FLAG      PIC X(01).                
027600             88  INST-INSIDER-BUY-FLAG-YES                        
027700                 VALUE 'Y'.                                       
027800* ANALYST-MOMENTUM CHECKLIST - MULTI-FIRM UPGRADES, TARGET        
027900* RAISES, POSITIVE REVISIONS, MOMENTUM CONFIRMATION.              
028000         10  ANMOM-MULTI-UPGRADE-FLAG   PIC X(01).                
028100             88  ANMOM-MULTI-UPGRADE-FLAG-YES                     
028200                 VALUE 'Y'.                                       
028300         10  ANMOM-TARGET-RAISE-FLAG    PIC X(01).                
028400             88  ANMOM-TARGET-RAISE-FLAG-YES                      
028500                 VALUE 'Y'.                                       
028600         10  ANMOM-POS-REVISION-FLAG    PIC X(01).                
028700             88  ANMOM-POS-REVISION-FLAG-YES                      
028800                 VALUE 'Y'.                                       
028900         10  ANMOM-MOMENTUM-FLAG        PIC X(01).                
029000             88  ANMOM-MOMENTUM-FLAG-YES                          
029100                 VALUE 'Y'.                                       
029200* MOAT-DEPTH CHECKLIST - FEEDS TIER-2 SCALE-AND-MOAT SCORING      
029300* (WS-SUB-2 OF 4500-T2-SCALE-MOAT).                               
029400         10  MOATD-NETWORK-EFFECT-FLAG  PIC X(01).                
029500             88  MOATD-NETWORK-EFFECT-FLAG-YES                    
029600                 VALUE 'Y'.                                       
029700         10  MOATD-SWITCHING-COST-FLAG  PIC X(01).                
029800             88  MOATD-SWITCHING-COST-FLAG-YES                    
029900                 VALUE 'Y'.                                       
030000         10  MOATD-ECON-SCALE-FLAG      PIC X(01).                
030100             88  MOATD-ECON-SCALE-FLAG-YES                        
030200                 VALUE 'Y'.                                       
030300         10  MOATD-BRAND-ECOSYS-FLAG    PIC X(01).                
030400             88  MOATD-BRAND-ECOSYS-FLAG-YES                      
030500                 VALUE 'Y'.                                       
030600         10  MOATD-DATA-IP-FLAG         PIC X(01).                
030700             88  MOATD-DATA-IP-FLAG-YES                           
030800                 VALUE 'Y'.                                       
030900* STRATEGIC-PARTNERSHIP CHECKLIST - MAJOR TECH, GOVERNMENT/       
031000* ENTERPRISE, ECOSYSTEM INTEGRATION, STRATEGIC CUSTOMERS.         
031100         10  PTNR-MAJOR-TECH-FLAG       PIC X(01).                
031200             88  PTNR-MAJOR-TECH-FLAG-YES                         
031300                 VALUE 'Y'.                                       
031400         10  PTNR-GOVT-ENTERPRISE-FLAG  PIC X(01).                
031500             88  PTNR-GOVT-ENTERPRISE-FLAG-YES                    
031600                 VALUE 'Y'.                                       
031700         10  PTNR-ECOSYS-INTEG-FLAG     PIC X(01).                
031800             88  PTNR-ECOSYS-INTEG-FLAG-YES                       
031900                 VALUE 'Y'.                                       
032000         10  PTNR-STRATEGIC-CUST-FLAG   PIC X(01).                
032100             88  PTNR-STRATEGIC-CUST-FLAG-YES                     
032200                 VALUE 'Y'.                                       
032300         10  INSIDER-RECENT-BUY-FLAG    PIC X(01).                
032400             88  INSIDER-RECENT-BUY-FLAG-YES                      
032500                 VALUE 'Y'.                                       
032600* PROFIT-PATH WARNING CHECKLIST - BURN ACCELERATION, GUIDANCE     
032700* WITHDRAWAL, FREQUENT CAPITAL RAISES.  THESE ARE PENALTY         
032800* FLAGS - SEE THE SUBTRACT STATEMENTS THAT CONSUME THEM.          
032900         10  PPATH-BURN-ACCEL-FLAG      PIC X(01).                
033000             88  PPATH-BURN-ACCEL-FLAG-YES                        
033100                 VALUE 'Y'.                                       
033200         10  PPATH-NO-GUIDANCE-FLAG     PIC X(01).                
033300             88  PPATH-NO-GUIDANCE-FLAG-YES                       
033400                 VALUE 'Y'.                                       
033500         10  PPATH-FREQ-RAISE-FLAG      PIC X(01).                
033600             88  PPATH-FREQ-RAISE-FLAG-YES                        
033700                 VALUE 'Y'.                                       
033800* MOAT-FORMATION CHECKLIST - FEEDS TIER-3 SCALE-INFLECTION        
033900* SCORING; AN EARLIER-STAGE READ THAN THE MOATD GROUP ABOVE.      
034000         10  MOATF-NETWORK-EFFECT-FLAG  PIC X(01).                
034100             88  MOATF-NETWORK-EFFECT-FLAG-YES                    
034200                 VALUE 'Y'.                                       
034300         10  MOATF-SWITCHING-COST-FLAG  PIC X(01).                
034400             88  MOATF-SWITCHING-COST-FLAG-YES                    
034500                 VALUE 'Y'.                                       
034600         10  MOATF-SCALE-ADVAN-FLAG     PIC X(01).                
034700             88  MOATF-SCALE-ADVAN-FLAG-YES                       
034800                 VALUE 'Y'.                                       
034900         10  MOATF-DATA-IP-FLAG         PIC X(01).                
035000             88  MOATF-DATA-IP-FLAG-YES                           
035100                 VALUE 'Y'.                                       
035200         10  MOATF-BRAND-EMERGE-FLAG    PIC X(01).                
035300             88  MOATF-BRAND-EMERGE-FLAG-YES                      
035400                 VALUE 'Y'.                                       
035500* CATALYST CHECKLIST - MAJOR LAUNCH, MARKET EXPANSION,            
035600* PARTNERSHIP, REGULATORY MILESTONE, INDEX INCLUSION.  SHARED     
035700* BY TIER-4 GROWTH AND TIER-4 DISRUPTION SCORING.                 
035800         10  CATLY-MAJOR-LAUNCH-FLAG    PIC X(01).                
035900             88  CATLY-MAJOR-LAUNCH-FLAG-YES                      
036000                 VALUE 'Y'.                                       
036100         10  CATLY-MARKET-EXPAND-FLAG   PIC X(01).                
036200             88  CATLY-MARKET-EXPAND-FLAG-YES                     
036300                 VALUE 'Y'.                                       
036400         10  CATLY-PARTNERSHIP-EXP-FLAG PIC X(01).                
036500             88  CATLY-PARTNERSHIP-EXP-FLAG-YES                   
036600                 VALUE 'Y'.                                       
036700         10  CATLY-REG-MILESTONE-FLAG   PIC X(01).                
036800             88  CATLY-REG-MILESTONE-FLAG-YES                     
036900                 VALUE 'Y'.                                       
037000         10  CATLY-INDEX-INCL-FLAG      PIC X(01).                
037100             88  CATLY-INDEX-INCL-FLAG-YES                        
037200                 VALUE 'Y'.                                       
037300* SENTIMENT CHECKLIST - BULLISH MENTIONS, RETAIL-FORUM CHATTER,   
037400* ANALYST UPGRADES, TARGET RAISES, POSITIVE MEDIA, PLUS TWO       
037500* PENALTY FLAGS (NEGATIVE TREND, MEME-STOCK RISK).                
037600         10  SENT-BULLISH-MENTION-FLAG  PIC X(01).                
037700             88  SENT-BULLISH-MENTION-FLAG-YES                    
037800                 VALUE 'Y'.                                       
037900         10  SENT-RETAIL-FORUM-FLAG     PIC X(01).                
038000             88  SENT-RETAIL-FORUM-FLAG-YES                       
038100                 VALUE 'Y'.                                       
038200         10  SENT-ANALYST-UPGR-FLAG     PIC X(01).                
038300             88  SENT-ANALYST-UPGR-FLAG-YES                       
038400                 VALUE 'Y'.                                       
038500         10  SENT-TARGET-RAISE-FLAG     PIC X(01).                
038600             88  SENT-TARGET-RAISE-FLAG-YES                       
038700                 VALUE 'Y'.                                       
038800         10  SENT-POS-MEDIA-FLAG        PIC X(01).                
038900             88  SENT-POS-MEDIA-FLAG-YES                          
039000                 VALUE 'Y'.                                       
039100         10  SENT-NEG-TREND-FLAG        PIC X(01).                
039200             88  SENT-NEG-TREND-FLAG-YES                          
039300                 VALUE 'Y'.                                       
039400         10  SENT-MEME-RISK-FLAG        PIC X(01).                
039500             88  SENT-MEME-RISK-FLAG-YES                          
039600                 VALUE 'Y'.                                       
039700* TECH-MOAT CHECKLIST - AI/ML, PATENTS, PROPRIETARY DATA,         
039800* FIRST-MOVER, SUPPLY-CHAIN CONTROL.  FEEDS TIER-4 DISRUPTION.    
039900         10  TCHMT-AI-ML-FLAG           PIC X(01).                
040000             88  TCHMT-AI-ML-FLAG-YES                             
040100                 VALUE 'Y'.                                       
040200         10  TCHMT-PATENT-FLAG          PIC X(01).                
040300             88  TCHMT-PATENT-FLAG-YES                            
040400                 VALUE 'Y'.                                       
040500         10  TCHMT-UNIQUE-DATA-FLAG     PIC X(01).                
040600             88  TCHMT-UNIQUE-DATA-FLAG-YES                       
040700                 VALUE 'Y'.                                       
040800         10  TCHMT-FIRST-MOVER-FLAG     PIC X(01).                
040900             88  TCHMT-FIRST-MOVER-FLAG-YES                       
041000                 VALUE 'Y'.                                       
041100         10  TCHMT-SUPPLY-CHAIN-FLAG    PIC X(01).                
041200             88  TCHMT-SUPPLY-CHAIN-FLAG-YES                      
041300                 VALUE 'Y'.                                       
041400     05  FILLER                     PIC X(28).                    
041500                                                                  
041600 FD  STOCK-SCORE-FEED                                             
041700     LABEL RECORD IS STANDARD                                     
041800     RECORD CONTAINS 100 CHARACTERS                               
041900     DATA RECORD IS STOCK-SCORE-RECORD.                           
042000                                                                  
042100 01  STOCK-SCORE-RECORD.                                          
042200     05  TICKER                     PIC X(08).                    
042300     05  TIER                       PIC 9(01).                    
042400         88  TIER-IS-MEGA-CAP           VALUE 1.                  
042500         88  TIER-IS-LARGE-CAP          VALUE 2.                  
042600         88  TIER-IS-MID-CAP            VALUE 3.                  
042700         88  TIER-IS-SMALL-CAP          VALUE 4.                  
042800     05  TIER-NAME                  PIC X(20).                    
042900     05  MARKET-CAP-BIL             PIC S9(05)V9(02).             
043000     05  COMPOSITE-SCORE            PIC 9(03)V9(02).              
043100     05  RATING                     PIC X(10).                    
043200         88  RATING-IS-STRONG-BUY       VALUE 'STRONG BUY'.       
043300         88  RATING-IS-BUY              VALUE 'BUY'.              
043400         88  RATING-IS-HOLD             VALUE 'HOLD'.             
043500         88  RATING-IS-REDUCE           VALUE 'REDUCE'.           
043600         88  RATING-IS-SELL             VALUE 'SELL'.             
043700     05  POSITION-SIZE-PCT          PIC 9(02)V9(01).              
043800     05  MIN-SCORE                  PIC 9(02).                    
043900     05  SCORE-BUFFER               PIC S9(03)V9(02).             
044000     05  V-SCORE                    PIC 9(03)V9(02).              
044100     05  Q-SCORE                    PIC 9(03)V9(02).              
044200     05  G-SCORE                    PIC 9(03)V9(02).              
044300     05  M-SCORE                    PIC 9(03)V9(02).              
044400     05  X-SCORE                    PIC 9(03)V9(02).              
044500     05  FILLER                     PIC X(14).                    
044600                                                                  
044700* SEE SSF.TIP01 FOR THE CATALOGUED COPY OF THIS SAME 100-BYTE     
044800* RECORD AND ITS REDEFINED ALTERNATE VIEWS.  NOT REPEATED HERE -  
044900* THIS PROGRAM ONLY BUILDS AND WRITES THE NAMED FIELDS ABOVE.     
045000                                                                  
045100 FD  RATING-REPORT                                                
045200     LABEL RECORD IS OMITTED                                      
045300     RECORD CONTAINS 132 CHARACTERS                               
045400     DATA RECORD IS REPORT-LINE.                                  
045500                                                                  
045600* ONE PHYSICAL 132-BYTE PRINT AREA, SEVEN REDEFINED LINE-TYPE     
045700* VIEWS (PAGE HEADER, TIER HEADER, COLUMN HEADINGS, DETAIL, TIER  
045800* TOTAL, GRAND TOTAL, ALERT) - THE SAME REDEFINES HABIT THE       
045900* METRIC FEEDS USE FOR THEIR ALTERNATE VIEWS, APPLIED HERE TO     
046000* REPORT LINES INSTEAD OF DATA RECORDS.                           
046100 01  REPORT-LINE                   PIC X(132).                    
046200                                                                  
046300 01  PAGE-HEADER-LINE REDEFINES REPORT-LINE.                      
046400     05  PH-TITLE                   PIC X(40).                    
046500     05  FILLER                     PIC X(10).                    
046600     05  PH-RUN-LABEL               PIC X(14).                    
046700     05  PH-PAGE-LABEL              PIC X(06).                    
046800     05  PH-PAGE-NO                 PIC ZZZ9.                     
046900     05  FILLER                     PIC X(58).                    
047000                                                                  
047100 01  TIER-HEADER-LINE REDEFINES REPORT-LINE.                      
047200     05  TH-LITERAL                 PIC X(08).                    
047300     05  TH-TIER-NO                 PIC 9.                        
047400     05  FILLER                     PIC X(03).                    
047500     05  TH-TIER-NAME               PIC X(20).                    
047600     05  TH-MIN-LITERAL             PIC X(15).                    
047700     05  TH-MIN-SCORE               PIC ZZ9.                      
047800     05  FILLER                     PIC X(01).                    
047900     05  FILLER                     PIC X(82).                    
048000                                                                  
048100 01  COLUMN-HEADING-LINE REDEFINES REPORT-LINE.                   
048200     05  CH-TEXT-1                  PIC X(52).                    
048300     05  CH-TEXT-2                  PIC X(80).                    
048400                                                                  
048500 01  DETAIL-LINE REDEFINES REPORT-LINE.                           
048600     05  DT-TICKER                  PIC X(09).                    
048700     05  DT-MKTCAP                  PIC ZZZZ9.99.                 
048800     05  FILLER                     PIC X(02).                    
048900     05  DT-V                       PIC ZZ9.99.                   
049000     05  FILLER                     PIC X(01).                    
049100     05  DT-Q                       PIC ZZ9.99.                   
049200     05  FILLER                     PIC X(01).                    
049300     05  DT-G                       PIC ZZ9.99.                   
049400     05  FILLER                     PIC X(01).                    
049500     05  DT-M                       PIC ZZ9.99.                   
049600     05  FILLER                     PIC X(01).                    
049700     05  DT-X                       PIC ZZ9.99.                   
049800     05  FILLER                     PIC X(01).                    
049900     05  DT-COMPOSITE               PIC ZZ9.99.                   
050000     05  FILLER                     PIC X(02).                    
050100     05  DT-RATING                  PIC X(10).                    
050200     05  FILLER                     PIC X(01).                    
050300     05  DT-POS-PCT                 PIC Z9.9.                     
050400     05  FILLER                     PIC X(02).                    
050500     05  DT-BUFFER                  PIC -ZZ9.99.                  
050600     05  FILLER                     PIC X(02).                    
050700     05  DT-STATUS                  PIC X(07).                    
050800     05  FILLER                     PIC X(58).                    
050900                                                                  
051000 01  TIER-TOTAL-LINE REDEFINES REPORT-LINE.                       
051100     05  TT-LITERAL                 PIC X(16).                    
051200     05  TT-COUNT                   PIC ZZZ9.                     
051300     05  TT-MID-LITERAL             PIC X(20).                    
051400     05  TT-AVG-COMPOSITE           PIC ZZ9.99.                   
051500     05  FILLER                     PIC X(72).                    
051600                                                                  
051700 01  GRAND-TOTAL-LINE REDEFINES REPORT-LINE.                      
051800     05  GT-LITERAL                 PIC X(26).                    
051900     05  GT-COUNT                   PIC ZZZZ9.                    
052000     05  FILLER                     PIC X(101).                   
052100                                                                  
052200 01  ALERT-LINE REDEFINES REPORT-LINE.                            
052300     05  AL-TAG                     PIC X(10).                    
052400     05  AL-TICKER                  PIC X(09).                    
052500     05  AL-TEXT                    PIC X(40).                    
052600     05  FILLER                     PIC X(73).                    
052700                                                                  
052800 WORKING-STORAGE SECTION.                                         
052900                                                                  
053000* RUN SWITCHES AND COUNTERS.                                      
053100 01  WS-EOF-SWITCH              PIC X(01) VALUE 'N'.              SRB0100
053200     88  NO-MORE-METRICS            VALUE 'Y'.                    
053300 01  WS-RECORD-COUNT            PIC 9(05) COMP VALUE ZERO.        
053400 01  WS-PAGE-COUNT              PIC 9(03) COMP VALUE ZERO.        
053500 01  WS-LINE-COUNT              PIC 9(03) COMP VALUE 99.          
053600 01  WS-LINES-PER-PAGE          PIC 9(03) COMP VALUE 54.          
053700 01  WS-TIER-NDX                PIC 9(01) COMP VALUE ZERO.        
053800 01  WS-STK-NDX                 PIC 9(04) COMP VALUE ZERO.        
053900 01  WS-SCAN-NDX                PIC 9(04) COMP VALUE ZERO.        
054000 01  WS-ALERT-COUNT             PIC 9(04) COMP VALUE ZERO.        
054100                                                                  
054200* TIER CONSTANT / ACCUMULATOR TABLE - LOADED ONCE AT 1100-LOAD-   
054300* TIER-TABLE, THEN THE COUNT AND SUM ENTRIES ACCUMULATE ACROSS    
054400* THE RUN AS EACH STOCK IS SCORED.  NO SORT OF THE INPUT FEED -   
054500* THE FOUR ENTRIES LET THE REPORT WALK TIER 1..4 IN ORDER WHILE   
054600* STOCKS THEMSELVES STAY IN WS-SCORED-STOCK-TABLE IN ARRIVAL      
054700* ORDER, KEYED BY WS-TIER-OF-STOCK.  ADDED R.CHIN 02/11/92.       
054800 01  WS-TIER-TABLE.                                               
054900     05  WS-TIER-ENTRY           OCCURS 4 TIMES                   
055000                                 INDEXED BY WS-TIER-LOAD-NDX.     
055100         10  WS-TIER-NUMBER          PIC 9(01).                   
055200         10  WS-TIER-LABEL           PIC X(20).                   
055300         10  WS-TIER-MIN-SCORE       PIC 9(02).                   
055400         10  WS-TIER-WT-V            PIC V9(02).                  
055500         10  WS-TIER-WT-Q            PIC V9(02).                  
055600         10  WS-TIER-WT-G            PIC V9(02).                  
055700         10  WS-TIER-WT-M            PIC V9(02).                  
055800         10  WS-TIER-WT-X            PIC V9(02).                  
055900         10  WS-TIER-BASE-ALLOC      PIC 9(02)V9(01).             
056000         10  WS-TIER-VOL-MULT        PIC 9(01)V9(02).             
056100         10  WS-TIER-STOCK-COUNT     PIC 9(04) COMP.              
056200         10  WS-TIER-COMPOSITE-SUM   PIC S9(07)V9(02) COMP.       
056300                                                                  
056400* ONE ENTRY PER STOCK SCORED THIS RUN - BUFFERS THE WHOLE UNIVERSE
056500* SO 7000-PRINT-REPORT CAN WALK IT ONCE PER TIER FOR THE DETAIL   
056600* SECTION AND TWICE MORE (STRONG-BUY, THEN REVIEW) FOR THE ALERT  
056700* SECTION, ALL WITHOUT A SEPARATE SORTED WORK FILE.  RAISED FROM  
056800* 2000 TO 5000 ENTRIES BY R.CHIN, TICKET RD-196, 11/14/02.        
056900 01  WS-SCORED-STOCK-TABLE.                                       
057000     05  WS-SCORED-STOCK         OCCURS 5000 TIMES                
057100                                 INDEXED BY WS-SAVE-NDX.          
057200         10  WS-SAVE-TICKER          PIC X(08).                   
057300         10  WS-SAVE-TIER            PIC 9(01).                   
057400         10  WS-SAVE-MKTCAP          PIC S9(05)V9(02).            
057500         10  WS-SAVE-V-SCORE         PIC 9(03)V9(02).             
057600         10  WS-SAVE-Q-SCORE         PIC 9(03)V9(02).             
057700         10  WS-SAVE-G-SCORE         PIC 9(03)V9(02).             
057800         10  WS-SAVE-M-SCORE         PIC 9(03)V9(02).             
057900         10  WS-SAVE-X-SCORE         PIC 9(03)V9(02).             
058000         10  WS-SAVE-COMPOSITE       PIC 9(03)V9(02).             
058100         10  WS-SAVE-RATING          PIC X(10).                   
058200         10  WS-SAVE-POSITION        PIC 9(02)V9(01).             
058300         10  WS-SAVE-MIN-SCORE       PIC 9(02).                   
058400         10  WS-SAVE-BUFFER          PIC S9(03)V9(02).            
058500         10  WS-SAVE-STATUS          PIC X(07).                   
058600                                                                  
058700* ALTERNATE VIEWS OF THE SCORED-STOCK TABLE AREA - A FLAT BYTE    
058800* VIEW FOR BULK-MOVE/CLEAR WORK AND AN IDENTITY-ONLY VIEW FOR THE 
058900* ALERT SCAN, WHICH ONLY NEEDS TICKER/TIER/COMPOSITE/RATING.      
059000 01  WS-SCORED-STOCK-FLAT REDEFINES WS-SCORED-STOCK-TABLE         
059100                                 PIC X(73) OCCURS 5000 TIMES.     
059200                                                                  
059300 01  WS-ALERT-SCAN-VIEW REDEFINES WS-SCORED-STOCK-TABLE.          
059400     05  WS-ALERT-ENTRY           OCCURS 5000 TIMES               
059500                                  INDEXED BY WS-ALERT-NDX.        
059600         10  WS-ALERT-TICKER          PIC X(08).                  
059700         10  FILLER                   PIC X(03).                  
059800         10  WS-ALERT-COMPOSITE       PIC 9(03)V9(02).            
059900         10  FILLER                   PIC X(15).                  
060000         10  WS-ALERT-RATING          PIC X(10).                  
060100         10  FILLER                   PIC X(32).                  
060200                                                                  
060300* GENERAL-PURPOSE SCORING SCRATCH - REUSED ACROSS EVERY SUB-SCORE 
060400* PARAGRAPH.  KEPT SIGNED SO INTERMEDIATE BASE-MINUS-PENALTY WORK 
060500* CAN GO NEGATIVE BEFORE THE FLOOR/CAP CHECK MOVES IT INTO AN     
060600* UNSIGNED COMPONENT-SCORE FIELD.                                 
060700 01  WS-CALC-A                  PIC S9(05)V9(02).                 
060800 01  WS-CALC-B                  PIC S9(05)V9(02).                 
060900 01  WS-CALC-C                  PIC S9(05)V9(02).                 
061000 01  WS-CALC-D                  PIC S9(05)V9(02).                 
061100 01  WS-CALC-E                  PIC S9(05)V9(02).                 
061200 01  WS-SUB-1                   PIC S9(05)V9(02).                 
061300 01  WS-SUB-2                   PIC S9(05)V9(02).                 
061400 01  WS-SUB-3                   PIC S9(05)V9(02).                 
061500 01  WS-SUB-4                   PIC S9(05)V9(02).                 
061600 01  WS-SUB-5                   PIC S9(05)V9(02).                 
061700 01  WS-SUB-6                   PIC S9(05)V9(02).                 
061800 01  WS-SUB-7                   PIC S9(05)V9(02).                 
061900 01  WS-RATIO                   PIC S9(05)V9(04).                 
062000                                                                  
062100* FINAL COMPONENT SCORES AND COMPOSITE FOR THE STOCK CURRENTLY    
062200* BEING PROCESSED - MOVED TO STOCK-SCORE-RECORD AND SAVED TO      
062300* WS-SCORED-STOCK-TABLE ONCE COMPLETE.                            
062400 01  WS-V-SCORE                 PIC 9(03)V9(02).                  
062500 01  WS-Q-SCORE                 PIC 9(03)V9(02).                  
062600 01  WS-G-SCORE                 PIC 9(03)V9(02).                  
062700 01  WS-M-SCORE                 PIC 9(03)V9(02).                  
062800 01  WS-X-SCORE                 PIC 9(03)V9(02).                  
062900 01  WS-COMPOSITE                PIC 9(03)V9(02).                 
063000 01  WS-VOL-ADJUSTMENT           PIC S9(03)V9(04).                
063100 01  WS-POSITION-RAW             PIC S9(03)V9(04).                
063200 01  WS-POSITION-FINAL           PIC 9(02)V9(01).                 
063300 01  WS-POSITION-DOUBLED         PIC 9(04) COMP.                  
063400 01  WS-SCORE-BUFFER             PIC S9(03)V9(02).                
063500 01  WS-RATING-TEXT              PIC X(10).                       
063600 01  WS-STATUS-TEXT              PIC X(07).                       
063700                                                                  
063800* REPORT-TIME SCRATCH.                                            
063900 01  WS-RUN-BANNER               PIC X(14) VALUE SPACES.          
064000 01  WS-HEADING-NEEDED           PIC X(01) VALUE 'Y'.             
064100                                                                  
064200 PROCEDURE DIVISION.                                              
064300                                                                  
064400* MAINLINE - OPEN, LOAD STATIC TABLES, DRIVE THE READ/SCORE LOOP, 
064500* PRINT THE REPORT, CLOSE.  NO BUSINESS LOGIC LIVES HERE - IT IS  
064600* ALL IN THE PERFORMED PARAGRAPHS BELOW.                          
064700 0000-STOCK-RATING-BATCH.                                         
064800     PERFORM 1000-INITIALIZE-RUN.                                 
064900     PERFORM 2000-PROCESS-ONE-STOCK                               
065000         UNTIL NO-MORE-METRICS.                                   
065100     PERFORM 7000-PRINT-REPORT.                                   
065200     PERFORM 9900-CLOSE-RUN.                                      
065300     STOP RUN.                                                    
065400                                                                  
065500* OPENS ALL THREE FILES AND PRIMES THE LOOP WITH THE FIRST READ   
065600* SO 2000-PROCESS-ONE-STOCK NEVER HAS TO CHECK FOR A COLD START.  
065700 1000-INITIALIZE-RUN.                                             
065800     OPEN INPUT  STOCK-METRICS-FEED                               
065900          OUTPUT STOCK-SCORE-FEED                                 
066000          OUTPUT RATING-REPORT.                                   
066100     MOVE 'BATCH RUN'      TO WS-RUN-BANNER.                      
066200     PERFORM 1100-LOAD-TIER-TABLE.                                
066300     PERFORM 9000-READ-STOCK-METRICS.                             
066400 1000-EXIT.                                                       
066500     EXIT.                                                        
066600                                                                  
066700* STATIC TIER CONSTANTS FROM THE TIER-DETERMINATION TABLE AND THE 
066800* POSITION-SIZING TABLE.  COUNT/SUM ACCUMULATORS START AT ZERO.   
066900* TIER CONSTANTS ARE HARD-CODED HERE RATHER THAN READ FROM A      
067000* PARAMETER FILE - THE FOUR TIERS AND THEIR WEIGHTS CHANGE RARELY 
067100* ENOUGH THAT A RECOMPILE ON THRESHOLD CHANGE IS ACCEPTABLE, AND  
067200* IT KEEPS THE WEIGHT SET VISIBLE IN ONE PLACE FOR AUDIT.         
067300 1100-LOAD-TIER-TABLE.                                            
067400     MOVE 1          TO WS-TIER-NUMBER(1).                        
067500     MOVE 'MEGA-CAP CORE'       TO WS-TIER-LABEL(1).              
067600     MOVE 60         TO WS-TIER-MIN-SCORE(1).                     
067700     MOVE .20        TO WS-TIER-WT-V(1).                          
067800     MOVE .35        TO WS-TIER-WT-Q(1).                          
067900     MOVE .25        TO WS-TIER-WT-G(1).                          
068000     MOVE .10        TO WS-TIER-WT-M(1).                          
068100     MOVE .10        TO WS-TIER-WT-X(1).                          
068200     MOVE 10.0       TO WS-TIER-BASE-ALLOC(1).                    
068300     MOVE 0.75       TO WS-TIER-VOL-MULT(1).                      
068400     MOVE 2           TO WS-TIER-NUMBER(2).                       
068500     MOVE 'LARGE-CAP GROWTH'    TO WS-TIER-LABEL(2).              
068600     MOVE 65         TO WS-TIER-MIN-SCORE(2).                     
068700     MOVE .18        TO WS-TIER-WT-V(2).                          
068800     MOVE .28        TO WS-TIER-WT-Q(2).                          
068900     MOVE .32        TO WS-TIER-WT-G(2).                          
069000     MOVE .12        TO WS-TIER-WT-M(2).                          
069100     MOVE .10        TO WS-TIER-WT-X(2).                          
069200     MOVE 7.0        TO WS-TIER-BASE-ALLOC(2).                    
069300     MOVE 1.00       TO WS-TIER-VOL-MULT(2).                      
069400     MOVE 3           TO WS-TIER-NUMBER(3).                       
069500     MOVE 'MID-CAP EMERGING'    TO WS-TIER-LABEL(3).              
069600     MOVE 67         TO WS-TIER-MIN-SCORE(3).                     
069700     MOVE .15        TO WS-TIER-WT-V(3).                          
069800     MOVE .22        TO WS-TIER-WT-Q(3).                          
069900     MOVE .38        TO WS-TIER-WT-G(3).                          
070000     MOVE .15        TO WS-TIER-WT-M(3).                          
070100     MOVE .10        TO WS-TIER-WT-X(3).                          
070200     MOVE 5.0        TO WS-TIER-BASE-ALLOC(3).                    
070300     MOVE 1.30       TO WS-TIER-VOL-MULT(3).                      
070400     MOVE 4           TO WS-TIER-NUMBER(4).                       
070500     MOVE 'SMALL-CAP MOONSHOTS' TO WS-TIER-LABEL(4).              
070600     MOVE 70         TO WS-TIER-MIN-SCORE(4).                     
070700     MOVE .10        TO WS-TIER-WT-V(4).                          
070800     MOVE .15        TO WS-TIER-WT-Q(4).                          
070900     MOVE .40        TO WS-TIER-WT-G(4).                          
071000     MOVE .15        TO WS-TIER-WT-M(4).                          
071100     MOVE .20        TO WS-TIER-WT-X(4).                          
071200     MOVE 3.0        TO WS-TIER-BASE-ALLOC(4).                    
071300     MOVE 1.50       TO WS-TIER-VOL-MULT(4).                      
071400     PERFORM 1150-CLEAR-TIER-ACCUM                                
071500         VARYING WS-TIER-LOAD-NDX FROM 1 BY 1                     
071600         UNTIL WS-TIER-LOAD-NDX > 4.                              
071700 1100-EXIT.                                                       
071800     EXIT.                                                        
071900                                                                  
072000* ZEROES THE PER-TIER COUNT AND COMPOSITE-SUM ACCUMULATORS SO THE 
072100* AVERAGE PRINTED ON THE TIER-TOTAL LINE IS NOT POLLUTED BY A     
072200* PRIOR RUN'S LEFTOVER STORAGE.                                   
072300 1150-CLEAR-TIER-ACCUM.                                           
072400     MOVE ZERO TO WS-TIER-STOCK-COUNT(WS-TIER-LOAD-NDX).          
072500     MOVE ZERO TO WS-TIER-COMPOSITE-SUM(WS-TIER-LOAD-NDX).        
072600 1150-EXIT.                                                       
072700     EXIT.                                                        
072800                                                                  
072900* ONE FULL PASS PER TICKER - TIER, SCORE, COMPOSITE, RATING,      
073000* POSITION SIZE, BUFFER, WRITE, SAVE, ACCUMULATE, READ NEXT.  THE 
073100* ORDER MATTERS: COMPOSITE NEEDS THE FIVE COMPONENT SCORES, AND   
073200* POSITION SIZE NEEDS THE COMPOSITE.                              
073300 2000-PROCESS-ONE-STOCK.                                          
073400     PERFORM 2100-DETERMINE-TIER.                                 
073500     PERFORM 2200-SCORE-STOCK.                                    
073600     PERFORM 2400-COMPUTE-COMPOSITE.                              
073700     PERFORM 2500-ASSIGN-RATING.                                  
073800     PERFORM 2600-COMPUTE-POSITION-SIZE.                          
073900     PERFORM 2650-COMPUTE-SCORE-BUFFER.                           
074000     PERFORM 2700-WRITE-STOCK-SCORE.                              
074100     PERFORM 2750-SAVE-SCORED-STOCK.                              
074200     PERFORM 2800-ACCUM-TIER-TOTALS.                              
074300     PERFORM 9000-READ-STOCK-METRICS.                             
074400 2000-EXIT.                                                       
074500     EXIT.                                                        
074600                                                                  
074700* TIER DETERMINATION - MARKET-CAP BANDS FROM THE TIER TABLE.      
074800* BANDS ARE CHECKED HIGH-TO-LOW SO A BORDERLINE MARKET CAP FALLS  
074900* INTO THE HIGHER TIER - THE DESK WOULD RATHER OVER-CLASSIFY A    
075000* NAME AS MEGA-CAP THAN UNDER-CLASSIFY IT AS LARGE-CAP.           
075100 2100-DETERMINE-TIER.                                             
075200* BRACKET KEYS OFF MARKET-CAP-BIL - NAMES FALLING                 
075300* OUTSIDE EVERY NAMED STEP DEFAULT TO THE 4-POINT                 
075400* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
075500     EVALUATE TRUE                                                
075600* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
075700* MARKET-CAP-BIL.                                                 
075800         WHEN MARKET-CAP-BIL OF STOCK-METRICS-RECORD              
075900                  NOT < 200.00                                    
076000             MOVE 1 TO WS-TIER-NDX                                
076100* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
076200* MARKET-CAP-BIL.                                                 
076300         WHEN MARKET-CAP-BIL OF STOCK-METRICS-RECORD              
076400                  NOT < 50.00                                     
076500             MOVE 2 TO WS-TIER-NDX                                
076600* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
076700* MARKET-CAP-BIL.                                                 
076800         WHEN MARKET-CAP-BIL OF STOCK-METRICS-RECORD              
076900                  NOT < 10.00                                     
077000             MOVE 3 TO WS-TIER-NDX                                
077100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
077200* MATCHED BY A NAMED STEP ABOVE.                                  
077300         WHEN OTHER                                               
077400             MOVE 4 TO WS-TIER-NDX                                
077500     END-EVALUATE.                                                
077600 2100-EXIT.                                                       
077700     EXIT.                                                        
077800                                                                  
077900* DISPATCHES TO THE TIER-SPECIFIC SCORING SECTION SELECTED BY     
078000* 2100-DETERMINE-TIER.  EACH TIER OWNS ITS OWN FIVE PARAGRAPHS -  
078100* NOTHING IS SHARED ACROSS TIERS EVEN WHERE THE BRACKETS LOOK     
078200* SIMILAR, SINCE A FUTURE RECALIBRATION OF ONE TIER SHOULD NOT    
078300* RISK TOUCHING ANOTHER.                                          
078400 2200-SCORE-STOCK.                                                
078500     EVALUATE WS-TIER-NDX                                         
078600* DISPATCH STEP - ROUTES TO THE TIER-SPECIFIC                     
078700* SCORING PARAGRAPH FOR THIS TIER.                                
078800         WHEN 1 PERFORM 3000-SCORE-TIER-1 THRU 3000-EXIT          
078900* DISPATCH STEP - ROUTES TO THE TIER-SPECIFIC                     
079000* SCORING PARAGRAPH FOR THIS TIER.                                
079100         WHEN 2 PERFORM 4000-SCORE-TIER-2 THRU 4000-EXIT          
079200* DISPATCH STEP - ROUTES TO THE TIER-SPECIFIC                     
079300* SCORING PARAGRAPH FOR THIS TIER.                                
079400         WHEN 3 PERFORM 5000-SCORE-TIER-3 THRU 5000-EXIT          
079500* DISPATCH STEP - ROUTES TO THE TIER-SPECIFIC                     
079600* SCORING PARAGRAPH FOR THIS TIER.                                
079700         WHEN 4 PERFORM 6000-SCORE-TIER-4 THRU 6000-EXIT          
079800     END-EVALUATE.                                                
079900 2200-EXIT.                                                       
080000     EXIT.                                                        
080100                                                                  
080200* COMPOSITE = TIER-WEIGHTED SUM OF THE FIVE COMPONENT SCORES,     
080300* ROUNDED HALF-UP TO 2 DECIMALS.                                  
080400* STRAIGHT WEIGHTED SUM - EACH OF THE FIVE COMPONENT SCORES IS    
080500* MULTIPLIED BY ITS TIER WEIGHT AND ROUNDED INDIVIDUALLY BEFORE   
080600* BEING SUMMED, SO THE COMPOSITE MATCHES WHAT A DESK ANALYST      
080700* WOULD GET ADDING THE FIVE PRINTED SUB-TOTALS BY HAND.           
080800 2400-COMPUTE-COMPOSITE.                                          
080900     COMPUTE WS-CALC-A ROUNDED =                                  
081000         WS-V-SCORE * WS-TIER-WT-V(WS-TIER-NDX).                  
081100     COMPUTE WS-CALC-B ROUNDED =                                  
081200         WS-Q-SCORE * WS-TIER-WT-Q(WS-TIER-NDX).                  
081300     COMPUTE WS-CALC-C ROUNDED =                                  
081400         WS-G-SCORE * WS-TIER-WT-G(WS-TIER-NDX).                  
081500     COMPUTE WS-CALC-D ROUNDED =                                  
081600         WS-M-SCORE * WS-TIER-WT-M(WS-TIER-NDX).                  
081700     COMPUTE WS-CALC-E ROUNDED =                                  
081800         WS-X-SCORE * WS-TIER-WT-X(WS-TIER-NDX).                  
081900     COMPUTE WS-COMPOSITE ROUNDED =                               
082000         WS-CALC-A + WS-CALC-B + WS-CALC-C + WS-CALC-D            
082100             + WS-CALC-E.                                         
082200 2400-EXIT.                                                       
082300     EXIT.                                                        
082400                                                                  
082500* RATING THRESHOLDS - SAME FOR ALL FOUR TIERS.                    
082600* THE FIVE RATING BANDS ARE FLAT ACROSS ALL FOUR TIERS - A 72     
082700* COMPOSITE IS A BUY WHETHER IT CAME FROM A MEGA-CAP OR A SMALL-  
082800* CAP SPECULATIVE NAME.  TIER IS ALREADY BAKED INTO THE COMPOSITE 
082900* VIA THE WEIGHT SET, SO IT IS NOT RE-APPLIED HERE.               
083000 2500-ASSIGN-RATING.                                              
083100* BRACKET KEYS OFF WS-COMPOSITE - SAME FIVE-OR-SIX                
083200* STEP LADDER STYLE USED THROUGHOUT THIS PROGRAM.                 
083300     EVALUATE TRUE                                                
083400* BRACKET STEP ON WS-COMPOSITE AT THE 80.00                       
083500* THRESHOLD.                                                      
083600         WHEN WS-COMPOSITE NOT < 80.00                            
083700             MOVE 'STRONG BUY' TO WS-RATING-TEXT                  
083800* BRACKET STEP ON WS-COMPOSITE AT THE 70.00                       
083900* THRESHOLD.                                                      
084000         WHEN WS-COMPOSITE NOT < 70.00                            
084100             MOVE 'BUY' TO WS-RATING-TEXT                         
084200* BRACKET STEP ON WS-COMPOSITE AT THE 60.00                       
084300* THRESHOLD.                                                      
084400         WHEN WS-COMPOSITE NOT < 60.00                            
084500             MOVE 'HOLD' TO WS-RATING-TEXT                        
084600* BRACKET STEP ON WS-COMPOSITE AT THE 50.00                       
084700* THRESHOLD.                                                      
084800         WHEN WS-COMPOSITE NOT < 50.00                            
084900             MOVE 'REDUCE' TO WS-RATING-TEXT                      
085000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
085100* MATCHED BY A NAMED STEP ABOVE.                                  
085200         WHEN OTHER                                               
085300             MOVE 'SELL' TO WS-RATING-TEXT                        
085400     END-EVALUATE.                                                
085500 2500-EXIT.                                                       
085600     EXIT.                                                        
085700                                                                  
085800* VOL-ADJUSTMENT = 1 + (BETA - 1) * TIER VOL-MULTIPLIER.          
085900* POSITION = (BASE * COMPOSITE / 100) / VOL-ADJUSTMENT, ROUNDED   
086000* TO THE NEAREST 0.5 PCT.                                         
086100* VOL-ADJUSTMENT SCALES BETA BY THE TIER'S VOLATILITY MULTIPLIER  
086200* SO A BETA OF 1.5 HURTS A SMALL-CAP SPECULATIVE POSITION MORE    
086300* THAN A MEGA-CAP ONE.  THE DOUBLE/HALVE STEP ROUNDS THE FINAL    
086400* SIZE TO THE NEAREST HALF POINT, WHICH IS HOW THE DESK LIKES     
086500* POSITION TICKETS WRITTEN UP.  ZERO VOL-ADJUSTMENT IS GUARDED    
086600* AGAINST A DIVIDE-BY-ZERO ON A MISSING BETA.                     
086700 2600-COMPUTE-POSITION-SIZE.                                      
086800     COMPUTE WS-VOL-ADJUSTMENT ROUNDED =                          
086900         1 + (BETA OF STOCK-METRICS-RECORD - 1) *                 
087000             WS-TIER-VOL-MULT(WS-TIER-NDX).                       
087100* GUARDS AGAINST A DIVIDE-BY-ZERO OR MISSING INPUT                
087200* ON WS-VOL-ADJUSTMENT.                                           
087300     IF WS-VOL-ADJUSTMENT = ZERO                                  
087400         MOVE 1 TO WS-VOL-ADJUSTMENT                              
087500     END-IF.                                                      
087600     COMPUTE WS-POSITION-RAW ROUNDED =                            
087700         (WS-TIER-BASE-ALLOC(WS-TIER-NDX) * WS-COMPOSITE / 100) / 
087800             WS-VOL-ADJUSTMENT.                                   
087900     COMPUTE WS-POSITION-DOUBLED ROUNDED =                        
088000         WS-POSITION-RAW * 2.                                     
088100     COMPUTE WS-POSITION-FINAL ROUNDED =                          
088200         WS-POSITION-DOUBLED / 2.                                 
088300* GUARDS AGAINST A DIVIDE-BY-ZERO OR MISSING INPUT                
088400* ON WS-POSITION-FINAL.                                           
088500     IF WS-POSITION-FINAL < ZERO                                  
088600         MOVE ZERO TO WS-POSITION-FINAL                           
088700     END-IF.                                                      
088800 2600-EXIT.                                                       
088900     EXIT.                                                        
089000                                                                  
089100* BUFFER IS DISTANCE ABOVE THE TIER'S OWN MINIMUM SCORE, NOT A    
089200* FIXED CONSTANT - A NAME CAN BE HEALTHY IN ONE TIER'S TERMS AND  
089300* CAUTION IN ANOTHER'S DEPENDING ON WHERE THE TIER FLOOR SITS.    
089400 2650-COMPUTE-SCORE-BUFFER.                                       
089500     COMPUTE WS-SCORE-BUFFER ROUNDED =                            
089600         WS-COMPOSITE - WS-TIER-MIN-SCORE(WS-TIER-NDX).           
089700* BRACKET KEYS OFF WS-SCORE-BUFFER - SAME                         
089800* FIVE-OR-SIX STEP LADDER STYLE USED THROUGHOUT                   
089900* THIS PROGRAM.                                                   
090000     EVALUATE TRUE                                                
090100* BRACKET STEP ON WS-SCORE-BUFFER AT THE 5.00                     
090200* THRESHOLD.                                                      
090300         WHEN WS-SCORE-BUFFER < 5.00                              
090400             MOVE 'WARNING' TO WS-STATUS-TEXT                     
090500* BRACKET STEP ON WS-SCORE-BUFFER AT THE 10.00                    
090600* THRESHOLD.                                                      
090700         WHEN WS-SCORE-BUFFER < 10.00                             
090800             MOVE 'CAUTION' TO WS-STATUS-TEXT                     
090900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
091000* MATCHED BY A NAMED STEP ABOVE.                                  
091100         WHEN OTHER                                               
091200             MOVE 'HEALTHY' TO WS-STATUS-TEXT                     
091300     END-EVALUATE.                                                
091400 2650-EXIT.                                                       
091500     EXIT.                                                        
091600                                                                  
091700* WRITES ONE SSF.TIP01 RECORD PER TICKER IN FEED ORDER - NO SORT  
091800* BY COMPOSITE OR TIER, SINCE THE PORTFOLIO DESK RE-SORTS         
091900* DOWNSTREAM TO ITS OWN NEEDS.                                    
092000 2700-WRITE-STOCK-SCORE.                                          
092100     MOVE TICKER OF STOCK-METRICS-RECORD TO TICKER OF             
092200         STOCK-SCORE-RECORD.                                      
092300     MOVE WS-TIER-NDX          TO TIER OF STOCK-SCORE-RECORD.     
092400     MOVE WS-TIER-LABEL(WS-TIER-NDX) TO TIER-NAME.                
092500     MOVE MARKET-CAP-BIL OF STOCK-METRICS-RECORD TO               
092600         MARKET-CAP-BIL OF STOCK-SCORE-RECORD.                    
092700     MOVE WS-COMPOSITE          TO COMPOSITE-SCORE.               
092800     MOVE WS-RATING-TEXT        TO RATING OF STOCK-SCORE-RECORD.  
092900     MOVE WS-POSITION-FINAL     TO POSITION-SIZE-PCT.             
093000     MOVE WS-TIER-MIN-SCORE(WS-TIER-NDX) TO MIN-SCORE.            
093100     MOVE WS-SCORE-BUFFER       TO SCORE-BUFFER.                  
093200     MOVE WS-V-SCORE            TO V-SCORE.                       
093300     MOVE WS-Q-SCORE            TO Q-SCORE.                       
093400     MOVE WS-G-SCORE            TO G-SCORE.                       
093500     MOVE WS-M-SCORE            TO M-SCORE.                       
093600     MOVE WS-X-SCORE            TO X-SCORE.                       
093700     WRITE STOCK-SCORE-RECORD.                                    
093800     ADD 1 TO WS-RECORD-COUNT.                                    
093900 2700-EXIT.                                                       
094000     EXIT.                                                        
094100                                                                  
094200* BUFFERS THE SCORED STOCK SO 7000-PRINT-REPORT CAN GROUP BY TIER 
094300* AND DERIVE THE ALERT SECTION WITHOUT RE-READING THE FEEDS.      
094400* BUFFERS THE SCORED STOCK SO 7000-PRINT-REPORT CAN GROUP BY TIER 
094500* AND DERIVE THE ALERT SECTION WITHOUT RE-READING THE FEEDS.      
094600 2750-SAVE-SCORED-STOCK.                                          
094700     SET WS-SAVE-NDX TO WS-RECORD-COUNT.                          
094800     MOVE TICKER OF STOCK-METRICS-RECORD TO                       
094900         WS-SAVE-TICKER(WS-SAVE-NDX).                             
095000     MOVE WS-TIER-NDX           TO WS-SAVE-TIER(WS-SAVE-NDX).     
095100     MOVE MARKET-CAP-BIL OF STOCK-METRICS-RECORD TO               
095200         WS-SAVE-MKTCAP(WS-SAVE-NDX).                             
095300     MOVE WS-V-SCORE            TO WS-SAVE-V-SCORE(WS-SAVE-NDX).  
095400     MOVE WS-Q-SCORE            TO WS-SAVE-Q-SCORE(WS-SAVE-NDX).  
095500     MOVE WS-G-SCORE            TO WS-SAVE-G-SCORE(WS-SAVE-NDX).  
095600     MOVE WS-M-SCORE            TO WS-SAVE-M-SCORE(WS-SAVE-NDX).  
095700     MOVE WS-X-SCORE            TO WS-SAVE-X-SCORE(WS-SAVE-NDX).  
095800     MOVE WS-COMPOSITE          TO WS-SAVE-COMPOSITE(WS-SAVE-NDX).
095900     MOVE WS-RATING-TEXT        TO WS-SAVE-RATING(WS-SAVE-NDX).   
096000     MOVE WS-POSITION-FINAL     TO WS-SAVE-POSITION(WS-SAVE-NDX). 
096100     MOVE WS-TIER-MIN-SCORE(WS-TIER-NDX) TO                       
096200         WS-SAVE-MIN-SCORE(WS-SAVE-NDX).                          
096300     MOVE WS-SCORE-BUFFER       TO WS-SAVE-BUFFER(WS-SAVE-NDX).   
096400     MOVE WS-STATUS-TEXT        TO WS-SAVE-STATUS(WS-SAVE-NDX).   
096500 2750-EXIT.                                                       
096600     EXIT.                                                        
096700                                                                  
096800* FEEDS 7450-PRINT-TIER-TOTAL'S AVERAGE-COMPOSITE LINE - COUNT    
096900* AND SUM ONLY, THE AVERAGE ITSELF IS COMPUTED AT PRINT TIME.     
097000 2800-ACCUM-TIER-TOTALS.                                          
097100     ADD 1 TO WS-TIER-STOCK-COUNT(WS-TIER-NDX).                   
097200     ADD WS-COMPOSITE TO WS-TIER-COMPOSITE-SUM(WS-TIER-NDX).      
097300 2800-EXIT.                                                       
097400     EXIT.                                                        
097500                                                                  
097600******************************************************************
097700* TIER 1 - MEGA-CAP CORE SCORING.                                 
097800******************************************************************
097900* MEGA-CAP CORE - THE FIVE COMPONENTS BELOW FEED WS-V/Q/G/M/X-    
098000* SCORE, WHICH 2400-COMPUTE-COMPOSITE THEN WEIGHTS PER THE TIER-1 
098100* ROW OF THE TIER TABLE (.20/.35/.25/.10/.10).                    
098200 3000-SCORE-TIER-1.                                               
098300     PERFORM 3100-T1-VALUATION THRU 3100-EXIT.                    
098400     PERFORM 3200-T1-QUALITY THRU 3200-EXIT.                      
098500     PERFORM 3300-T1-GROWTH THRU 3300-EXIT.                       
098600     PERFORM 3400-T1-MOMENTUM THRU 3400-EXIT.                     
098700     PERFORM 3500-T1-FIN-HEALTH THRU 3500-EXIT.                   
098800 3000-EXIT.                                                       
098900     EXIT.                                                        
099000                                                                  
099100* T1 VALUATION (WT .20) = PE*.35 + FCF*.30 + PEG*.35              
099200* PE BRACKET IS THE DOMINANT LEG (.35) - MEGA-CAPS ARE JUDGED ON  
099300* EARNINGS MULTIPLE FIRST SINCE THE DESK TREATS THEM AS MATURE,   
099400* PROFITABLE NAMES.  FCF-YIELD (.30) CATCHES CASH GENERATORS THAT 
099500* CARRY A RICH PE BUT STILL THROW OFF REAL CASH.  PEG (.35) IS    
099600* HELD EQUAL TO PE SO A HIGH MULTIPLE PAIRED WITH FAST GROWTH IS  
099700* NOT AUTOMATICALLY PENALIZED.                                    
099800 3100-T1-VALUATION.                                               
099900* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
100000* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
100100* WEIGHTING.                                                      
100200     IF HIST-PE-AVG > 0.00                                        
100300         COMPUTE WS-RATIO ROUNDED = PE-RATIO / HIST-PE-AVG        
100400         COMPUTE WS-SUB-1 ROUNDED = 100 - (WS-RATIO - 1) * 100    
100500     ELSE                                                         
100600* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
100700* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
100800* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
100900* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
101000* OF A BRACKET.                                                   
101100         MOVE 50.00 TO WS-SUB-1                                   
101200     END-IF.                                                      
101300* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
101400* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
101500* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
101600* THE OTHER SUB-SCORES USE.                                       
101700     IF WS-SUB-1 > 100.00                                         
101800         MOVE 100.00 TO WS-SUB-1                                  
101900     END-IF.                                                      
102000* FLOOR GUARD - THIS SUB-SCORE CARRIES                            
102100* SUBTRACT-ONLY PENALTY FLAGS, SO IT CAN GO                       
102200* NEGATIVE; HOLD IT AT ZERO RATHER THAN LETTING A                 
102300* NEGATIVE SUB-SCORE DRAG THE WEIGHTED COMPOSITE.                 
102400     IF WS-SUB-1 < 0.00                                           
102500         MOVE 0.00 TO WS-SUB-1                                    
102600     END-IF.                                                      
102700* BRACKET KEYS OFF FCF-YIELD-PCT - NAMES FALLING                  
102800* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
102900* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
103000* CONDITION.                                                      
103100     EVALUATE TRUE                                                
103200* BRACKET STEP ON FCF-YIELD-PCT AT THE 5.00                       
103300* THRESHOLD.                                                      
103400         WHEN FCF-YIELD-PCT NOT < 5.00                            
103500             MOVE 100.00 TO WS-SUB-2                              
103600* BRACKET STEP ON FCF-YIELD-PCT AT THE 3.00                       
103700* THRESHOLD.                                                      
103800         WHEN FCF-YIELD-PCT NOT < 3.00                            
103900             MOVE 80.00 TO WS-SUB-2                               
104000* BRACKET STEP ON FCF-YIELD-PCT AT THE 2.00                       
104100* THRESHOLD.                                                      
104200         WHEN FCF-YIELD-PCT NOT < 2.00                            
104300             MOVE 60.00 TO WS-SUB-2                               
104400* BRACKET STEP ON FCF-YIELD-PCT AT THE 1.00                       
104500* THRESHOLD.                                                      
104600         WHEN FCF-YIELD-PCT NOT < 1.00                            
104700             MOVE 40.00 TO WS-SUB-2                               
104800* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
104900* MATCHED BY A NAMED STEP ABOVE.                                  
105000         WHEN OTHER                                               
105100             MOVE 20.00 TO WS-SUB-2                               
105200     END-EVALUATE.                                                
105300* BRACKET KEYS OFF PEG-RATIO - NAMES FALLING                      
105400* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
105500* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
105600* CONDITION.                                                      
105700     EVALUATE TRUE                                                
105800* BRACKET STEP ON PEG-RATIO AT THE 1.00 THRESHOLD.                
105900         WHEN PEG-RATIO < 1.00                                    
106000             MOVE 100.00 TO WS-SUB-3                              
106100* BRACKET STEP ON PEG-RATIO AT THE 1.50 THRESHOLD.                
106200         WHEN PEG-RATIO NOT > 1.50                                
106300             MOVE 85.00 TO WS-SUB-3                               
106400* BRACKET STEP ON PEG-RATIO AT THE 2.00 THRESHOLD.                
106500         WHEN PEG-RATIO NOT > 2.00                                
106600             MOVE 70.00 TO WS-SUB-3                               
106700* BRACKET STEP ON PEG-RATIO AT THE 2.50 THRESHOLD.                
106800         WHEN PEG-RATIO NOT > 2.50                                
106900* WS-SUB-3 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
107000* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
107100* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
107200* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
107300* OF A BRACKET.                                                   
107400             MOVE 50.00 TO WS-SUB-3                               
107500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
107600* MATCHED BY A NAMED STEP ABOVE.                                  
107700         WHEN OTHER                                               
107800             MOVE 30.00 TO WS-SUB-3                               
107900     END-EVALUATE.                                                
108000* FINAL V-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
108100* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
108200* VALUATION RUNS 0-100 LIKE EVERY OTHER COMPONENT                 
108300* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
108400* SAME WAY.                                                       
108500     COMPUTE WS-V-SCORE ROUNDED =                                 
108600         WS-SUB-1 * .35 + WS-SUB-2 * .30 + WS-SUB-3 * .35.        
108700 3100-EXIT.                                                       
108800     EXIT.                                                        
108900                                                                  
109000* T1 QUALITY (WT .35) = ROIC*.30+OPM*.20+TREND*.12+MOAT*.18+      
109100*                       MGMT*.10+CASHCONV*.10                     
109200* REVENUE SCALE, MARGIN LEVEL, MARGIN TREND AND ROE ARE WEIGHTED  
109300* ALMOST EVENLY (.25/.30/.20/.25) ON THE THEORY THAT A MEGA-CAP   
109400* WITH ANY ONE OF THESE WEAK IS A DIFFERENT ANIMAL FROM THE REST  
109500* OF THE TIER - NO SINGLE SUB-FACTOR IS ALLOWED TO CARRY THE      
109600* PARAGRAPH.                                                      
109700 3200-T1-QUALITY.                                                 
109800* BRACKET KEYS OFF ROIC-PCT - NAMES FALLING                       
109900* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
110000* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
110100* CONDITION.                                                      
110200     EVALUATE TRUE                                                
110300* BRACKET STEP ON ROIC-PCT AT THE 25.00 THRESHOLD.                
110400         WHEN ROIC-PCT NOT < 25.00                                
110500             MOVE 100.00 TO WS-SUB-1                              
110600* BRACKET STEP ON ROIC-PCT AT THE 20.00 THRESHOLD.                
110700         WHEN ROIC-PCT NOT < 20.00                                
110800             MOVE 90.00 TO WS-SUB-1                               
110900* BRACKET STEP ON ROIC-PCT AT THE 15.00 THRESHOLD.                
111000         WHEN ROIC-PCT NOT < 15.00                                
111100             MOVE 75.00 TO WS-SUB-1                               
111200* BRACKET STEP ON ROIC-PCT AT THE 10.00 THRESHOLD.                
111300         WHEN ROIC-PCT NOT < 10.00                                
111400* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
111500* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
111600* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
111700* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
111800* OF A BRACKET.                                                   
111900             MOVE 50.00 TO WS-SUB-1                               
112000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
112100* MATCHED BY A NAMED STEP ABOVE.                                  
112200         WHEN OTHER                                               
112300             MOVE 25.00 TO WS-SUB-1                               
112400     END-EVALUATE.                                                
112500* BRACKET KEYS OFF OP-MARGIN-PCT - NAMES FALLING                  
112600* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
112700* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
112800* CONDITION.                                                      
112900     EVALUATE TRUE                                                
113000* BRACKET STEP ON OP-MARGIN-PCT AT THE 30.00                      
113100* THRESHOLD.                                                      
113200         WHEN OP-MARGIN-PCT NOT < 30.00                           
113300             MOVE 100.00 TO WS-SUB-2                              
113400* BRACKET STEP ON OP-MARGIN-PCT AT THE 20.00                      
113500* THRESHOLD.                                                      
113600         WHEN OP-MARGIN-PCT NOT < 20.00                           
113700             MOVE 85.00 TO WS-SUB-2                               
113800* BRACKET STEP ON OP-MARGIN-PCT AT THE 15.00                      
113900* THRESHOLD.                                                      
114000         WHEN OP-MARGIN-PCT NOT < 15.00                           
114100             MOVE 70.00 TO WS-SUB-2                               
114200* BRACKET STEP ON OP-MARGIN-PCT AT THE 10.00                      
114300* THRESHOLD.                                                      
114400         WHEN OP-MARGIN-PCT NOT < 10.00                           
114500* WS-SUB-2 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
114600* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
114700* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
114800* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
114900* OF A BRACKET.                                                   
115000             MOVE 50.00 TO WS-SUB-2                               
115100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
115200* MATCHED BY A NAMED STEP ABOVE.                                  
115300         WHEN OTHER                                               
115400             MOVE 30.00 TO WS-SUB-2                               
115500     END-EVALUATE.                                                
115600* BRACKET KEYS OFF MARGIN-TREND-BPS - NAMES                       
115700* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
115800* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
115900* CONDITION.                                                      
116000     EVALUATE TRUE                                                
116100* BRACKET STEP ON MARGIN-TREND-BPS AT THE 200                     
116200* THRESHOLD.                                                      
116300         WHEN MARGIN-TREND-BPS NOT < 200                          
116400             MOVE 100.00 TO WS-SUB-3                              
116500* BRACKET STEP ON MARGIN-TREND-BPS AT THE 100                     
116600* THRESHOLD.                                                      
116700         WHEN MARGIN-TREND-BPS NOT < 100                          
116800             MOVE 85.00 TO WS-SUB-3                               
116900* BRACKET STEP ON MARGIN-TREND-BPS AT THE 50                      
117000* THRESHOLD.                                                      
117100         WHEN MARGIN-TREND-BPS NOT < 50                           
117200             MOVE 70.00 TO WS-SUB-3                               
117300* BRACKET STEP ON MARGIN-TREND-BPS AT THE 50                      
117400* THRESHOLD.                                                      
117500         WHEN MARGIN-TREND-BPS NOT < -50                          
117600             MOVE 60.00 TO WS-SUB-3                               
117700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
117800* MATCHED BY A NAMED STEP ABOVE.                                  
117900         WHEN OTHER                                               
118000             MOVE 25.00 TO WS-SUB-3                               
118100     END-EVALUATE.                                                
118200     MOVE 50.00 TO WS-SUB-4.                                      
118300* MOAT-NETWORK-EFFECT FLAG adds 25 points - ONE OF                
118400* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
118500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
118600     IF MOAT-NETWORK-EFFECT-FLAG-YES                              
118700         ADD 25 TO WS-SUB-4                                       
118800     END-IF.                                                      
118900* MOAT-ECONOMIES-SCALE FLAG adds 20 points - ONE                  
119000* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
119100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
119200     IF MOAT-ECONOMIES-SCALE-FLAG-YES                             
119300         ADD 20 TO WS-SUB-4                                       
119400     END-IF.                                                      
119500* MOAT-SWITCHING-COST FLAG adds 20 points - ONE OF                
119600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
119700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
119800     IF MOAT-SWITCHING-COST-FLAG-YES                              
119900         ADD 20 TO WS-SUB-4                                       
120000     END-IF.                                                      
120100* MOAT-INTANGIBLE-ASSET FLAG adds 15 points - ONE                 
120200* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
120300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
120400     IF MOAT-INTANGIBLE-ASSET-FLAG-YES                            
120500         ADD 15 TO WS-SUB-4                                       
120600     END-IF.                                                      
120700* MOAT-REGULATORY FLAG adds 10 points - ONE OF THE                
120800* DISCRETE CHECKLIST ITEMS FED BY THE                             
120900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
121000     IF MOAT-REGULATORY-FLAG-YES                                  
121100         ADD 10 TO WS-SUB-4                                       
121200     END-IF.                                                      
121300* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
121400* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
121500* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
121600* THE OTHER SUB-SCORES USE.                                       
121700     IF WS-SUB-4 > 100.00                                         
121800         MOVE 100.00 TO WS-SUB-4                                  
121900     END-IF.                                                      
122000* BRACKET KEYS OFF EARN-BEAT-RATE-PCT - NAMES                     
122100* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
122200* 50.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
122300* CONDITION.                                                      
122400     EVALUATE TRUE                                                
122500* BRACKET STEP ON EARN-BEAT-RATE-PCT AT THE 80.00                 
122600* THRESHOLD.                                                      
122700         WHEN EARN-BEAT-RATE-PCT > 80.00                          
122800             MOVE 100.00 TO WS-SUB-5                              
122900* BRACKET STEP ON EARN-BEAT-RATE-PCT AT THE 70.00                 
123000* THRESHOLD.                                                      
123100         WHEN EARN-BEAT-RATE-PCT NOT < 70.00                      
123200             MOVE 85.00 TO WS-SUB-5                               
123300* BRACKET STEP ON EARN-BEAT-RATE-PCT AT THE 60.00                 
123400* THRESHOLD.                                                      
123500         WHEN EARN-BEAT-RATE-PCT NOT < 60.00                      
123600             MOVE 70.00 TO WS-SUB-5                               
123700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
123800* MATCHED BY A NAMED STEP ABOVE.                                  
123900         WHEN OTHER                                               
124000* WS-SUB-5 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
124100* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
124200* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
124300* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
124400* OF A BRACKET.                                                   
124500             MOVE 50.00 TO WS-SUB-5                               
124600     END-EVALUATE.                                                
124700* MGMT-SMART-MA FLAG adds 10 points - ONE OF THE                  
124800* DISCRETE CHECKLIST ITEMS FED BY THE                             
124900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
125000     IF MGMT-SMART-MA-FLAG-YES                                    
125100         ADD 10 TO WS-SUB-5                                       
125200     END-IF.                                                      
125300* MGMT-BUYBACK FLAG adds 8 points - ONE OF THE                    
125400* DISCRETE CHECKLIST ITEMS FED BY THE                             
125500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
125600     IF MGMT-BUYBACK-FLAG-YES                                     
125700         ADD 8 TO WS-SUB-5                                        
125800     END-IF.                                                      
125900* MGMT-DIV-GROWTH FLAG adds 7 points - ONE OF THE                 
126000* DISCRETE CHECKLIST ITEMS FED BY THE                             
126100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
126200     IF MGMT-DIV-GROWTH-FLAG-YES                                  
126300         ADD 7 TO WS-SUB-5                                        
126400     END-IF.                                                      
126500* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
126600* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
126700* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
126800* THE OTHER SUB-SCORES USE.                                       
126900     IF WS-SUB-5 > 100.00                                         
127000         MOVE 100.00 TO WS-SUB-5                                  
127100     END-IF.                                                      
127200* BRACKET KEYS OFF CASH-CONV-RATIO - NAMES FALLING                
127300* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
127400* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
127500* CONDITION.                                                      
127600     EVALUATE TRUE                                                
127700* BRACKET STEP ON CASH-CONV-RATIO AT THE 1.20                     
127800* THRESHOLD.                                                      
127900         WHEN CASH-CONV-RATIO NOT < 1.20                          
128000             MOVE 100.00 TO WS-SUB-6                              
128100* BRACKET STEP ON CASH-CONV-RATIO AT THE 1.00                     
128200* THRESHOLD.                                                      
128300         WHEN CASH-CONV-RATIO NOT < 1.00                          
128400             MOVE 80.00 TO WS-SUB-6                               
128500* BRACKET STEP ON CASH-CONV-RATIO AT THE 0.80                     
128600* THRESHOLD.                                                      
128700         WHEN CASH-CONV-RATIO NOT < 0.80                          
128800             MOVE 60.00 TO WS-SUB-6                               
128900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
129000* MATCHED BY A NAMED STEP ABOVE.                                  
129100         WHEN OTHER                                               
129200             MOVE 30.00 TO WS-SUB-6                               
129300     END-EVALUATE.                                                
129400* FINAL Q-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
129500* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
129600* QUALITY RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                
129700* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
129800* SAME WAY.                                                       
129900     COMPUTE WS-Q-SCORE ROUNDED =                                 
130000         WS-SUB-1 * .30 + WS-SUB-2 * .20 + WS-SUB-3 * .12         
130100             + WS-SUB-4 * .18 + WS-SUB-5 * .10 + WS-SUB-6 * .10.  
130200 3200-EXIT.                                                       
130300     EXIT.                                                        
130400                                                                  
130500* T1 GROWTH (WT .25) = REV*.30+CONSIST*.15+EPS*.25+FUTURE*.15+    
130600*                      ANALYST*.15                                
130700* REVENUE GROWTH (.35) LEADS BECAUSE TOP-LINE IS THE CLEANEST     
130800* SIGNAL AT THIS SIZE; EPS-GROWTH (.30) IS KEPT CLOSE BEHIND SO   
130900* A COMPANY THAT IS ONLY BUYING BACK STOCK TO GROW EPS DOES NOT   
131000* SCORE AS WELL AS ONE GROWING REVENUE.  FORWARD ESTIMATES (.20)  
131100* AND DIVIDEND GROWTH (.15) ARE THE SMALLER, CONFIRMATORY LEGS.   
131200 3300-T1-GROWTH.                                                  
131300* BRACKET KEYS OFF REV-CAGR-3YR-PCT - NAMES                       
131400* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
131500* 15.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
131600* CONDITION.                                                      
131700     EVALUATE TRUE                                                
131800* BRACKET STEP ON REV-CAGR-3YR-PCT AT THE 3                       
131900* THRESHOLD.                                                      
132000         WHEN REV-CAGR-3YR-PCT NOT < 20.00                        
132100             MOVE 100.00 TO WS-SUB-1                              
132200* BRACKET STEP ON REV-CAGR-3YR-PCT AT THE 3                       
132300* THRESHOLD.                                                      
132400         WHEN REV-CAGR-3YR-PCT NOT < 15.00                        
132500             MOVE 85.00 TO WS-SUB-1                               
132600* BRACKET STEP ON REV-CAGR-3YR-PCT AT THE 3                       
132700* THRESHOLD.                                                      
132800         WHEN REV-CAGR-3YR-PCT NOT < 10.00                        
132900             MOVE 65.00 TO WS-SUB-1                               
133000* BRACKET STEP ON REV-CAGR-3YR-PCT AT THE 3                       
133100* THRESHOLD.                                                      
133200         WHEN REV-CAGR-3YR-PCT NOT < 7.00                         
133300             MOVE 45.00 TO WS-SUB-1                               
133400* BRACKET STEP ON REV-CAGR-3YR-PCT AT THE 3                       
133500* THRESHOLD.                                                      
133600         WHEN REV-CAGR-3YR-PCT NOT < 5.00                         
133700             MOVE 30.00 TO WS-SUB-1                               
133800* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
133900* MATCHED BY A NAMED STEP ABOVE.                                  
134000         WHEN OTHER                                               
134100             MOVE 15.00 TO WS-SUB-1                               
134200     END-EVALUATE.                                                
134300     COMPUTE WS-CALC-A =                                          
134400         REV-GROWTH-YOY-PCT - REV-CAGR-3YR-PCT.                   
134500* BRACKET KEYS OFF WS-CALC-A - SAME FIVE-OR-SIX                   
134600* STEP LADDER STYLE USED THROUGHOUT THIS PROGRAM.                 
134700     EVALUATE TRUE                                                
134800* BRACKET STEP ON WS-CALC-A AT THE 3.00 THRESHOLD.                
134900         WHEN WS-CALC-A > 3.00                                    
135000             COMPUTE WS-SUB-2 = 50 + 50                           
135100* BRACKET STEP ON WS-CALC-A AT THE 1.00 THRESHOLD.                
135200         WHEN WS-CALC-A NOT < 1.00                                
135300             COMPUTE WS-SUB-2 = 50 + 30                           
135400* BRACKET STEP ON WS-CALC-A AT THE 1.00 THRESHOLD.                
135500         WHEN WS-CALC-A >= -1.00 AND WS-CALC-A <= 1.00            
135600             COMPUTE WS-SUB-2 = 50 + 10                           
135700* BRACKET STEP ON WS-CALC-A AT THE 3.00 THRESHOLD.                
135800         WHEN WS-CALC-A NOT < -3.00                               
135900             COMPUTE WS-SUB-2 = 50 - 10                           
136000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
136100* MATCHED BY A NAMED STEP ABOVE.                                  
136200         WHEN OTHER                                               
136300             COMPUTE WS-SUB-2 = 50 - 30                           
136400     END-EVALUATE.                                                
136500* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
136600* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
136700* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
136800* THE OTHER SUB-SCORES USE.                                       
136900     IF WS-SUB-2 > 100.00                                         
137000         MOVE 100.00 TO WS-SUB-2                                  
137100     END-IF.                                                      
137200* BRACKET KEYS OFF EPS-CAGR-3YR-PCT - NAMES                       
137300* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
137400* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
137500* CONDITION.                                                      
137600     EVALUATE TRUE                                                
137700* BRACKET STEP ON EPS-CAGR-3YR-PCT AT THE 3                       
137800* THRESHOLD.                                                      
137900         WHEN EPS-CAGR-3YR-PCT NOT < 25.00                        
138000             MOVE 100.00 TO WS-SUB-3                              
138100* BRACKET STEP ON EPS-CAGR-3YR-PCT AT THE 3                       
138200* THRESHOLD.                                                      
138300         WHEN EPS-CAGR-3YR-PCT NOT < 18.00                        
138400             MOVE 85.00 TO WS-SUB-3                               
138500* BRACKET STEP ON EPS-CAGR-3YR-PCT AT THE 3                       
138600* THRESHOLD.                                                      
138700         WHEN EPS-CAGR-3YR-PCT NOT < 12.00                        
138800             MOVE 70.00 TO WS-SUB-3                               
138900* BRACKET STEP ON EPS-CAGR-3YR-PCT AT THE 3                       
139000* THRESHOLD.                                                      
139100         WHEN EPS-CAGR-3YR-PCT NOT < 8.00                         
139200* WS-SUB-3 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
139300* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
139400* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
139500* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
139600* OF A BRACKET.                                                   
139700             MOVE 50.00 TO WS-SUB-3                               
139800* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
139900* MATCHED BY A NAMED STEP ABOVE.                                  
140000         WHEN OTHER                                               
140100             MOVE 30.00 TO WS-SUB-3                               
140200     END-EVALUATE.                                                
140300* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
140400* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
140500* WEIGHTING.                                                      
140600     IF EPS-CAGR-3YR-PCT > REV-CAGR-3YR-PCT + 5.00                
140700         ADD 15 TO WS-SUB-3                                       
140800     END-IF.                                                      
140900* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
141000* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
141100* WEIGHTING.                                                      
141200     IF EPS-CAGR-3YR-PCT < REV-CAGR-3YR-PCT - 5.00                
141300         SUBTRACT 15 FROM WS-SUB-3                                
141400     END-IF.                                                      
141500* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
141600* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
141700* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
141800* THE OTHER SUB-SCORES USE.                                       
141900     IF WS-SUB-3 > 100.00                                         
142000         MOVE 100.00 TO WS-SUB-3                                  
142100     END-IF.                                                      
142200* FLOOR GUARD - THIS SUB-SCORE CARRIES                            
142300* SUBTRACT-ONLY PENALTY FLAGS, SO IT CAN GO                       
142400* NEGATIVE; HOLD IT AT ZERO RATHER THAN LETTING A                 
142500* NEGATIVE SUB-SCORE DRAG THE WEIGHTED COMPOSITE.                 
142600     IF WS-SUB-3 < 0.00                                           
142700         MOVE 0.00 TO WS-SUB-3                                    
142800     END-IF.                                                      
142900* BRACKET KEYS OFF TAM-BIL - NAMES FALLING OUTSIDE                
143000* EVERY NAMED STEP DEFAULT TO THE 50.00-POINT                     
143100* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
143200     EVALUATE TRUE                                                
143300* BRACKET STEP ON TAM-BIL AT THE 500 THRESHOLD.                   
143400         WHEN TAM-BIL > 500 AND MARKET-SHARE-PCT < 20.00          
143500             MOVE 100.00 TO WS-SUB-4                              
143600* BRACKET STEP ON TAM-BIL AT THE 200 THRESHOLD.                   
143700         WHEN TAM-BIL NOT < 200 AND MARKET-SHARE-PCT < 30.00      
143800             MOVE 85.00 TO WS-SUB-4                               
143900* BRACKET STEP ON TAM-BIL AT THE 100 THRESHOLD.                   
144000         WHEN TAM-BIL NOT < 100 AND MARKET-SHARE-PCT < 40.00      
144100             MOVE 70.00 TO WS-SUB-4                               
144200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
144300* MATCHED BY A NAMED STEP ABOVE.                                  
144400         WHEN OTHER                                               
144500* WS-SUB-4 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
144600* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
144700* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
144800* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
144900* OF A BRACKET.                                                   
145000             MOVE 50.00 TO WS-SUB-4                               
145100     END-EVALUATE.                                                
145200* FUTGR-GEO-EXPAND FLAG adds 10 points - ONE OF                   
145300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
145400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
145500     IF FUTGR-GEO-EXPAND-FLAG-YES                                 
145600         ADD 10 TO WS-SUB-4                                       
145700     END-IF.                                                      
145800* FUTGR-NEW-PRODUCT FLAG adds 10 points - ONE OF                  
145900* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
146000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
146100     IF FUTGR-NEW-PRODUCT-FLAG-YES                                
146200         ADD 10 TO WS-SUB-4                                       
146300     END-IF.                                                      
146400* FUTGR-PLATFORM FLAG adds 10 points - ONE OF THE                 
146500* DISCRETE CHECKLIST ITEMS FED BY THE                             
146600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
146700     IF FUTGR-PLATFORM-FLAG-YES                                   
146800         ADD 10 TO WS-SUB-4                                       
146900     END-IF.                                                      
147000* FUTGR-MULTI-VECTOR FLAG adds 10 points - ONE OF                 
147100* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
147200* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
147300     IF FUTGR-MULTI-VECTOR-FLAG-YES                               
147400         ADD 10 TO WS-SUB-4                                       
147500     END-IF.                                                      
147600* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
147700* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
147800* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
147900* THE OTHER SUB-SCORES USE.                                       
148000     IF WS-SUB-4 > 100.00                                         
148100         MOVE 100.00 TO WS-SUB-4                                  
148200     END-IF.                                                      
148300* BRACKET KEYS OFF ANALYST-FWD-GROWTH-PCT - NAMES                 
148400* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
148500* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
148600* CONDITION.                                                      
148700     EVALUATE TRUE                                                
148800* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
148900* 15.00 THRESHOLD.                                                
149000         WHEN ANALYST-FWD-GROWTH-PCT NOT < 15.00                  
149100             MOVE 100.00 TO WS-SUB-5                              
149200* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
149300* 12.00 THRESHOLD.                                                
149400         WHEN ANALYST-FWD-GROWTH-PCT NOT < 12.00                  
149500             MOVE 80.00 TO WS-SUB-5                               
149600* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
149700* 8.00 THRESHOLD.                                                 
149800         WHEN ANALYST-FWD-GROWTH-PCT NOT < 8.00                   
149900             MOVE 60.00 TO WS-SUB-5                               
150000* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
150100* 5.00 THRESHOLD.                                                 
150200         WHEN ANALYST-FWD-GROWTH-PCT NOT < 5.00                   
150300             MOVE 40.00 TO WS-SUB-5                               
150400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
150500* MATCHED BY A NAMED STEP ABOVE.                                  
150600         WHEN OTHER                                               
150700             MOVE 20.00 TO WS-SUB-5                               
150800     END-EVALUATE.                                                
150900* FINAL G-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
151000* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
151100* GROWTH RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                 
151200* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
151300* SAME WAY.                                                       
151400     COMPUTE WS-G-SCORE ROUNDED =                                 
151500         WS-SUB-1 * .30 + WS-SUB-2 * .15 + WS-SUB-3 * .25         
151600             + WS-SUB-4 * .15 + WS-SUB-5 * .15.                   
151700 3300-EXIT.                                                       
151800     EXIT.                                                        
151900                                                                  
152000* T1 MOMENTUM (WT .10) = RET*.40+REL*.35+TECH*.25                 
152100* RETURN AND RELATIVE-STRENGTH EACH CARRY .35 SO ABSOLUTE PRICE   
152200* ACTION IS NOT REWARDED IN ISOLATION - A MEGA-CAP THAT IS UP BUT 
152300* LAGGING THE INDEX STILL SCORES POORLY HERE.  ANALYST REVISIONS  
152400* (.30) ROUND OUT THE PICTURE WITH FORWARD-LOOKING SENTIMENT.     
152500 3400-T1-MOMENTUM.                                                
152600* BRACKET KEYS OFF RETURN-12M-PCT - NAMES FALLING                 
152700* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
152800* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
152900* CONDITION.                                                      
153000     EVALUATE TRUE                                                
153100* BRACKET STEP ON RETURN-12M-PCT AT THE 12                        
153200* THRESHOLD.                                                      
153300         WHEN RETURN-12M-PCT < -10.00                             
153400             MOVE 60.00 TO WS-SUB-1                               
153500* BRACKET STEP ON RETURN-12M-PCT AT THE 12                        
153600* THRESHOLD.                                                      
153700         WHEN RETURN-12M-PCT NOT < 30.00                          
153800             MOVE 100.00 TO WS-SUB-1                              
153900* BRACKET STEP ON RETURN-12M-PCT AT THE 12                        
154000* THRESHOLD.                                                      
154100         WHEN RETURN-12M-PCT NOT < 20.00                          
154200             MOVE 80.00 TO WS-SUB-1                               
154300* BRACKET STEP ON RETURN-12M-PCT AT THE 12                        
154400* THRESHOLD.                                                      
154500         WHEN RETURN-12M-PCT NOT < 10.00                          
154600             MOVE 60.00 TO WS-SUB-1                               
154700* BRACKET STEP ON RETURN-12M-PCT AT THE 12                        
154800* THRESHOLD.                                                      
154900         WHEN RETURN-12M-PCT NOT < 0.00                           
155000             MOVE 45.00 TO WS-SUB-1                               
155100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
155200* MATCHED BY A NAMED STEP ABOVE.                                  
155300         WHEN OTHER                                               
155400             MOVE 40.00 TO WS-SUB-1                               
155500     END-EVALUATE.                                                
155600     COMPUTE WS-CALC-A =                                          
155700         RETURN-12M-PCT - SPY-RETURN-12M-PCT.                     
155800* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
155900* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
156000* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
156100* CONDITION.                                                      
156200     EVALUATE TRUE                                                
156300* BRACKET STEP ON WS-CALC-A AT THE 10.00                          
156400* THRESHOLD.                                                      
156500         WHEN WS-CALC-A NOT < 10.00                               
156600             MOVE 100.00 TO WS-SUB-2                              
156700* BRACKET STEP ON WS-CALC-A AT THE 5.00 THRESHOLD.                
156800         WHEN WS-CALC-A NOT < 5.00                                
156900             MOVE 75.00 TO WS-SUB-2                               
157000* BRACKET STEP ON WS-CALC-A AT THE 0.00 THRESHOLD.                
157100         WHEN WS-CALC-A NOT < 0.00                                
157200             MOVE 60.00 TO WS-SUB-2                               
157300* BRACKET STEP ON WS-CALC-A AT THE 5.00 THRESHOLD.                
157400         WHEN WS-CALC-A NOT < -5.00                               
157500* WS-SUB-2 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
157600* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
157700* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
157800* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
157900* OF A BRACKET.                                                   
158000             MOVE 50.00 TO WS-SUB-2                               
158100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
158200* MATCHED BY A NAMED STEP ABOVE.                                  
158300         WHEN OTHER                                               
158400             MOVE 30.00 TO WS-SUB-2                               
158500     END-EVALUATE.                                                
158600* BRACKET KEYS OFF PRICE - NAMES FALLING OUTSIDE                  
158700* EVERY NAMED STEP DEFAULT TO THE 30.00-POINT                     
158800* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
158900     EVALUATE TRUE                                                
159000* BRACKET STEP ON PRICE AT THE 50 THRESHOLD.                      
159100         WHEN PRICE > MA-50 AND PRICE > MA-200                    
159200             MOVE 100.00 TO WS-SUB-3                              
159300* BRACKET STEP ON PRICE AT THE 200 THRESHOLD.                     
159400         WHEN PRICE > MA-200                                      
159500             MOVE 70.00 TO WS-SUB-3                               
159600* BRACKET STEP ON PRICE AT THE 50 THRESHOLD.                      
159700         WHEN PRICE > MA-50                                       
159800             MOVE 55.00 TO WS-SUB-3                               
159900* BRACKET STEP ON MA-50 AT THE 50 THRESHOLD.                      
160000         WHEN MA-50 < PRICE AND PRICE < MA-200                    
160100* WS-SUB-3 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
160200* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
160300* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
160400* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
160500* OF A BRACKET.                                                   
160600             MOVE 50.00 TO WS-SUB-3                               
160700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
160800* MATCHED BY A NAMED STEP ABOVE.                                  
160900         WHEN OTHER                                               
161000             MOVE 30.00 TO WS-SUB-3                               
161100     END-EVALUATE.                                                
161200* FINAL M-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
161300* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
161400* MOMENTUM RUNS 0-100 LIKE EVERY OTHER COMPONENT                  
161500* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
161600* SAME WAY.                                                       
161700     COMPUTE WS-M-SCORE ROUNDED =                                 
161800         WS-SUB-1 * .40 + WS-SUB-2 * .35 + WS-SUB-3 * .25.        
161900 3400-EXIT.                                                       
162000     EXIT.                                                        
162100                                                                  
162200* T1 FINANCIAL HEALTH (WT .10) = NETCASH*.50+FCF*.40+CAPAL*.10    
162300* DEBT/EBITDA AND INTEREST COVERAGE ARE THE TWO BALANCE-SHEET     
162400* LEGS THIS TIER CARES ABOUT MOST - A MEGA-CAP THAT CANNOT SERVICE
162500* ITS DEBT COMFORTABLY IS TREATED AS A RISK NAME REGARDLESS OF    
162600* SIZE.                                                           
162700 3500-T1-FIN-HEALTH.                                              
162800* BRACKET KEYS OFF NET-CASH-BIL - NAMES FALLING                   
162900* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
163000* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
163100* CONDITION.                                                      
163200     EVALUATE TRUE                                                
163300* BRACKET STEP ON NET-CASH-BIL AT THE 75.00                       
163400* THRESHOLD.                                                      
163500         WHEN NET-CASH-BIL > 75.00                                
163600             MOVE 100.00 TO WS-SUB-1                              
163700* BRACKET STEP ON NET-CASH-BIL AT THE 50.00                       
163800* THRESHOLD.                                                      
163900         WHEN NET-CASH-BIL NOT < 50.00                            
164000             MOVE 90.00 TO WS-SUB-1                               
164100* BRACKET STEP ON NET-CASH-BIL AT THE 25.00                       
164200* THRESHOLD.                                                      
164300         WHEN NET-CASH-BIL NOT < 25.00                            
164400             MOVE 80.00 TO WS-SUB-1                               
164500* BRACKET STEP ON NET-CASH-BIL AT THE 0.00                        
164600* THRESHOLD.                                                      
164700         WHEN NET-CASH-BIL NOT < 0.00                             
164800             MOVE 70.00 TO WS-SUB-1                               
164900* BRACKET STEP ON NET-CASH-BIL AT THE 50.00                       
165000* THRESHOLD.                                                      
165100         WHEN NET-CASH-BIL NOT < -50.00                           
165200             MOVE 60.00 TO WS-SUB-1                               
165300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
165400* MATCHED BY A NAMED STEP ABOVE.                                  
165500         WHEN OTHER                                               
165600             MOVE 40.00 TO WS-SUB-1                               
165700     END-EVALUATE.                                                
165800* BRACKET KEYS OFF FCF-BIL - NAMES FALLING OUTSIDE                
165900* EVERY NAMED STEP DEFAULT TO THE 40.00-POINT                     
166000* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
166100     EVALUATE TRUE                                                
166200* BRACKET STEP ON FCF-BIL AT THE 20.00 THRESHOLD.                 
166300         WHEN FCF-BIL NOT < 20.00                                 
166400             MOVE 100.00 TO WS-SUB-2                              
166500* BRACKET STEP ON FCF-BIL AT THE 15.00 THRESHOLD.                 
166600         WHEN FCF-BIL NOT < 15.00                                 
166700             MOVE 90.00 TO WS-SUB-2                               
166800* BRACKET STEP ON FCF-BIL AT THE 10.00 THRESHOLD.                 
166900         WHEN FCF-BIL NOT < 10.00                                 
167000             MOVE 80.00 TO WS-SUB-2                               
167100* BRACKET STEP ON FCF-BIL AT THE 5.00 THRESHOLD.                  
167200         WHEN FCF-BIL NOT < 5.00                                  
167300             MOVE 60.00 TO WS-SUB-2                               
167400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
167500* MATCHED BY A NAMED STEP ABOVE.                                  
167600         WHEN OTHER                                               
167700             MOVE 40.00 TO WS-SUB-2                               
167800     END-EVALUATE.                                                
167900     MOVE 50.00 TO WS-SUB-3.                                      
168000* CAPAL-BUYBACK-RD FLAG adds 25 points - ONE OF                   
168100* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
168200* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
168300     IF CAPAL-BUYBACK-RD-FLAG-YES                                 
168400         ADD 25 TO WS-SUB-3                                       
168500     END-IF.                                                      
168600* CAPAL-VALUE-MA FLAG adds 20 points - ONE OF THE                 
168700* DISCRETE CHECKLIST ITEMS FED BY THE                             
168800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
168900     IF CAPAL-VALUE-MA-FLAG-YES                                   
169000         ADD 20 TO WS-SUB-3                                       
169100     END-IF.                                                      
169200* CAPAL-DIV-GROWTH FLAG adds 15 points - ONE OF                   
169300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
169400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
169500     IF CAPAL-DIV-GROWTH-FLAG-YES                                 
169600         ADD 15 TO WS-SUB-3                                       
169700     END-IF.                                                      
169800* CAPAL-DISCIPLINED FLAG adds 10 points - ONE OF                  
169900* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
170000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
170100     IF CAPAL-DISCIPLINED-FLAG-YES                                
170200         ADD 10 TO WS-SUB-3                                       
170300     END-IF.                                                      
170400* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
170500* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
170600* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
170700* THE OTHER SUB-SCORES USE.                                       
170800     IF WS-SUB-3 > 100.00                                         
170900         MOVE 100.00 TO WS-SUB-3                                  
171000     END-IF.                                                      
171100* FINAL X-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
171200* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER; THE                  
171300* TIER-SPECIFIC FACTOR RUNS 0-100 LIKE EVERY OTHER                
171400* COMPONENT SO 2400-COMPUTE-COMPOSITE CAN TREAT                   
171500* ALL FIVE THE SAME WAY.                                          
171600     COMPUTE WS-X-SCORE ROUNDED =                                 
171700         WS-SUB-1 * .50 + WS-SUB-2 * .40 + WS-SUB-3 * .10.        
171800 3500-EXIT.                                                       
171900     EXIT.                                                        
172000                                                                  
172100******************************************************************
172200* TIER 2 - LARGE-CAP GROWTH SCORING.                              
172300******************************************************************
172400* LARGE-CAP GROWTH - SAME FIVE-COMPONENT SHAPE AS TIER 1 BUT WITH 
172500* ITS OWN BRACKETS AND ITS OWN WEIGHT ROW (.18/.28/.32/.12/.10) - 
172600* GROWTH CARRIES MORE WEIGHT HERE THAN AT TIER 1.                 
172700 4000-SCORE-TIER-2.                                               
172800     PERFORM 4100-T2-VALUATION THRU 4100-EXIT.                    
172900     PERFORM 4200-T2-QUALITY THRU 4200-EXIT.                      
173000     PERFORM 4300-T2-GROWTH THRU 4300-EXIT.                       
173100     PERFORM 4400-T2-MOMENTUM THRU 4400-EXIT.                     
173200     PERFORM 4500-T2-SCALE-MOAT THRU 4500-EXIT.                   
173300 4000-EXIT.                                                       
173400     EXIT.                                                        
173500                                                                  
173600* T2 VALUATION (WT .18) = PEORPS*.55+PEG*.25+RELVAL*.20           
173700* LARGE-CAP GROWTH NAMES SPLIT ON PROFITABILITY: PROFITABLE ONES  
173800* ARE JUDGED ON FORWARD PE (WS-SUB-1), UNPROFITABLE ONES ON P/S   
173900* WITH A GROWTH-ADJUSTED ALLOWANCE FOR A RICHER MULTIPLE WHEN THE 
174000* TOP LINE JUSTIFIES IT.  PEG AND RELATIVE-TO-SECTOR PE ARE THE   
174100* SAME FOR BOTH PATHS.                                            
174200 4100-T2-VALUATION.                                               
174300* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
174400* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
174500     IF IS-PROFITABLE-YES                                         
174600* BRACKET KEYS OFF FORWARD-PE - NAMES FALLING                     
174700* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
174800* 35.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
174900* CONDITION.                                                      
175000         EVALUATE TRUE                                            
175100* BRACKET STEP ON FORWARD-PE AT THE 25.00                         
175200* THRESHOLD.                                                      
175300             WHEN FORWARD-PE < 25.00                              
175400                 MOVE 100.00 TO WS-SUB-1                          
175500* BRACKET STEP ON FORWARD-PE AT THE 35.00                         
175600* THRESHOLD.                                                      
175700             WHEN FORWARD-PE < 35.00                              
175800                 MOVE 85.00 TO WS-SUB-1                           
175900* BRACKET STEP ON FORWARD-PE AT THE 50.00                         
176000* THRESHOLD.                                                      
176100             WHEN FORWARD-PE < 50.00                              
176200                 MOVE 70.00 TO WS-SUB-1                           
176300* BRACKET STEP ON FORWARD-PE AT THE 70.00                         
176400* THRESHOLD.                                                      
176500             WHEN FORWARD-PE < 70.00                              
176600* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
176700* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
176800* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
176900* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
177000* OF A BRACKET.                                                   
177100                 MOVE 50.00 TO WS-SUB-1                           
177200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
177300* MATCHED BY A NAMED STEP ABOVE.                                  
177400             WHEN OTHER                                           
177500                 MOVE 35.00 TO WS-SUB-1                           
177600         END-EVALUATE                                             
177700     ELSE                                                         
177800* BRACKET KEYS OFF PS-RATIO - NAMES FALLING                       
177900* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
178000* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
178100* CONDITION.                                                      
178200         EVALUATE TRUE                                            
178300* BRACKET STEP ON PS-RATIO AT THE 8.00 THRESHOLD.                 
178400             WHEN PS-RATIO < 8.00                                 
178500                 MOVE 100.00 TO WS-SUB-1                          
178600* BRACKET STEP ON PS-RATIO AT THE 12.00 THRESHOLD.                
178700             WHEN PS-RATIO < 12.00                                
178800                 MOVE 85.00 TO WS-SUB-1                           
178900* BRACKET STEP ON PS-RATIO AT THE 18.00 THRESHOLD.                
179000             WHEN PS-RATIO < 18.00                                
179100                 MOVE 70.00 TO WS-SUB-1                           
179200* BRACKET STEP ON PS-RATIO AT THE 25.00 THRESHOLD.                
179300             WHEN PS-RATIO < 25.00                                
179400* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
179500* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
179600* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
179700* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
179800* OF A BRACKET.                                                   
179900                 MOVE 50.00 TO WS-SUB-1                           
180000* BRACKET STEP ON PS-RATIO AT THE 35.00 THRESHOLD.                
180100             WHEN PS-RATIO < 35.00                                
180200                 MOVE 35.00 TO WS-SUB-1                           
180300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
180400* MATCHED BY A NAMED STEP ABOVE.                                  
180500             WHEN OTHER                                           
180600                 MOVE 25.00 TO WS-SUB-1                           
180700         END-EVALUATE                                             
180800* BRACKET KEYS OFF REV-GROWTH-YOY-PCT - SAME                      
180900* FIVE-OR-SIX STEP LADDER STYLE USED THROUGHOUT                   
181000* THIS PROGRAM.                                                   
181100         EVALUATE TRUE                                            
181200* BRACKET STEP ON REV-GROWTH-YOY-PCT AT THE 50.00                 
181300* THRESHOLD.                                                      
181400             WHEN REV-GROWTH-YOY-PCT > 50.00                      
181500                     AND PS-RATIO > 35.00                         
181600                 ADD 15 TO WS-SUB-1                               
181700* BRACKET STEP ON REV-GROWTH-YOY-PCT AT THE 50.00                 
181800* THRESHOLD.                                                      
181900             WHEN REV-GROWTH-YOY-PCT > 50.00                      
182000                     AND PS-RATIO >= 25.00 AND PS-RATIO <= 35.00  
182100                 ADD 25 TO WS-SUB-1                               
182200* BRACKET STEP ON REV-GROWTH-YOY-PCT AT THE 35.00                 
182300* THRESHOLD.                                                      
182400             WHEN REV-GROWTH-YOY-PCT > 35.00                      
182500                     AND PS-RATIO >= 18.00 AND PS-RATIO <= 25.00  
182600                 ADD 20 TO WS-SUB-1                               
182700         END-EVALUATE                                             
182800* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
182900* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
183000* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
183100* THE OTHER SUB-SCORES USE.                                       
183200         IF WS-SUB-1 > 100.00                                     
183300             MOVE 100.00 TO WS-SUB-1                              
183400         END-IF                                                   
183500     END-IF.                                                      
183600* BRACKET KEYS OFF PEG-RATIO - NAMES FALLING                      
183700* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
183800* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
183900* CONDITION.                                                      
184000     EVALUATE TRUE                                                
184100* BRACKET STEP ON PEG-RATIO AT THE 1.00 THRESHOLD.                
184200         WHEN PEG-RATIO < 1.00                                    
184300             MOVE 100.00 TO WS-SUB-2                              
184400* BRACKET STEP ON PEG-RATIO AT THE 1.50 THRESHOLD.                
184500         WHEN PEG-RATIO NOT > 1.50                                
184600             MOVE 85.00 TO WS-SUB-2                               
184700* BRACKET STEP ON PEG-RATIO AT THE 2.00 THRESHOLD.                
184800         WHEN PEG-RATIO NOT > 2.00                                
184900             MOVE 70.00 TO WS-SUB-2                               
185000* BRACKET STEP ON PEG-RATIO AT THE 2.50 THRESHOLD.                
185100         WHEN PEG-RATIO NOT > 2.50                                
185200* WS-SUB-2 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
185300* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
185400* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
185500* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
185600* OF A BRACKET.                                                   
185700             MOVE 50.00 TO WS-SUB-2                               
185800* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
185900* MATCHED BY A NAMED STEP ABOVE.                                  
186000         WHEN OTHER                                               
186100             MOVE 30.00 TO WS-SUB-2                               
186200     END-EVALUATE.                                                
186300* BRACKET KEYS OFF FORWARD-PE - NAMES FALLING                     
186400* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
186500* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
186600* CONDITION.                                                      
186700     EVALUATE TRUE                                                
186800* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
186900* FORWARD-PE.                                                     
187000         WHEN FORWARD-PE < SECTOR-MEDIAN-PE                       
187100             MOVE 100.00 TO WS-SUB-3                              
187200* BRACKET STEP ON FORWARD-PE AT THE 1.15                          
187300* THRESHOLD.                                                      
187400         WHEN FORWARD-PE NOT > SECTOR-MEDIAN-PE * 1.15            
187500             MOVE 80.00 TO WS-SUB-3                               
187600* BRACKET STEP ON FORWARD-PE AT THE 1.30                          
187700* THRESHOLD.                                                      
187800         WHEN FORWARD-PE NOT > SECTOR-MEDIAN-PE * 1.30            
187900             MOVE 60.00 TO WS-SUB-3                               
188000* BRACKET STEP ON FORWARD-PE AT THE 1.50                          
188100* THRESHOLD.                                                      
188200         WHEN FORWARD-PE NOT > SECTOR-MEDIAN-PE * 1.50            
188300             MOVE 40.00 TO WS-SUB-3                               
188400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
188500* MATCHED BY A NAMED STEP ABOVE.                                  
188600         WHEN OTHER                                               
188700             MOVE 20.00 TO WS-SUB-3                               
188800     END-EVALUATE.                                                
188900* FINAL V-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
189000* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
189100* VALUATION RUNS 0-100 LIKE EVERY OTHER COMPONENT                 
189200* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
189300* SAME WAY.                                                       
189400     COMPUTE WS-V-SCORE ROUNDED =                                 
189500         WS-SUB-1 * .55 + WS-SUB-2 * .25 + WS-SUB-3 * .20.        
189600 4100-EXIT.                                                       
189700     EXIT.                                                        
189800                                                                  
189900* T2 QUALITY (WT .28) = SCALE*.15+PROFIT*.18+GM*.20+TRAJ*.15+     
190000*                       RETENTION*.20+MKTPOS*.12                  
190100* SIX SUB-FACTORS COVER SCALE, MARGIN LEVEL, GROSS MARGIN, MARGIN 
190200* TREND, RETENTION AND MARKET POSITION.  RETENTION (WS-SUB-5)     
190300* FORKS ON SAAS-VS-NOT THE SAME WAY T1-QUALITY FORKS ON           
190400* PROFITABILITY - EACH BUSINESS MODEL GETS THE METRIC THAT        
190500* ACTUALLY MEASURES STICKINESS FOR THAT MODEL.                    
190600 4200-T2-QUALITY.                                                 
190700* BRACKET KEYS OFF REVENUE-BIL - NAMES FALLING                    
190800* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
190900* 45.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
191000* CONDITION.                                                      
191100     EVALUATE TRUE                                                
191200* BRACKET STEP ON REVENUE-BIL AT THE 10.00                        
191300* THRESHOLD.                                                      
191400         WHEN REVENUE-BIL NOT < 10.00                             
191500             MOVE 100.00 TO WS-SUB-1                              
191600* BRACKET STEP ON REVENUE-BIL AT THE 7.00                         
191700* THRESHOLD.                                                      
191800         WHEN REVENUE-BIL NOT < 7.00                              
191900             MOVE 90.00 TO WS-SUB-1                               
192000* BRACKET STEP ON REVENUE-BIL AT THE 5.00                         
192100* THRESHOLD.                                                      
192200         WHEN REVENUE-BIL NOT < 5.00                              
192300             MOVE 80.00 TO WS-SUB-1                               
192400* BRACKET STEP ON REVENUE-BIL AT THE 3.00                         
192500* THRESHOLD.                                                      
192600         WHEN REVENUE-BIL NOT < 3.00                              
192700             MOVE 70.00 TO WS-SUB-1                               
192800* BRACKET STEP ON REVENUE-BIL AT THE 2.00                         
192900* THRESHOLD.                                                      
193000         WHEN REVENUE-BIL NOT < 2.00                              
193100             MOVE 60.00 TO WS-SUB-1                               
193200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
193300* MATCHED BY A NAMED STEP ABOVE.                                  
193400         WHEN OTHER                                               
193500             MOVE 45.00 TO WS-SUB-1                               
193600     END-EVALUATE.                                                
193700* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
193800* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
193900     IF IS-GAAP-PROFITABLE-YES                                    
194000* BRACKET KEYS OFF OP-MARGIN-PCT - NAMES FALLING                  
194100* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
194200* 50.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
194300* CONDITION.                                                      
194400         EVALUATE TRUE                                            
194500* BRACKET STEP ON OP-MARGIN-PCT AT THE 20.00                      
194600* THRESHOLD.                                                      
194700             WHEN OP-MARGIN-PCT > 20.00                           
194800                 MOVE 100.00 TO WS-SUB-2                          
194900* BRACKET STEP ON OP-MARGIN-PCT AT THE 15.00                      
195000* THRESHOLD.                                                      
195100             WHEN OP-MARGIN-PCT NOT < 15.00                       
195200                 MOVE 90.00 TO WS-SUB-2                           
195300* BRACKET STEP ON OP-MARGIN-PCT AT THE 10.00                      
195400* THRESHOLD.                                                      
195500             WHEN OP-MARGIN-PCT NOT < 10.00                       
195600                 MOVE 75.00 TO WS-SUB-2                           
195700* BRACKET STEP ON OP-MARGIN-PCT AT THE 5.00                       
195800* THRESHOLD.                                                      
195900             WHEN OP-MARGIN-PCT NOT < 5.00                        
196000                 MOVE 60.00 TO WS-SUB-2                           
196100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
196200* MATCHED BY A NAMED STEP ABOVE.                                  
196300             WHEN OTHER                                           
196400* WS-SUB-2 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
196500* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
196600* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
196700* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
196800* OF A BRACKET.                                                   
196900                 MOVE 50.00 TO WS-SUB-2                           
197000         END-EVALUATE.                                            
197100     ELSE                                                         
197200* BRACKET KEYS OFF PATH-PROFIT-QTRS - NAMES                       
197300* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
197400* 15.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
197500* CONDITION.                                                      
197600         EVALUATE TRUE                                            
197700* BRACKET STEP ON PATH-PROFIT-QTRS AT THE 4                       
197800* THRESHOLD.                                                      
197900             WHEN PATH-PROFIT-QTRS < 4                            
198000                 MOVE 40.00 TO WS-SUB-2                           
198100* BRACKET STEP ON PATH-PROFIT-QTRS AT THE 8                       
198200* THRESHOLD.                                                      
198300             WHEN PATH-PROFIT-QTRS < 8                            
198400                 MOVE 30.00 TO WS-SUB-2                           
198500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
198600* MATCHED BY A NAMED STEP ABOVE.                                  
198700             WHEN OTHER                                           
198800                 MOVE 15.00 TO WS-SUB-2                           
198900         END-EVALUATE.                                            
199000     END-IF.                                                      
199100* BRACKET KEYS OFF GROSS-MARGIN-PCT - NAMES                       
199200* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
199300* 35.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
199400* CONDITION.                                                      
199500     EVALUATE TRUE                                                
199600* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 75.00                   
199700* THRESHOLD.                                                      
199800         WHEN GROSS-MARGIN-PCT > 75.00                            
199900             MOVE 100.00 TO WS-SUB-3                              
200000* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 65.00                   
200100* THRESHOLD.                                                      
200200         WHEN GROSS-MARGIN-PCT NOT < 65.00                        
200300             MOVE 90.00 TO WS-SUB-3                               
200400* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 55.00                   
200500* THRESHOLD.                                                      
200600         WHEN GROSS-MARGIN-PCT NOT < 55.00                        
200700             MOVE 80.00 TO WS-SUB-3                               
200800* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 45.00                   
200900* THRESHOLD.                                                      
201000         WHEN GROSS-MARGIN-PCT NOT < 45.00                        
201100             MOVE 70.00 TO WS-SUB-3                               
201200* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 35.00                   
201300* THRESHOLD.                                                      
201400         WHEN GROSS-MARGIN-PCT NOT < 35.00                        
201500             MOVE 55.00 TO WS-SUB-3                               
201600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
201700* MATCHED BY A NAMED STEP ABOVE.                                  
201800         WHEN OTHER                                               
201900             MOVE 35.00 TO WS-SUB-3                               
202000     END-EVALUATE.                                                
202100* BRACKET KEYS OFF MARGIN-TREND-BPS - NAMES                       
202200* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
202300* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
202400* CONDITION.                                                      
202500     EVALUATE TRUE                                                
202600* BRACKET STEP ON MARGIN-TREND-BPS AT THE 300                     
202700* THRESHOLD.                                                      
202800         WHEN MARGIN-TREND-BPS > 300                              
202900             MOVE 100.00 TO WS-SUB-4                              
203000* BRACKET STEP ON MARGIN-TREND-BPS AT THE 200                     
203100* THRESHOLD.                                                      
203200         WHEN MARGIN-TREND-BPS NOT < 200                          
203300             MOVE 90.00 TO WS-SUB-4                               
203400* BRACKET STEP ON MARGIN-TREND-BPS AT THE 100                     
203500* THRESHOLD.                                                      
203600         WHEN MARGIN-TREND-BPS NOT < 100                          
203700             MOVE 80.00 TO WS-SUB-4                               
203800* BRACKET STEP ON MARGIN-TREND-BPS AT THE 50                      
203900* THRESHOLD.                                                      
204000         WHEN MARGIN-TREND-BPS NOT < 50                           
204100             MOVE 65.00 TO WS-SUB-4                               
204200* BRACKET STEP ON MARGIN-TREND-BPS AT THE 50                      
204300* THRESHOLD.                                                      
204400         WHEN MARGIN-TREND-BPS >= -50 AND MARGIN-TREND-BPS <= 50  
204500* WS-SUB-4 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
204600* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
204700* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
204800* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
204900* OF A BRACKET.                                                   
205000             MOVE 50.00 TO WS-SUB-4                               
205100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
205200* MATCHED BY A NAMED STEP ABOVE.                                  
205300         WHEN OTHER                                               
205400             MOVE 25.00 TO WS-SUB-4                               
205500     END-EVALUATE.                                                
205600* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
205700* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
205800     IF IS-SAAS-YES                                               
205900* BRACKET KEYS OFF NRR-PCT - NAMES FALLING OUTSIDE                
206000* EVERY NAMED STEP DEFAULT TO THE 25.00-POINT                     
206100* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
206200         EVALUATE TRUE                                            
206300* BRACKET STEP ON NRR-PCT AT THE 130.00 THRESHOLD.                
206400             WHEN NRR-PCT > 130.00                                
206500                 MOVE 100.00 TO WS-SUB-5                          
206600* BRACKET STEP ON NRR-PCT AT THE 120.00 THRESHOLD.                
206700             WHEN NRR-PCT NOT < 120.00                            
206800                 MOVE 90.00 TO WS-SUB-5                           
206900* BRACKET STEP ON NRR-PCT AT THE 110.00 THRESHOLD.                
207000             WHEN NRR-PCT NOT < 110.00                            
207100                 MOVE 80.00 TO WS-SUB-5                           
207200* BRACKET STEP ON NRR-PCT AT THE 100.00 THRESHOLD.                
207300             WHEN NRR-PCT NOT < 100.00                            
207400                 MOVE 65.00 TO WS-SUB-5                           
207500* BRACKET STEP ON NRR-PCT AT THE 90.00 THRESHOLD.                 
207600             WHEN NRR-PCT NOT < 90.00                             
207700                 MOVE 45.00 TO WS-SUB-5                           
207800* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
207900* MATCHED BY A NAMED STEP ABOVE.                                  
208000             WHEN OTHER                                           
208100                 MOVE 25.00 TO WS-SUB-5                           
208200         END-EVALUATE.                                            
208300* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
208400* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
208500* WEIGHTING.                                                      
208600         IF DBR-PCT > 105.00                                      
208700             ADD 15 TO WS-SUB-5                                   
208800         END-IF                                                   
208900* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
209000* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
209100* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
209200* THE OTHER SUB-SCORES USE.                                       
209300         IF WS-SUB-5 > 100.00                                     
209400             MOVE 100.00 TO WS-SUB-5                              
209500         END-IF                                                   
209600     ELSE                                                         
209700* BRACKET KEYS OFF REPEAT-REV-PCT - NAMES FALLING                 
209800* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
209900* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
210000* CONDITION.                                                      
210100         EVALUATE TRUE                                            
210200* BRACKET STEP ON REPEAT-REV-PCT AT THE 70.00                     
210300* THRESHOLD.                                                      
210400             WHEN REPEAT-REV-PCT > 70.00                          
210500                 MOVE 100.00 TO WS-CALC-A                         
210600* BRACKET STEP ON REPEAT-REV-PCT AT THE 50.00                     
210700* THRESHOLD.                                                      
210800             WHEN REPEAT-REV-PCT NOT < 50.00                      
210900                 MOVE 80.00 TO WS-CALC-A                          
211000* BRACKET STEP ON REPEAT-REV-PCT AT THE 30.00                     
211100* THRESHOLD.                                                      
211200             WHEN REPEAT-REV-PCT NOT < 30.00                      
211300                 MOVE 60.00 TO WS-CALC-A                          
211400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
211500* MATCHED BY A NAMED STEP ABOVE.                                  
211600             WHEN OTHER                                           
211700                 MOVE 40.00 TO WS-CALC-A                          
211800         END-EVALUATE.                                            
211900* BRACKET KEYS OFF CUST-CHURN-PCT - NAMES FALLING                 
212000* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
212100* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
212200* CONDITION.                                                      
212300         EVALUATE TRUE                                            
212400* BRACKET STEP ON CUST-CHURN-PCT AT THE 5.00                      
212500* THRESHOLD.                                                      
212600             WHEN CUST-CHURN-PCT < 5.00                           
212700                 MOVE 100.00 TO WS-CALC-B                         
212800* BRACKET STEP ON CUST-CHURN-PCT AT THE 10.00                     
212900* THRESHOLD.                                                      
213000             WHEN CUST-CHURN-PCT < 10.00                          
213100                 MOVE 75.00 TO WS-CALC-B                          
213200* BRACKET STEP ON CUST-CHURN-PCT AT THE 15.00                     
213300* THRESHOLD.                                                      
213400             WHEN CUST-CHURN-PCT < 15.00                          
213500                 MOVE 50.00 TO WS-CALC-B                          
213600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
213700* MATCHED BY A NAMED STEP ABOVE.                                  
213800             WHEN OTHER                                           
213900                 MOVE 30.00 TO WS-CALC-B                          
214000         END-EVALUATE.                                            
214100* BRACKET KEYS OFF CUST-GROWTH-PCT - NAMES FALLING                
214200* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
214300* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
214400* CONDITION.                                                      
214500         EVALUATE TRUE                                            
214600* BRACKET STEP ON CUST-GROWTH-PCT AT THE 25.00                    
214700* THRESHOLD.                                                      
214800             WHEN CUST-GROWTH-PCT > 25.00                         
214900                 MOVE 100.00 TO WS-CALC-C                         
215000* BRACKET STEP ON CUST-GROWTH-PCT AT THE 15.00                    
215100* THRESHOLD.                                                      
215200             WHEN CUST-GROWTH-PCT NOT < 15.00                     
215300                 MOVE 80.00 TO WS-CALC-C                          
215400* BRACKET STEP ON CUST-GROWTH-PCT AT THE 5.00                     
215500* THRESHOLD.                                                      
215600             WHEN CUST-GROWTH-PCT NOT < 5.00                      
215700                 MOVE 60.00 TO WS-CALC-C                          
215800* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
215900* MATCHED BY A NAMED STEP ABOVE.                                  
216000             WHEN OTHER                                           
216100                 MOVE 40.00 TO WS-CALC-C                          
216200         END-EVALUATE.                                            
216300* BRACKET KEYS OFF TOP-CUST-CONC-PCT - NAMES                      
216400* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
216500* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
216600* CONDITION.                                                      
216700         EVALUATE TRUE                                            
216800* BRACKET STEP ON TOP-CUST-CONC-PCT AT THE 10.00                  
216900* THRESHOLD.                                                      
217000             WHEN TOP-CUST-CONC-PCT < 10.00                       
217100                 MOVE 85.00 TO WS-CALC-D                          
217200* BRACKET STEP ON TOP-CUST-CONC-PCT AT THE 20.00                  
217300* THRESHOLD.                                                      
217400             WHEN TOP-CUST-CONC-PCT < 20.00                       
217500                 MOVE 70.00 TO WS-CALC-D                          
217600* BRACKET STEP ON TOP-CUST-CONC-PCT AT THE 30.00                  
217700* THRESHOLD.                                                      
217800             WHEN TOP-CUST-CONC-PCT < 30.00                       
217900                 MOVE 50.00 TO WS-CALC-D                          
218000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
218100* MATCHED BY A NAMED STEP ABOVE.                                  
218200             WHEN OTHER                                           
218300                 MOVE 25.00 TO WS-CALC-D                          
218400         END-EVALUATE.                                            
218500         MOVE WS-CALC-A TO WS-SUB-5                               
218600* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
218700* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
218800* WEIGHTING.                                                      
218900         IF WS-CALC-B > WS-SUB-5                                  
219000             MOVE WS-CALC-B TO WS-SUB-5                           
219100         END-IF                                                   
219200* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
219300* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
219400* WEIGHTING.                                                      
219500         IF WS-CALC-C > WS-SUB-5                                  
219600             MOVE WS-CALC-C TO WS-SUB-5                           
219700         END-IF                                                   
219800* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
219900* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
220000* WEIGHTING.                                                      
220100         IF WS-CALC-D > WS-SUB-5                                  
220200             MOVE WS-CALC-D TO WS-SUB-5                           
220300         END-IF                                                   
220400     END-IF.                                                      
220500     MOVE 50.00 TO WS-SUB-6.                                      
220600* MKTPOS-TOP1-OR-2 FLAG adds 35 points - ONE OF                   
220700* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
220800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
220900     IF MKTPOS-TOP1-OR-2-FLAG-YES                                 
221000         ADD 35 TO WS-SUB-6                                       
221100     ELSE                                                         
221200* MKTPOS-TOP3-TO-5 FLAG adds 25 points - ONE OF                   
221300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
221400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
221500         IF MKTPOS-TOP3-TO-5-FLAG-YES                             
221600             ADD 25 TO WS-SUB-6                                   
221700         END-IF                                                   
221800     END-IF.                                                      
221900* MKTPOS-GAIN-SHARE FLAG adds 25 points - ONE OF                  
222000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
222100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
222200     IF MKTPOS-GAIN-SHARE-FLAG-YES                                
222300         ADD 25 TO WS-SUB-6                                       
222400     END-IF.                                                      
222500* MKTPOS-CATEGORY-LEAD FLAG adds 30 points - ONE                  
222600* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
222700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
222800     IF MKTPOS-CATEGORY-LEAD-FLAG-YES                             
222900         ADD 30 TO WS-SUB-6                                       
223000     END-IF.                                                      
223100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
223200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
223300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
223400* THE OTHER SUB-SCORES USE.                                       
223500     IF WS-SUB-6 > 100.00                                         
223600         MOVE 100.00 TO WS-SUB-6                                  
223700     END-IF.                                                      
223800* FINAL Q-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
223900* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
224000* QUALITY RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                
224100* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
224200* SAME WAY.                                                       
224300     COMPUTE WS-Q-SCORE ROUNDED =                                 
224400         WS-SUB-1 * .15 + WS-SUB-2 * .18 + WS-SUB-3 * .20         
224500             + WS-SUB-4 * .15 + WS-SUB-5 * .20 + WS-SUB-6 * .12.  
224600 4200-EXIT.                                                       
224700     EXIT.                                                        
224800                                                                  
224900* T2 GROWTH (WT .32) = REV*.25+CONSIST*.15+FWD*.20+EPSVREV*.10+   
225000*                      TAM*.15+DRIVERS*.10+CYC*.05                
225100* THE HEAVIEST TIER-2 COMPONENT (WT .32) BECAUSE GROWTH IS WHAT   
225200* SEPARATES A LARGE-CAP GROWER FROM A LARGE-CAP VALUE NAME.  TAM  
225300* AND MARKET PENETRATION TOGETHER (WS-SUB-5) SUBSTITUTE FOR A     
225400* FORMAL RUNWAY ESTIMATE - LOW PENETRATION OF A BIG TAM IS TREATED
225500* AS ROOM LEFT TO GROW INTO.                                      
225600 4300-T2-GROWTH.                                                  
225700* BRACKET KEYS OFF REV-GROWTH-TTM-PCT - NAMES                     
225800* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
225900* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
226000* CONDITION.                                                      
226100     EVALUATE TRUE                                                
226200* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 35.00                 
226300* THRESHOLD.                                                      
226400         WHEN REV-GROWTH-TTM-PCT > 35.00                          
226500             MOVE 100.00 TO WS-SUB-1                              
226600* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 28.00                 
226700* THRESHOLD.                                                      
226800         WHEN REV-GROWTH-TTM-PCT NOT < 28.00                      
226900             MOVE 90.00 TO WS-SUB-1                               
227000* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 22.00                 
227100* THRESHOLD.                                                      
227200         WHEN REV-GROWTH-TTM-PCT NOT < 22.00                      
227300             MOVE 80.00 TO WS-SUB-1                               
227400* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 18.00                 
227500* THRESHOLD.                                                      
227600         WHEN REV-GROWTH-TTM-PCT NOT < 18.00                      
227700             MOVE 70.00 TO WS-SUB-1                               
227800* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 15.00                 
227900* THRESHOLD.                                                      
228000         WHEN REV-GROWTH-TTM-PCT NOT < 15.00                      
228100             MOVE 55.00 TO WS-SUB-1                               
228200* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 12.00                 
228300* THRESHOLD.                                                      
228400         WHEN REV-GROWTH-TTM-PCT NOT < 12.00                      
228500             MOVE 40.00 TO WS-SUB-1                               
228600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
228700* MATCHED BY A NAMED STEP ABOVE.                                  
228800         WHEN OTHER                                               
228900             MOVE 20.00 TO WS-SUB-1                               
229000     END-EVALUATE.                                                
229100* BRACKET KEYS OFF YEARS-25PLUS-GROWTH - NAMES                    
229200* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
229300* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
229400* CONDITION.                                                      
229500     EVALUATE TRUE                                                
229600* BRACKET STEP ON YEARS-25PLUS-GROWTH AT THE 25                   
229700* THRESHOLD.                                                      
229800         WHEN YEARS-25PLUS-GROWTH NOT < 3                         
229900             MOVE 100.00 TO WS-SUB-2                              
230000* BRACKET STEP ON YEARS-25PLUS-GROWTH AT THE 25                   
230100* THRESHOLD.                                                      
230200         WHEN YEARS-25PLUS-GROWTH = 2                             
230300             MOVE 85.00 TO WS-SUB-2                               
230400* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
230500* IS-ACCELERATING-YES.                                            
230600         WHEN IS-ACCELERATING-YES                                 
230700             MOVE 80.00 TO WS-SUB-2                               
230800* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 20.00                 
230900* THRESHOLD.                                                      
231000         WHEN REV-GROWTH-TTM-PCT NOT < 20.00                      
231100             MOVE 60.00 TO WS-SUB-2                               
231200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
231300* MATCHED BY A NAMED STEP ABOVE.                                  
231400         WHEN OTHER                                               
231500             MOVE 20.00 TO WS-SUB-2                               
231600     END-EVALUATE.                                                
231700* BRACKET KEYS OFF ANALYST-FWD-GROWTH-PCT - NAMES                 
231800* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
231900* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
232000* CONDITION.                                                      
232100     EVALUATE TRUE                                                
232200* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
232300* 30.00 THRESHOLD.                                                
232400         WHEN ANALYST-FWD-GROWTH-PCT > 30.00                      
232500             MOVE 100.00 TO WS-SUB-3                              
232600* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
232700* 25.00 THRESHOLD.                                                
232800         WHEN ANALYST-FWD-GROWTH-PCT NOT < 25.00                  
232900             MOVE 85.00 TO WS-SUB-3                               
233000* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
233100* 20.00 THRESHOLD.                                                
233200         WHEN ANALYST-FWD-GROWTH-PCT NOT < 20.00                  
233300             MOVE 70.00 TO WS-SUB-3                               
233400* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
233500* 15.00 THRESHOLD.                                                
233600         WHEN ANALYST-FWD-GROWTH-PCT NOT < 15.00                  
233700             MOVE 55.00 TO WS-SUB-3                               
233800* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
233900* 10.00 THRESHOLD.                                                
234000         WHEN ANALYST-FWD-GROWTH-PCT NOT < 10.00                  
234100             MOVE 40.00 TO WS-SUB-3                               
234200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
234300* MATCHED BY A NAMED STEP ABOVE.                                  
234400         WHEN OTHER                                               
234500             MOVE 20.00 TO WS-SUB-3                               
234600     END-EVALUATE.                                                
234700* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
234800* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
234900* WEIGHTING.                                                      
235000     IF ANALYST-FWD-GROWTH-PCT > REV-GROWTH-TTM-PCT + 5.00        
235100         ADD 20 TO WS-SUB-3                                       
235200     END-IF.                                                      
235300* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
235400* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
235500* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
235600* THE OTHER SUB-SCORES USE.                                       
235700     IF WS-SUB-3 > 100.00                                         
235800         MOVE 100.00 TO WS-SUB-3                                  
235900     END-IF.                                                      
236000     COMPUTE WS-CALC-A = EPS-GROWTH-PCT - REV-GROWTH-TTM-PCT.     
236100* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
236200* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
236300* 50.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
236400* CONDITION.                                                      
236500     EVALUATE TRUE                                                
236600* BRACKET STEP ON WS-CALC-A AT THE 7.00 THRESHOLD.                
236700         WHEN WS-CALC-A > 7.00                                    
236800             MOVE 100.00 TO WS-SUB-4                              
236900* BRACKET STEP ON WS-CALC-A AT THE 5.00 THRESHOLD.                
237000         WHEN WS-CALC-A >= -5.00 AND WS-CALC-A <= 5.00            
237100             MOVE 70.00 TO WS-SUB-4                               
237200* BRACKET STEP ON WS-CALC-A AT THE 5.00 THRESHOLD.                
237300         WHEN WS-CALC-A < -5.00                                   
237400             MOVE 30.00 TO WS-SUB-4                               
237500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
237600* MATCHED BY A NAMED STEP ABOVE.                                  
237700         WHEN OTHER                                               
237800* WS-SUB-4 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
237900* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
238000* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
238100* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
238200* OF A BRACKET.                                                   
238300             MOVE 50.00 TO WS-SUB-4                               
238400     END-EVALUATE.                                                
238500* BRACKET KEYS OFF TAM-BIL - NAMES FALLING OUTSIDE                
238600* EVERY NAMED STEP DEFAULT TO THE 40.00-POINT                     
238700* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
238800     EVALUATE TRUE                                                
238900* BRACKET STEP ON TAM-BIL AT THE 100 THRESHOLD.                   
239000         WHEN TAM-BIL > 100 AND MARKET-PENETR-PCT < 10.00         
239100             MOVE 100.00 TO WS-SUB-5                              
239200* BRACKET STEP ON TAM-BIL AT THE 75 THRESHOLD.                    
239300         WHEN TAM-BIL NOT < 75 AND MARKET-PENETR-PCT < 12.00      
239400             MOVE 90.00 TO WS-SUB-5                               
239500* BRACKET STEP ON TAM-BIL AT THE 50 THRESHOLD.                    
239600         WHEN TAM-BIL NOT < 50 AND MARKET-PENETR-PCT < 15.00      
239700             MOVE 80.00 TO WS-SUB-5                               
239800* BRACKET STEP ON TAM-BIL AT THE 25 THRESHOLD.                    
239900         WHEN TAM-BIL NOT < 25 AND MARKET-PENETR-PCT < 20.00      
240000             MOVE 65.00 TO WS-SUB-5                               
240100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
240200* MATCHED BY A NAMED STEP ABOVE.                                  
240300         WHEN OTHER                                               
240400             MOVE 40.00 TO WS-SUB-5                               
240500     END-EVALUATE.                                                
240600     MOVE 50.00 TO WS-SUB-6.                                      
240700* GRDRV-MULTI-SEGMENT FLAG adds 25 points - ONE OF                
240800* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
240900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
241000     IF GRDRV-MULTI-SEGMENT-FLAG-YES                              
241100         ADD 25 TO WS-SUB-6                                       
241200     END-IF.                                                      
241300* GRDRV-GEO-EXPAND FLAG adds 15 points - ONE OF                   
241400* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
241500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
241600     IF GRDRV-GEO-EXPAND-FLAG-YES                                 
241700         ADD 15 TO WS-SUB-6                                       
241800     END-IF.                                                      
241900* GRDRV-NEW-PRODUCT FLAG adds 15 points - ONE OF                  
242000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
242100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
242200     IF GRDRV-NEW-PRODUCT-FLAG-YES                                
242300         ADD 15 TO WS-SUB-6                                       
242400     END-IF.                                                      
242500* GRDRV-PLATFORM FLAG adds 15 points - ONE OF THE                 
242600* DISCRETE CHECKLIST ITEMS FED BY THE                             
242700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
242800     IF GRDRV-PLATFORM-FLAG-YES                                   
242900         ADD 15 TO WS-SUB-6                                       
243000     END-IF.                                                      
243100* GRDRV-VIRAL-NETWORK FLAG adds 10 points - ONE OF                
243200* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
243300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
243400     IF GRDRV-VIRAL-NETWORK-FLAG-YES                              
243500         ADD 10 TO WS-SUB-6                                       
243600     END-IF.                                                      
243700* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
243800* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
243900* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
244000* THE OTHER SUB-SCORES USE.                                       
244100     IF WS-SUB-6 > 100.00                                         
244200         MOVE 100.00 TO WS-SUB-6                                  
244300     END-IF.                                                      
244400* BRACKET KEYS OFF BUSINESS-TYPE-SAAS - NAMES                     
244500* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
244600* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
244700* CONDITION.                                                      
244800     EVALUATE TRUE                                                
244900* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
245000* BUSINESS-TYPE-SAAS.                                             
245100         WHEN BUSINESS-TYPE-SAAS                                  
245200             MOVE 100.00 TO WS-SUB-7                              
245300* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
245400* BUSINESS-TYPE-EARLY-MID.                                        
245500         WHEN BUSINESS-TYPE-EARLY-MID                             
245600             MOVE 85.00 TO WS-SUB-7                               
245700* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
245800* BUSINESS-TYPE-LATE-CYCLE.                                       
245900         WHEN BUSINESS-TYPE-LATE-CYCLE                            
246000             MOVE 70.00 TO WS-SUB-7                               
246100* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
246200* BUSINESS-TYPE-PEAK-CYCLE.                                       
246300         WHEN BUSINESS-TYPE-PEAK-CYCLE                            
246400             MOVE 40.00 TO WS-SUB-7                               
246500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
246600* MATCHED BY A NAMED STEP ABOVE.                                  
246700         WHEN OTHER                                               
246800             MOVE 20.00 TO WS-SUB-7                               
246900     END-EVALUATE.                                                
247000* FINAL G-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
247100* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
247200* GROWTH RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                 
247300* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
247400* SAME WAY.                                                       
247500     COMPUTE WS-G-SCORE ROUNDED =                                 
247600         WS-SUB-1 * .25 + WS-SUB-2 * .15 + WS-SUB-3 * .20         
247700             + WS-SUB-4 * .10 + WS-SUB-5 * .15 + WS-SUB-6 * .10   
247800             + WS-SUB-7 * .05.                                    
247900 4300-EXIT.                                                       
248000     EXIT.                                                        
248100                                                                  
248200* T2 MOMENTUM (WT .12) = RET*.40+REL*.35+TECH*.25                 
248300* INSTITUTIONAL FLOW FLAGS (OWN-INCREASE, SMART-MONEY, INSIDER-BUY
248400* ADD ON TOP OF THE RAW RETURN BRACKET RATHER THAN REPLACING IT - 
248500* THE DESK WANTS TO SEE BOTH PRICE ACTION AND WHO IS BEHIND IT.   
248600 4400-T2-MOMENTUM.                                                
248700* BRACKET KEYS OFF RETURN-6M-PCT - NAMES FALLING                  
248800* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
248900* 60.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
249000* CONDITION.                                                      
249100     EVALUATE TRUE                                                
249200* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
249300* THRESHOLD.                                                      
249400         WHEN RETURN-6M-PCT > 50.00                               
249500             MOVE 100.00 TO WS-SUB-1                              
249600* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
249700* THRESHOLD.                                                      
249800         WHEN RETURN-6M-PCT NOT < 35.00                           
249900             MOVE 85.00 TO WS-SUB-1                               
250000* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
250100* THRESHOLD.                                                      
250200         WHEN RETURN-6M-PCT NOT < 20.00                           
250300             MOVE 70.00 TO WS-SUB-1                               
250400* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
250500* THRESHOLD.                                                      
250600         WHEN RETURN-6M-PCT NOT < 10.00                           
250700* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
250800* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
250900* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
251000* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
251100* OF A BRACKET.                                                   
251200             MOVE 50.00 TO WS-SUB-1                               
251300* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
251400* THRESHOLD.                                                      
251500         WHEN RETURN-6M-PCT NOT < 0.00                            
251600             MOVE 40.00 TO WS-SUB-1                               
251700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
251800* MATCHED BY A NAMED STEP ABOVE.                                  
251900         WHEN OTHER                                               
252000             MOVE 60.00 TO WS-SUB-1                               
252100     END-EVALUATE.                                                
252200* INST-OWN-INCREASE FLAG adds 15 points - ONE OF                  
252300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
252400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
252500     IF INST-OWN-INCREASE-FLAG-YES                                
252600         ADD 15 TO WS-SUB-1                                       
252700     END-IF.                                                      
252800* INST-SMART-MONEY FLAG adds 10 points - ONE OF                   
252900* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
253000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
253100     IF INST-SMART-MONEY-FLAG-YES                                 
253200         ADD 10 TO WS-SUB-1                                       
253300     END-IF.                                                      
253400* INST-INSIDER-BUY FLAG adds 10 points - ONE OF                   
253500* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
253600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
253700     IF INST-INSIDER-BUY-FLAG-YES                                 
253800         ADD 10 TO WS-SUB-1                                       
253900     END-IF.                                                      
254000* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
254100* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
254200* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
254300* THE OTHER SUB-SCORES USE.                                       
254400     IF WS-SUB-1 > 100.00                                         
254500         MOVE 100.00 TO WS-SUB-1                                  
254600     END-IF.                                                      
254700     COMPUTE WS-CALC-A = RETURN-6M-PCT - QQQ-RETURN-6M-PCT.       
254800* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
254900* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
255000* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
255100* CONDITION.                                                      
255200     EVALUATE TRUE                                                
255300* BRACKET STEP ON WS-CALC-A AT THE 15.00                          
255400* THRESHOLD.                                                      
255500         WHEN WS-CALC-A > 15.00                                   
255600             MOVE 100.00 TO WS-SUB-2                              
255700* BRACKET STEP ON WS-CALC-A AT THE 8.00 THRESHOLD.                
255800         WHEN WS-CALC-A NOT < 8.00                                
255900             MOVE 80.00 TO WS-SUB-2                               
256000* BRACKET STEP ON WS-CALC-A AT THE 0.00 THRESHOLD.                
256100         WHEN WS-CALC-A NOT < 0.00                                
256200             MOVE 60.00 TO WS-SUB-2                               
256300* BRACKET STEP ON WS-CALC-A AT THE 8.00 THRESHOLD.                
256400         WHEN WS-CALC-A NOT < -8.00                               
256500             MOVE 45.00 TO WS-SUB-2                               
256600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
256700* MATCHED BY A NAMED STEP ABOVE.                                  
256800         WHEN OTHER                                               
256900             MOVE 30.00 TO WS-SUB-2                               
257000     END-EVALUATE.                                                
257100* ANMOM-MULTI-UPGRADE FLAG adds 15 points - ONE OF                
257200* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
257300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
257400     IF ANMOM-MULTI-UPGRADE-FLAG-YES                              
257500         ADD 15 TO WS-SUB-2                                       
257600     END-IF.                                                      
257700* ANMOM-TARGET-RAISE FLAG adds 10 points - ONE OF                 
257800* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
257900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
258000     IF ANMOM-TARGET-RAISE-FLAG-YES                               
258100         ADD 10 TO WS-SUB-2                                       
258200     END-IF.                                                      
258300* ANMOM-POS-REVISION FLAG adds 10 points - ONE OF                 
258400* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
258500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
258600     IF ANMOM-POS-REVISION-FLAG-YES                               
258700         ADD 10 TO WS-SUB-2                                       
258800     END-IF.                                                      
258900* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
259000* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
259100* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
259200* THE OTHER SUB-SCORES USE.                                       
259300     IF WS-SUB-2 > 100.00                                         
259400         MOVE 100.00 TO WS-SUB-2                                  
259500     END-IF.                                                      
259600* BRACKET KEYS OFF PRICE - NAMES FALLING OUTSIDE                  
259700* EVERY NAMED STEP DEFAULT TO THE 30.00-POINT                     
259800* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
259900     EVALUATE TRUE                                                
260000* BRACKET STEP ON PRICE AT THE 50 THRESHOLD.                      
260100         WHEN PRICE > MA-50 AND PRICE > MA-200                    
260200             MOVE 100.00 TO WS-SUB-3                              
260300* BRACKET STEP ON PRICE AT THE 200 THRESHOLD.                     
260400         WHEN PRICE > MA-200                                      
260500             MOVE 70.00 TO WS-SUB-3                               
260600* BRACKET STEP ON PRICE AT THE 50 THRESHOLD.                      
260700         WHEN PRICE > MA-50                                       
260800             MOVE 55.00 TO WS-SUB-3                               
260900* BRACKET STEP ON MA-50 AT THE 50 THRESHOLD.                      
261000         WHEN MA-50 < PRICE AND PRICE < MA-200                    
261100* WS-SUB-3 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
261200* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
261300* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
261400* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
261500* OF A BRACKET.                                                   
261600             MOVE 50.00 TO WS-SUB-3                               
261700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
261800* MATCHED BY A NAMED STEP ABOVE.                                  
261900         WHEN OTHER                                               
262000             MOVE 30.00 TO WS-SUB-3                               
262100     END-EVALUATE.                                                
262200* FINAL M-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
262300* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
262400* MOMENTUM RUNS 0-100 LIKE EVERY OTHER COMPONENT                  
262500* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
262600* SAME WAY.                                                       
262700     COMPUTE WS-M-SCORE ROUNDED =                                 
262800         WS-SUB-1 * .40 + WS-SUB-2 * .35 + WS-SUB-3 * .25.        
262900 4400-EXIT.                                                       
263000     EXIT.                                                        
263100                                                                  
263200* T2 SCALE & MOAT (WT .10) = COMPPOS*.35+MOAT*.30+OPLEV*.20+      
263300*                            PARTNER*.15                          
263400* SMALLEST TIER-2 WEIGHT (.10) - SCALE AND MOAT MATTER LESS FOR   
263500* LARGE-CAP GROWTH THAN FOR THE EARLIER-STAGE TIERS BELOW, BUT    
263600* THE DESK STILL WANTS A MOAT READ SO A NAME THAT LOOKS LIKE A    
263700* GROWER ON PAPER BUT HAS NO DEFENSIBILITY IS FLAGGED.            
263800 4500-T2-SCALE-MOAT.                                              
263900* BRACKET KEYS OFF REV-GROWTH-TTM-PCT - NAMES                     
264000* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
264100* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
264200* CONDITION.                                                      
264300     EVALUATE TRUE                                                
264400* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 1.5                   
264500* THRESHOLD.                                                      
264600         WHEN REV-GROWTH-TTM-PCT > SECTOR-AVG-GROWTH-PCT * 1.5    
264700             MOVE 100.00 TO WS-SUB-1                              
264800* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 1.2                   
264900* THRESHOLD.                                                      
265000         WHEN REV-GROWTH-TTM-PCT > SECTOR-AVG-GROWTH-PCT * 1.2    
265100             MOVE 80.00 TO WS-SUB-1                               
265200* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
265300* REV-GROWTH-TTM-PCT.                                             
265400         WHEN REV-GROWTH-TTM-PCT NOT < SECTOR-AVG-GROWTH-PCT      
265500             MOVE 60.00 TO WS-SUB-1                               
265600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
265700* MATCHED BY A NAMED STEP ABOVE.                                  
265800         WHEN OTHER                                               
265900             MOVE 30.00 TO WS-SUB-1                               
266000     END-EVALUATE.                                                
266100     MOVE 50.00 TO WS-SUB-2.                                      
266200* MOATD-NETWORK-EFFECT FLAG adds 30 points - ONE                  
266300* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
266400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
266500     IF MOATD-NETWORK-EFFECT-FLAG-YES                             
266600         ADD 30 TO WS-SUB-2                                       
266700     END-IF.                                                      
266800* MOATD-SWITCHING-COST FLAG adds 25 points - ONE                  
266900* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
267000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
267100     IF MOATD-SWITCHING-COST-FLAG-YES                             
267200         ADD 25 TO WS-SUB-2                                       
267300     END-IF.                                                      
267400* MOATD-ECON-SCALE FLAG adds 20 points - ONE OF                   
267500* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
267600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
267700     IF MOATD-ECON-SCALE-FLAG-YES                                 
267800         ADD 20 TO WS-SUB-2                                       
267900     END-IF.                                                      
268000* MOATD-BRAND-ECOSYS FLAG adds 20 points - ONE OF                 
268100* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
268200* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
268300     IF MOATD-BRAND-ECOSYS-FLAG-YES                               
268400         ADD 20 TO WS-SUB-2                                       
268500     END-IF.                                                      
268600* MOATD-DATA-IP FLAG adds 15 points - ONE OF THE                  
268700* DISCRETE CHECKLIST ITEMS FED BY THE                             
268800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
268900     IF MOATD-DATA-IP-FLAG-YES                                    
269000         ADD 15 TO WS-SUB-2                                       
269100     END-IF.                                                      
269200* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
269300* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
269400* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
269500* THE OTHER SUB-SCORES USE.                                       
269600     IF WS-SUB-2 > 100.00                                         
269700         MOVE 100.00 TO WS-SUB-2                                  
269800     END-IF.                                                      
269900* BRACKET KEYS OFF MARGIN-TREND-BPS - NAMES                       
270000* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
270100* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
270200* CONDITION.                                                      
270300     EVALUATE TRUE                                                
270400* BRACKET STEP ON MARGIN-TREND-BPS AT THE 10                      
270500* THRESHOLD.                                                      
270600         WHEN MARGIN-TREND-BPS > REV-GROWTH-TTM-PCT * 10          
270700             MOVE 100.00 TO WS-SUB-3                              
270800* BRACKET STEP ON MARGIN-TREND-BPS AT THE 0                       
270900* THRESHOLD.                                                      
271000         WHEN MARGIN-TREND-BPS > 0                                
271100             MOVE 75.00 TO WS-SUB-3                               
271200* BRACKET STEP ON MARGIN-TREND-BPS AT THE 100                     
271300* THRESHOLD.                                                      
271400         WHEN MARGIN-TREND-BPS > -100                             
271500* WS-SUB-3 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
271600* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
271700* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
271800* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
271900* OF A BRACKET.                                                   
272000             MOVE 50.00 TO WS-SUB-3                               
272100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
272200* MATCHED BY A NAMED STEP ABOVE.                                  
272300         WHEN OTHER                                               
272400             MOVE 30.00 TO WS-SUB-3                               
272500     END-EVALUATE.                                                
272600     MOVE 50.00 TO WS-SUB-4.                                      
272700* PTNR-MAJOR-TECH FLAG adds 25 points - ONE OF THE                
272800* DISCRETE CHECKLIST ITEMS FED BY THE                             
272900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
273000     IF PTNR-MAJOR-TECH-FLAG-YES                                  
273100         ADD 25 TO WS-SUB-4                                       
273200     END-IF.                                                      
273300* PTNR-GOVT-ENTERPRISE FLAG adds 25 points - ONE                  
273400* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
273500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
273600     IF PTNR-GOVT-ENTERPRISE-FLAG-YES                             
273700         ADD 25 TO WS-SUB-4                                       
273800     END-IF.                                                      
273900* PTNR-ECOSYS-INTEG FLAG adds 20 points - ONE OF                  
274000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
274100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
274200     IF PTNR-ECOSYS-INTEG-FLAG-YES                                
274300         ADD 20 TO WS-SUB-4                                       
274400     END-IF.                                                      
274500* PTNR-STRATEGIC-CUST FLAG adds 15 points - ONE OF                
274600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
274700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
274800     IF PTNR-STRATEGIC-CUST-FLAG-YES                              
274900         ADD 15 TO WS-SUB-4                                       
275000     END-IF.                                                      
275100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
275200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
275300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
275400* THE OTHER SUB-SCORES USE.                                       
275500     IF WS-SUB-4 > 100.00                                         
275600         MOVE 100.00 TO WS-SUB-4                                  
275700     END-IF.                                                      
275800* FINAL X-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
275900* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER; THE                  
276000* TIER-SPECIFIC FACTOR RUNS 0-100 LIKE EVERY OTHER                
276100* COMPONENT SO 2400-COMPUTE-COMPOSITE CAN TREAT                   
276200* ALL FIVE THE SAME WAY.                                          
276300     COMPUTE WS-X-SCORE ROUNDED =                                 
276400         WS-SUB-1 * .35 + WS-SUB-2 * .30 + WS-SUB-3 * .20         
276500             + WS-SUB-4 * .15.                                    
276600 4500-EXIT.                                                       
276700     EXIT.                                                        
276800                                                                  
276900******************************************************************
277000* TIER 3 - MID-CAP EMERGING SCORING.                              
277100******************************************************************
277200* MID-CAP EMERGING - GROWTH IS NOW THE DOMINANT WEIGHT (.38) AND  
277300* VALUATION THE LIGHTEST (.15), THE MIRROR IMAGE OF TIER 1.       
277400 5000-SCORE-TIER-3.                                               
277500     PERFORM 5100-T3-VALUATION THRU 5100-EXIT.                    
277600     PERFORM 5200-T3-QUALITY THRU 5200-EXIT.                      
277700     PERFORM 5300-T3-GROWTH THRU 5300-EXIT.                       
277800     PERFORM 5400-T3-MOMENTUM THRU 5400-EXIT.                     
277900     PERFORM 5500-T3-SCALE-INFLECT THRU 5500-EXIT.                
278000 5000-EXIT.                                                       
278100     EXIT.                                                        
278200                                                                  
278300* T3 VALUATION (WT .15) = PS*.60+RELVAL*.25+INSIDER*.15           
278400* MID-CAP EMERGING NAMES ARE SCORED ON P/S RATHER THAN PE SINCE   
278500* MANY ARE NOT YET GAAP PROFITABLE.  THE GROWTH-ADJUSTED BONUS    
278600* (SECOND EVALUATE BELOW) LETS A FAST GROWER CARRY A HIGHER       
278700* MULTIPLE WITHOUT BEING MARKED DOWN ON VALUATION ALONE.          
278800 5100-T3-VALUATION.                                               
278900* BRACKET KEYS OFF PS-RATIO - NAMES FALLING                       
279000* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
279100* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
279200* CONDITION.                                                      
279300     EVALUATE TRUE                                                
279400* BRACKET STEP ON PS-RATIO AT THE 10.00 THRESHOLD.                
279500         WHEN PS-RATIO < 10.00                                    
279600             MOVE 100.00 TO WS-SUB-1                              
279700* BRACKET STEP ON PS-RATIO AT THE 15.00 THRESHOLD.                
279800         WHEN PS-RATIO < 15.00                                    
279900             MOVE 85.00 TO WS-SUB-1                               
280000* BRACKET STEP ON PS-RATIO AT THE 22.00 THRESHOLD.                
280100         WHEN PS-RATIO < 22.00                                    
280200             MOVE 70.00 TO WS-SUB-1                               
280300* BRACKET STEP ON PS-RATIO AT THE 30.00 THRESHOLD.                
280400         WHEN PS-RATIO < 30.00                                    
280500             MOVE 55.00 TO WS-SUB-1                               
280600* BRACKET STEP ON PS-RATIO AT THE 40.00 THRESHOLD.                
280700         WHEN PS-RATIO < 40.00                                    
280800             MOVE 40.00 TO WS-SUB-1                               
280900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
281000* MATCHED BY A NAMED STEP ABOVE.                                  
281100         WHEN OTHER                                               
281200             MOVE 30.00 TO WS-SUB-1                               
281300     END-EVALUATE.                                                
281400* BRACKET KEYS OFF REV-GROWTH-TTM-PCT - SAME                      
281500* FIVE-OR-SIX STEP LADDER STYLE USED THROUGHOUT                   
281600* THIS PROGRAM.                                                   
281700     EVALUATE TRUE                                                
281800* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 40.00                 
281900* THRESHOLD.                                                      
282000         WHEN REV-GROWTH-TTM-PCT > 40.00                          
282100                 AND PS-RATIO >= 22.00 AND PS-RATIO <= 30.00      
282200             ADD 25 TO WS-SUB-1                                   
282300* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 50.00                 
282400* THRESHOLD.                                                      
282500         WHEN REV-GROWTH-TTM-PCT > 50.00                          
282600                 AND PS-RATIO >= 30.00 AND PS-RATIO <= 40.00      
282700             ADD 30 TO WS-SUB-1                                   
282800* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 60.00                 
282900* THRESHOLD.                                                      
283000         WHEN REV-GROWTH-TTM-PCT > 60.00 AND PS-RATIO > 40.00     
283100             ADD 20 TO WS-SUB-1                                   
283200     END-EVALUATE.                                                
283300* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
283400* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
283500* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
283600* THE OTHER SUB-SCORES USE.                                       
283700     IF WS-SUB-1 > 100.00                                         
283800         MOVE 100.00 TO WS-SUB-1                                  
283900     END-IF.                                                      
284000* BRACKET KEYS OFF PS-RATIO - NAMES FALLING                       
284100* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
284200* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
284300* CONDITION.                                                      
284400     EVALUATE TRUE                                                
284500* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
284600* PS-RATIO.                                                       
284700         WHEN PS-RATIO < SECTOR-MEDIAN-PS                         
284800             MOVE 100.00 TO WS-SUB-2                              
284900* BRACKET STEP ON PS-RATIO AT THE 1.5 THRESHOLD.                  
285000         WHEN PS-RATIO NOT > SECTOR-MEDIAN-PS * 1.5               
285100             MOVE 60.00 TO WS-SUB-2                               
285200* BRACKET STEP ON PS-RATIO AT THE 2.0 THRESHOLD.                  
285300         WHEN PS-RATIO NOT > SECTOR-MEDIAN-PS * 2.0               
285400             MOVE 40.00 TO WS-SUB-2                               
285500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
285600* MATCHED BY A NAMED STEP ABOVE.                                  
285700         WHEN OTHER                                               
285800             MOVE 20.00 TO WS-SUB-2                               
285900     END-EVALUATE.                                                
286000* BRACKET KEYS OFF INSIDER-OWN-PCT - NAMES FALLING                
286100* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
286200* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
286300* CONDITION.                                                      
286400     EVALUATE TRUE                                                
286500* BRACKET STEP ON INSIDER-OWN-PCT AT THE 20.00                    
286600* THRESHOLD.                                                      
286700         WHEN INSIDER-OWN-PCT > 20.00                             
286800             MOVE 100.00 TO WS-SUB-3                              
286900* BRACKET STEP ON INSIDER-OWN-PCT AT THE 15.00                    
287000* THRESHOLD.                                                      
287100         WHEN INSIDER-OWN-PCT NOT < 15.00                         
287200             MOVE 90.00 TO WS-SUB-3                               
287300* BRACKET STEP ON INSIDER-OWN-PCT AT THE 10.00                    
287400* THRESHOLD.                                                      
287500         WHEN INSIDER-OWN-PCT NOT < 10.00                         
287600             MOVE 75.00 TO WS-SUB-3                               
287700* BRACKET STEP ON INSIDER-OWN-PCT AT THE 5.00                     
287800* THRESHOLD.                                                      
287900         WHEN INSIDER-OWN-PCT NOT < 5.00                          
288000             MOVE 60.00 TO WS-SUB-3                               
288100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
288200* MATCHED BY A NAMED STEP ABOVE.                                  
288300         WHEN OTHER                                               
288400             MOVE 40.00 TO WS-SUB-3                               
288500     END-EVALUATE.                                                
288600* INSIDER-RECENT-BUY FLAG adds 20 points - ONE OF                 
288700* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
288800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
288900     IF INSIDER-RECENT-BUY-FLAG-YES                               
289000         ADD 20 TO WS-SUB-3                                       
289100     END-IF.                                                      
289200* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
289300* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
289400* WEIGHTING.                                                      
289500     IF INSIDER-OWN-PCT > 25.00                                   
289600         ADD 15 TO WS-SUB-3                                       
289700     END-IF.                                                      
289800* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
289900* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
290000* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
290100* THE OTHER SUB-SCORES USE.                                       
290200     IF WS-SUB-3 > 100.00                                         
290300         MOVE 100.00 TO WS-SUB-3                                  
290400     END-IF.                                                      
290500* FINAL V-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
290600* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
290700* VALUATION RUNS 0-100 LIKE EVERY OTHER COMPONENT                 
290800* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
290900* SAME WAY.                                                       
291000     COMPUTE WS-V-SCORE ROUNDED =                                 
291100         WS-SUB-1 * .60 + WS-SUB-2 * .25 + WS-SUB-3 * .15.        
291200 5100-EXIT.                                                       
291300     EXIT.                                                        
291400                                                                  
291500* T3 QUALITY (WT .22) = SCALE*.18+PROFITPATH*.20+GM*.22+          
291600*                       UNITECON*.20+CUSTOMER*.20                 
291700* PROFIT-PATH SCORING (WS-SUB-2) FORKS THE SAME WAY AS TIER 1 AND 
291800* TIER 2 BUT THE PENALTY FLAGS (BURN-ACCEL, NO-GUIDANCE, FREQ-    
291900* RAISE) ONLY APPLY TO THE PRE-PROFIT PATH - A NAME ALREADY       
292000* PROFITABLE DOES NOT GET DOCKED FOR A PATH IT NO LONGER FOLLOWS. 
292100 5200-T3-QUALITY.                                                 
292200* BRACKET KEYS OFF REVENUE-BIL - NAMES FALLING                    
292300* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
292400* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
292500* CONDITION.                                                      
292600     EVALUATE TRUE                                                
292700* BRACKET STEP ON REVENUE-BIL AT THE 5.00                         
292800* THRESHOLD.                                                      
292900         WHEN REVENUE-BIL > 5.00                                  
293000             MOVE 100.00 TO WS-SUB-1                              
293100* BRACKET STEP ON REVENUE-BIL AT THE 3.00                         
293200* THRESHOLD.                                                      
293300         WHEN REVENUE-BIL NOT < 3.00                              
293400             MOVE 85.00 TO WS-SUB-1                               
293500* BRACKET STEP ON REVENUE-BIL AT THE 2.00                         
293600* THRESHOLD.                                                      
293700         WHEN REVENUE-BIL NOT < 2.00                              
293800             MOVE 75.00 TO WS-SUB-1                               
293900* BRACKET STEP ON REVENUE-BIL AT THE 1.00                         
294000* THRESHOLD.                                                      
294100         WHEN REVENUE-BIL NOT < 1.00                              
294200             MOVE 60.00 TO WS-SUB-1                               
294300* BRACKET STEP ON REVENUE-BIL AT THE 0.50                         
294400* THRESHOLD.                                                      
294500         WHEN REVENUE-BIL NOT < 0.50                              
294600             MOVE 45.00 TO WS-SUB-1                               
294700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
294800* MATCHED BY A NAMED STEP ABOVE.                                  
294900         WHEN OTHER                                               
295000             MOVE 30.00 TO WS-SUB-1                               
295100     END-EVALUATE.                                                
295200* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
295300* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
295400     IF IS-PROFITABLE-YES                                         
295500* BRACKET KEYS OFF OP-MARGIN-PCT - NAMES FALLING                  
295600* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
295700* 60.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
295800* CONDITION.                                                      
295900         EVALUATE TRUE                                            
296000* BRACKET STEP ON OP-MARGIN-PCT AT THE 15.00                      
296100* THRESHOLD.                                                      
296200             WHEN OP-MARGIN-PCT > 15.00                           
296300                 MOVE 100.00 TO WS-SUB-2                          
296400* BRACKET STEP ON OP-MARGIN-PCT AT THE 10.00                      
296500* THRESHOLD.                                                      
296600             WHEN OP-MARGIN-PCT NOT < 10.00                       
296700                 MOVE 85.00 TO WS-SUB-2                           
296800* BRACKET STEP ON OP-MARGIN-PCT AT THE 5.00                       
296900* THRESHOLD.                                                      
297000             WHEN OP-MARGIN-PCT NOT < 5.00                        
297100                 MOVE 70.00 TO WS-SUB-2                           
297200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
297300* MATCHED BY A NAMED STEP ABOVE.                                  
297400             WHEN OTHER                                           
297500                 MOVE 60.00 TO WS-SUB-2                           
297600         END-EVALUATE.                                            
297700     ELSE                                                         
297800* BRACKET KEYS OFF PATH-PROFIT-MONTHS - NAMES                     
297900* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
298000* 15.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
298100* CONDITION.                                                      
298200         EVALUATE TRUE                                            
298300* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 12                    
298400* THRESHOLD.                                                      
298500             WHEN PATH-PROFIT-MONTHS < 12                         
298600* WS-SUB-2 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
298700* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
298800* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
298900* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
299000* OF A BRACKET.                                                   
299100                 MOVE 50.00 TO WS-SUB-2                           
299200* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 24                    
299300* THRESHOLD.                                                      
299400             WHEN PATH-PROFIT-MONTHS < 24                         
299500                 MOVE 40.00 TO WS-SUB-2                           
299600* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 36                    
299700* THRESHOLD.                                                      
299800             WHEN PATH-PROFIT-MONTHS < 36                         
299900                 MOVE 30.00 TO WS-SUB-2                           
300000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
300100* MATCHED BY A NAMED STEP ABOVE.                                  
300200             WHEN OTHER                                           
300300                 MOVE 15.00 TO WS-SUB-2                           
300400         END-EVALUATE.                                            
300500     END-IF.                                                      
300600     MOVE WS-SUB-2 TO WS-SUB-2.                                   
300700* PPATH-BURN-ACCEL FLAG subtracts 20 points - ONE                 
300800* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
300900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
301000     IF PPATH-BURN-ACCEL-FLAG-YES                                 
301100         SUBTRACT 20 FROM WS-SUB-2                                
301200     END-IF.                                                      
301300* PPATH-NO-GUIDANCE FLAG subtracts 15 points - ONE                
301400* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
301500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
301600     IF PPATH-NO-GUIDANCE-FLAG-YES                                
301700         SUBTRACT 15 FROM WS-SUB-2                                
301800     END-IF.                                                      
301900* PPATH-FREQ-RAISE FLAG subtracts 10 points - ONE                 
302000* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
302100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
302200     IF PPATH-FREQ-RAISE-FLAG-YES                                 
302300         SUBTRACT 10 FROM WS-SUB-2                                
302400     END-IF.                                                      
302500* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
302600* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
302700* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
302800* THE OTHER SUB-SCORES USE.                                       
302900     IF WS-SUB-2 > 100.00                                         
303000         MOVE 100.00 TO WS-SUB-2                                  
303100     END-IF.                                                      
303200* FLOOR GUARD - THIS SUB-SCORE CARRIES                            
303300* SUBTRACT-ONLY PENALTY FLAGS, SO IT CAN GO                       
303400* NEGATIVE; HOLD IT AT ZERO RATHER THAN LETTING A                 
303500* NEGATIVE SUB-SCORE DRAG THE WEIGHTED COMPOSITE.                 
303600     IF WS-SUB-2 < 0.00                                           
303700         MOVE 0.00 TO WS-SUB-2                                    
303800     END-IF.                                                      
303900* BRACKET KEYS OFF GROSS-MARGIN-PCT - NAMES                       
304000* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
304100* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
304200* CONDITION.                                                      
304300     EVALUATE TRUE                                                
304400* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 75.00                   
304500* THRESHOLD.                                                      
304600         WHEN GROSS-MARGIN-PCT > 75.00                            
304700             MOVE 100.00 TO WS-SUB-3                              
304800* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 65.00                   
304900* THRESHOLD.                                                      
305000         WHEN GROSS-MARGIN-PCT NOT < 65.00                        
305100             MOVE 90.00 TO WS-SUB-3                               
305200* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 55.00                   
305300* THRESHOLD.                                                      
305400         WHEN GROSS-MARGIN-PCT NOT < 55.00                        
305500             MOVE 80.00 TO WS-SUB-3                               
305600* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 45.00                   
305700* THRESHOLD.                                                      
305800         WHEN GROSS-MARGIN-PCT NOT < 45.00                        
305900             MOVE 65.00 TO WS-SUB-3                               
306000* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 35.00                   
306100* THRESHOLD.                                                      
306200         WHEN GROSS-MARGIN-PCT NOT < 35.00                        
306300* WS-SUB-3 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
306400* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
306500* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
306600* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
306700* OF A BRACKET.                                                   
306800             MOVE 50.00 TO WS-SUB-3                               
306900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
307000* MATCHED BY A NAMED STEP ABOVE.                                  
307100         WHEN OTHER                                               
307200             MOVE 30.00 TO WS-SUB-3                               
307300     END-EVALUATE.                                                
307400* BRACKET KEYS OFF LTV-CAC-RATIO - NAMES FALLING                  
307500* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
307600* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
307700* CONDITION.                                                      
307800     EVALUATE TRUE                                                
307900* BRACKET STEP ON LTV-CAC-RATIO AT THE 3.00                       
308000* THRESHOLD.                                                      
308100         WHEN LTV-CAC-RATIO > 3.00                                
308200             MOVE 100.00 TO WS-SUB-4                              
308300* BRACKET STEP ON LTV-CAC-RATIO AT THE 2.00                       
308400* THRESHOLD.                                                      
308500         WHEN LTV-CAC-RATIO NOT < 2.00                            
308600             MOVE 75.00 TO WS-SUB-4                               
308700* BRACKET STEP ON LTV-CAC-RATIO AT THE 1.00                       
308800* THRESHOLD.                                                      
308900         WHEN LTV-CAC-RATIO NOT < 1.00                            
309000             MOVE 40.00 TO WS-SUB-4                               
309100* BRACKET STEP ON CAC-PAYBACK-MONTHS AT THE 12                    
309200* THRESHOLD.                                                      
309300         WHEN CAC-PAYBACK-MONTHS < 12                             
309400             MOVE 85.00 TO WS-SUB-4                               
309500* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
309600* GM-EXPANDING-YES.                                               
309700         WHEN GM-EXPANDING-YES                                    
309800             MOVE 70.00 TO WS-SUB-4                               
309900* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
310000* COHORTS-IMPROVING-YES.                                          
310100         WHEN COHORTS-IMPROVING-YES                               
310200             MOVE 60.00 TO WS-SUB-4                               
310300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
310400* MATCHED BY A NAMED STEP ABOVE.                                  
310500         WHEN OTHER                                               
310600             MOVE 40.00 TO WS-SUB-4                               
310700     END-EVALUATE.                                                
310800* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
310900* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
311000     IF IS-SAAS-YES                                               
311100* BRACKET KEYS OFF NRR-PCT - NAMES FALLING OUTSIDE                
311200* EVERY NAMED STEP DEFAULT TO THE 30.00-POINT                     
311300* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
311400         EVALUATE TRUE                                            
311500* BRACKET STEP ON NRR-PCT AT THE 125.00 THRESHOLD.                
311600             WHEN NRR-PCT > 125.00                                
311700                 MOVE 100.00 TO WS-SUB-5                          
311800* BRACKET STEP ON NRR-PCT AT THE 115.00 THRESHOLD.                
311900             WHEN NRR-PCT NOT < 115.00                            
312000                 MOVE 85.00 TO WS-SUB-5                           
312100* BRACKET STEP ON NRR-PCT AT THE 105.00 THRESHOLD.                
312200             WHEN NRR-PCT NOT < 105.00                            
312300                 MOVE 70.00 TO WS-SUB-5                           
312400* BRACKET STEP ON NRR-PCT AT THE 95.00 THRESHOLD.                 
312500             WHEN NRR-PCT NOT < 95.00                             
312600* WS-SUB-5 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
312700* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
312800* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
312900* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
313000* OF A BRACKET.                                                   
313100                 MOVE 50.00 TO WS-SUB-5                           
313200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
313300* MATCHED BY A NAMED STEP ABOVE.                                  
313400             WHEN OTHER                                           
313500                 MOVE 30.00 TO WS-SUB-5                           
313600         END-EVALUATE.                                            
313700     ELSE                                                         
313800* BRACKET KEYS OFF TOP-CUST-CONC-PCT - NAMES                      
313900* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
314000* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
314100* CONDITION.                                                      
314200         EVALUATE TRUE                                            
314300* BRACKET STEP ON TOP-CUST-CONC-PCT AT THE 10.00                  
314400* THRESHOLD.                                                      
314500             WHEN TOP-CUST-CONC-PCT < 10.00                       
314600                 MOVE 100.00 TO WS-CALC-A                         
314700* BRACKET STEP ON TOP-CUST-CONC-PCT AT THE 20.00                  
314800* THRESHOLD.                                                      
314900             WHEN TOP-CUST-CONC-PCT < 20.00                       
315000                 MOVE 80.00 TO WS-CALC-A                          
315100* BRACKET STEP ON TOP-CUST-CONC-PCT AT THE 30.00                  
315200* THRESHOLD.                                                      
315300             WHEN TOP-CUST-CONC-PCT < 30.00                       
315400                 MOVE 60.00 TO WS-CALC-A                          
315500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
315600* MATCHED BY A NAMED STEP ABOVE.                                  
315700             WHEN OTHER                                           
315800                 MOVE 30.00 TO WS-CALC-A                          
315900         END-EVALUATE.                                            
316000* BRACKET KEYS OFF CUST-GROWTH-PCT - NAMES FALLING                
316100* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
316200* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
316300* CONDITION.                                                      
316400         EVALUATE TRUE                                            
316500* BRACKET STEP ON CUST-GROWTH-PCT AT THE 25.00                    
316600* THRESHOLD.                                                      
316700             WHEN CUST-GROWTH-PCT > 25.00                         
316800                 MOVE 100.00 TO WS-CALC-B                         
316900* BRACKET STEP ON CUST-GROWTH-PCT AT THE 15.00                    
317000* THRESHOLD.                                                      
317100             WHEN CUST-GROWTH-PCT NOT < 15.00                     
317200                 MOVE 80.00 TO WS-CALC-B                          
317300* BRACKET STEP ON CUST-GROWTH-PCT AT THE 5.00                     
317400* THRESHOLD.                                                      
317500             WHEN CUST-GROWTH-PCT NOT < 5.00                      
317600                 MOVE 60.00 TO WS-CALC-B                          
317700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
317800* MATCHED BY A NAMED STEP ABOVE.                                  
317900             WHEN OTHER                                           
318000                 MOVE 40.00 TO WS-CALC-B                          
318100         END-EVALUATE.                                            
318200* BRACKET KEYS OFF REPEAT-REV-PCT - NAMES FALLING                 
318300* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
318400* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
318500* CONDITION.                                                      
318600         EVALUATE TRUE                                            
318700* BRACKET STEP ON REPEAT-REV-PCT AT THE 60.00                     
318800* THRESHOLD.                                                      
318900             WHEN REPEAT-REV-PCT > 60.00                          
319000                 MOVE 100.00 TO WS-CALC-C                         
319100* BRACKET STEP ON REPEAT-REV-PCT AT THE 40.00                     
319200* THRESHOLD.                                                      
319300             WHEN REPEAT-REV-PCT NOT < 40.00                      
319400                 MOVE 75.00 TO WS-CALC-C                          
319500* BRACKET STEP ON REPEAT-REV-PCT AT THE 20.00                     
319600* THRESHOLD.                                                      
319700             WHEN REPEAT-REV-PCT NOT < 20.00                      
319800                 MOVE 50.00 TO WS-CALC-C                          
319900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
320000* MATCHED BY A NAMED STEP ABOVE.                                  
320100             WHEN OTHER                                           
320200                 MOVE 30.00 TO WS-CALC-C                          
320300         END-EVALUATE.                                            
320400         MOVE WS-CALC-A TO WS-SUB-5                               
320500* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
320600* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
320700* WEIGHTING.                                                      
320800         IF WS-CALC-B > WS-SUB-5                                  
320900             MOVE WS-CALC-B TO WS-SUB-5                           
321000         END-IF                                                   
321100* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
321200* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
321300* WEIGHTING.                                                      
321400         IF WS-CALC-C > WS-SUB-5                                  
321500             MOVE WS-CALC-C TO WS-SUB-5                           
321600         END-IF                                                   
321700     END-IF.                                                      
321800* FINAL Q-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
321900* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
322000* QUALITY RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                
322100* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
322200* SAME WAY.                                                       
322300     COMPUTE WS-Q-SCORE ROUNDED =                                 
322400         WS-SUB-1 * .18 + WS-SUB-2 * .20 + WS-SUB-3 * .22         
322500             + WS-SUB-4 * .20 + WS-SUB-5 * .20.                   
322600 5200-EXIT.                                                       
322700     EXIT.                                                        
322800                                                                  
322900* T3 GROWTH (WT .38) = REV*.28+ACCEL*.18+FWD*.18+TAM*.18+         
323000*                      DRIVERS*.12+CYC*.06                        
323100* HEAVIEST WEIGHT IN THE WHOLE SCORING SYSTEM (.38) - AT THIS     
323200* TIER GROWTH IS THE STORY.  THE ACCELERATION SUB-FACTOR REWARDS  
323300* CONSECUTIVE QUARTERS OF RE-ACCELERATION ABOVE THE FOUR-QUARTER  
323400* BASELINE RATHER THAN A SINGLE GOOD QUARTER.                     
323500 5300-T3-GROWTH.                                                  
323600* BRACKET KEYS OFF REV-GROWTH-TTM-PCT - NAMES                     
323700* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
323800* 15.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
323900* CONDITION.                                                      
324000     EVALUATE TRUE                                                
324100* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 50.00                 
324200* THRESHOLD.                                                      
324300         WHEN REV-GROWTH-TTM-PCT > 50.00                          
324400             MOVE 100.00 TO WS-SUB-1                              
324500* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 40.00                 
324600* THRESHOLD.                                                      
324700         WHEN REV-GROWTH-TTM-PCT NOT < 40.00                      
324800             MOVE 90.00 TO WS-SUB-1                               
324900* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 32.00                 
325000* THRESHOLD.                                                      
325100         WHEN REV-GROWTH-TTM-PCT NOT < 32.00                      
325200             MOVE 80.00 TO WS-SUB-1                               
325300* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 25.00                 
325400* THRESHOLD.                                                      
325500         WHEN REV-GROWTH-TTM-PCT NOT < 25.00                      
325600             MOVE 70.00 TO WS-SUB-1                               
325700* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 20.00                 
325800* THRESHOLD.                                                      
325900         WHEN REV-GROWTH-TTM-PCT NOT < 20.00                      
326000             MOVE 55.00 TO WS-SUB-1                               
326100* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 15.00                 
326200* THRESHOLD.                                                      
326300         WHEN REV-GROWTH-TTM-PCT NOT < 15.00                      
326400             MOVE 35.00 TO WS-SUB-1                               
326500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
326600* MATCHED BY A NAMED STEP ABOVE.                                  
326700         WHEN OTHER                                               
326800             MOVE 15.00 TO WS-SUB-1                               
326900     END-EVALUATE.                                                
327000* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
327100* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
327200* WEIGHTING.                                                      
327300     IF QTRS-ACCELERATING NOT < 4                                 
327400         COMPUTE WS-SUB-2 = 100 + 10 * (QTRS-ACCELERATING - 4)    
327500     ELSE                                                         
327600* BRACKET KEYS OFF QTRS-ACCELERATING - NAMES                      
327700* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
327800* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
327900* CONDITION.                                                      
328000         EVALUATE TRUE                                            
328100* BRACKET STEP ON QTRS-ACCELERATING AT THE 3                      
328200* THRESHOLD.                                                      
328300             WHEN QTRS-ACCELERATING = 3                           
328400                 MOVE 90.00 TO WS-SUB-2                           
328500* BRACKET STEP ON QTRS-ACCELERATING AT THE 2                      
328600* THRESHOLD.                                                      
328700             WHEN QTRS-ACCELERATING = 2                           
328800                 MOVE 75.00 TO WS-SUB-2                           
328900* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 30.00                 
329000* THRESHOLD.                                                      
329100             WHEN REV-GROWTH-TTM-PCT NOT < 30.00                  
329200                 MOVE 60.00 TO WS-SUB-2                           
329300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
329400* MATCHED BY A NAMED STEP ABOVE.                                  
329500             WHEN OTHER                                           
329600                 MOVE 30.00 TO WS-SUB-2                           
329700         END-EVALUATE                                             
329800     END-IF.                                                      
329900* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
330000* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
330100* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
330200* THE OTHER SUB-SCORES USE.                                       
330300     IF WS-SUB-2 > 100.00                                         
330400         MOVE 100.00 TO WS-SUB-2                                  
330500     END-IF.                                                      
330600* BRACKET KEYS OFF ANALYST-FWD-GROWTH-PCT - NAMES                 
330700* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
330800* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
330900* CONDITION.                                                      
331000     EVALUATE TRUE                                                
331100* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
331200* 40.00 THRESHOLD.                                                
331300         WHEN ANALYST-FWD-GROWTH-PCT > 40.00                      
331400             MOVE 100.00 TO WS-SUB-3                              
331500* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
331600* 32.00 THRESHOLD.                                                
331700         WHEN ANALYST-FWD-GROWTH-PCT NOT < 32.00                  
331800             MOVE 85.00 TO WS-SUB-3                               
331900* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
332000* 25.00 THRESHOLD.                                                
332100         WHEN ANALYST-FWD-GROWTH-PCT NOT < 25.00                  
332200             MOVE 70.00 TO WS-SUB-3                               
332300* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
332400* 20.00 THRESHOLD.                                                
332500         WHEN ANALYST-FWD-GROWTH-PCT NOT < 20.00                  
332600             MOVE 55.00 TO WS-SUB-3                               
332700* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
332800* 15.00 THRESHOLD.                                                
332900         WHEN ANALYST-FWD-GROWTH-PCT NOT < 15.00                  
333000             MOVE 40.00 TO WS-SUB-3                               
333100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
333200* MATCHED BY A NAMED STEP ABOVE.                                  
333300         WHEN OTHER                                               
333400             MOVE 20.00 TO WS-SUB-3                               
333500     END-EVALUATE.                                                
333600* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
333700* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
333800* WEIGHTING.                                                      
333900     IF ANALYST-FWD-GROWTH-PCT > REV-GROWTH-TTM-PCT + 8.00        
334000         ADD 20 TO WS-SUB-3                                       
334100     END-IF.                                                      
334200* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
334300* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
334400* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
334500* THE OTHER SUB-SCORES USE.                                       
334600     IF WS-SUB-3 > 100.00                                         
334700         MOVE 100.00 TO WS-SUB-3                                  
334800     END-IF.                                                      
334900* BRACKET KEYS OFF TAM-BIL - NAMES FALLING OUTSIDE                
335000* EVERY NAMED STEP DEFAULT TO THE 35.00-POINT                     
335100* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
335200     EVALUATE TRUE                                                
335300* BRACKET STEP ON TAM-BIL AT THE 75 THRESHOLD.                    
335400         WHEN TAM-BIL > 75 AND MARKET-PENETR-PCT < 8.00           
335500             MOVE 100.00 TO WS-SUB-4                              
335600* BRACKET STEP ON TAM-BIL AT THE 50 THRESHOLD.                    
335700         WHEN TAM-BIL NOT < 50 AND MARKET-PENETR-PCT < 12.00      
335800             MOVE 85.00 TO WS-SUB-4                               
335900* BRACKET STEP ON TAM-BIL AT THE 30 THRESHOLD.                    
336000         WHEN TAM-BIL NOT < 30 AND MARKET-PENETR-PCT < 15.00      
336100             MOVE 70.00 TO WS-SUB-4                               
336200* BRACKET STEP ON TAM-BIL AT THE 15 THRESHOLD.                    
336300         WHEN TAM-BIL NOT < 15 AND MARKET-PENETR-PCT < 20.00      
336400             MOVE 55.00 TO WS-SUB-4                               
336500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
336600* MATCHED BY A NAMED STEP ABOVE.                                  
336700         WHEN OTHER                                               
336800             MOVE 35.00 TO WS-SUB-4                               
336900     END-EVALUATE.                                                
337000     MOVE 50.00 TO WS-SUB-5.                                      
337100* GRDRV-MULTI-SEGMENT FLAG adds 30 points - ONE OF                
337200* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
337300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
337400     IF GRDRV-MULTI-SEGMENT-FLAG-YES                              
337500         ADD 30 TO WS-SUB-5                                       
337600     END-IF.                                                      
337700* GRDRV-GEO-EXPAND FLAG adds 20 points - ONE OF                   
337800* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
337900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
338000     IF GRDRV-GEO-EXPAND-FLAG-YES                                 
338100         ADD 20 TO WS-SUB-5                                       
338200     END-IF.                                                      
338300* GRDRV-NEW-PRODUCT FLAG adds 20 points - ONE OF                  
338400* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
338500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
338600     IF GRDRV-NEW-PRODUCT-FLAG-YES                                
338700         ADD 20 TO WS-SUB-5                                       
338800     END-IF.                                                      
338900* GRDRV-PLATFORM FLAG adds 20 points - ONE OF THE                 
339000* DISCRETE CHECKLIST ITEMS FED BY THE                             
339100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
339200     IF GRDRV-PLATFORM-FLAG-YES                                   
339300         ADD 20 TO WS-SUB-5                                       
339400     END-IF.                                                      
339500* GRDRV-VIRAL-NETWORK FLAG adds 15 points - ONE OF                
339600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
339700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
339800     IF GRDRV-VIRAL-NETWORK-FLAG-YES                              
339900         ADD 15 TO WS-SUB-5                                       
340000     END-IF.                                                      
340100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
340200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
340300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
340400* THE OTHER SUB-SCORES USE.                                       
340500     IF WS-SUB-5 > 100.00                                         
340600         MOVE 100.00 TO WS-SUB-5                                  
340700     END-IF.                                                      
340800* BRACKET KEYS OFF BUSINESS-TYPE-SAAS - NAMES                     
340900* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
341000* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
341100* CONDITION.                                                      
341200     EVALUATE TRUE                                                
341300* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
341400* BUSINESS-TYPE-SAAS.                                             
341500         WHEN BUSINESS-TYPE-SAAS                                  
341600             MOVE 100.00 TO WS-SUB-6                              
341700* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
341800* BUSINESS-TYPE-NONCYCL.                                          
341900         WHEN BUSINESS-TYPE-NONCYCL                               
342000             MOVE 100.00 TO WS-SUB-6                              
342100* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
342200* BUSINESS-TYPE-EARLY-MID.                                        
342300         WHEN BUSINESS-TYPE-EARLY-MID                             
342400             MOVE 85.00 TO WS-SUB-6                               
342500* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
342600* BUSINESS-TYPE-MID-CYCLE.                                        
342700         WHEN BUSINESS-TYPE-MID-CYCLE                             
342800             MOVE 70.00 TO WS-SUB-6                               
342900* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
343000* BUSINESS-TYPE-LATE-CYCLE.                                       
343100         WHEN BUSINESS-TYPE-LATE-CYCLE                            
343200             MOVE 45.00 TO WS-SUB-6                               
343300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
343400* MATCHED BY A NAMED STEP ABOVE.                                  
343500         WHEN OTHER                                               
343600             MOVE 25.00 TO WS-SUB-6                               
343700     END-EVALUATE.                                                
343800* FINAL G-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
343900* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
344000* GROWTH RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                 
344100* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
344200* SAME WAY.                                                       
344300     COMPUTE WS-G-SCORE ROUNDED =                                 
344400         WS-SUB-1 * .28 + WS-SUB-2 * .18 + WS-SUB-3 * .18         
344500             + WS-SUB-4 * .18 + WS-SUB-5 * .12 + WS-SUB-6 * .06.  
344600 5300-EXIT.                                                       
344700     EXIT.                                                        
344800                                                                  
344900* T3 MOMENTUM (WT .15) = RET*.40+REL*.35+SENTIMENT*.25            
345000* VOLUME CHANGE AND SENTIMENT FLAGS ARE FOLDED INTO WS-SUB-3      
345100* BECAUSE MID-CAPS MOVE ON THIN VOLUME - A BREAKOUT ON RISING     
345200* VOLUME IS TREATED AS MORE CREDIBLE THAN PRICE ACTION ALONE.     
345300 5400-T3-MOMENTUM.                                                
345400* BRACKET KEYS OFF RETURN-6M-PCT - NAMES FALLING                  
345500* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
345600* 60.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
345700* CONDITION.                                                      
345800     EVALUATE TRUE                                                
345900* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
346000* THRESHOLD.                                                      
346100         WHEN RETURN-6M-PCT > 70.00                               
346200             MOVE 100.00 TO WS-SUB-1                              
346300* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
346400* THRESHOLD.                                                      
346500         WHEN RETURN-6M-PCT NOT < 50.00                           
346600             MOVE 90.00 TO WS-SUB-1                               
346700* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
346800* THRESHOLD.                                                      
346900         WHEN RETURN-6M-PCT NOT < 30.00                           
347000             MOVE 75.00 TO WS-SUB-1                               
347100* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
347200* THRESHOLD.                                                      
347300         WHEN RETURN-6M-PCT NOT < 15.00                           
347400             MOVE 55.00 TO WS-SUB-1                               
347500* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
347600* THRESHOLD.                                                      
347700         WHEN RETURN-6M-PCT NOT < 0.00                            
347800             MOVE 40.00 TO WS-SUB-1                               
347900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
348000* MATCHED BY A NAMED STEP ABOVE.                                  
348100         WHEN OTHER                                               
348200             MOVE 60.00 TO WS-SUB-1                               
348300     END-EVALUATE.                                                
348400     COMPUTE WS-CALC-A = RETURN-6M-PCT - IWM-RETURN-6M-PCT.       
348500* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
348600* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
348700* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
348800* CONDITION.                                                      
348900     EVALUATE TRUE                                                
349000* BRACKET STEP ON WS-CALC-A AT THE 20.00                          
349100* THRESHOLD.                                                      
349200         WHEN WS-CALC-A > 20.00                                   
349300             MOVE 100.00 TO WS-SUB-2                              
349400* BRACKET STEP ON WS-CALC-A AT THE 12.00                          
349500* THRESHOLD.                                                      
349600         WHEN WS-CALC-A NOT < 12.00                               
349700             MOVE 80.00 TO WS-SUB-2                               
349800* BRACKET STEP ON WS-CALC-A AT THE 5.00 THRESHOLD.                
349900         WHEN WS-CALC-A NOT < 5.00                                
350000             MOVE 60.00 TO WS-SUB-2                               
350100* BRACKET STEP ON WS-CALC-A AT THE 0.00 THRESHOLD.                
350200         WHEN WS-CALC-A NOT < 0.00                                
350300             MOVE 45.00 TO WS-SUB-2                               
350400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
350500* MATCHED BY A NAMED STEP ABOVE.                                  
350600         WHEN OTHER                                               
350700             MOVE 30.00 TO WS-SUB-2                               
350800     END-EVALUATE.                                                
350900* ANMOM-MULTI-UPGRADE FLAG adds 15 points - ONE OF                
351000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
351100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
351200     IF ANMOM-MULTI-UPGRADE-FLAG-YES                              
351300         ADD 15 TO WS-SUB-2                                       
351400     END-IF.                                                      
351500* ANMOM-TARGET-RAISE FLAG adds 10 points - ONE OF                 
351600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
351700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
351800     IF ANMOM-TARGET-RAISE-FLAG-YES                               
351900         ADD 10 TO WS-SUB-2                                       
352000     END-IF.                                                      
352100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
352200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
352300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
352400* THE OTHER SUB-SCORES USE.                                       
352500     IF WS-SUB-2 > 100.00                                         
352600         MOVE 100.00 TO WS-SUB-2                                  
352700     END-IF.                                                      
352800     MOVE 50.00 TO WS-SUB-3.                                      
352900* BRACKET KEYS OFF VOLUME-CHANGE-PCT - SAME                       
353000* FIVE-OR-SIX STEP LADDER STYLE USED THROUGHOUT                   
353100* THIS PROGRAM.                                                   
353200     EVALUATE TRUE                                                
353300* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 50.00                  
353400* THRESHOLD.                                                      
353500         WHEN VOLUME-CHANGE-PCT > 50.00                           
353600             ADD 25 TO WS-SUB-3                                   
353700* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 25.00                  
353800* THRESHOLD.                                                      
353900         WHEN VOLUME-CHANGE-PCT NOT < 25.00                       
354000             ADD 15 TO WS-SUB-3                                   
354100* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 25.00                  
354200* THRESHOLD.                                                      
354300         WHEN VOLUME-CHANGE-PCT < -25.00                          
354400             SUBTRACT 15 FROM WS-SUB-3                            
354500     END-EVALUATE.                                                
354600* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
354700* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
354800     IF SENTIMENT-POSITIVE-YES                                    
354900         ADD 15 TO WS-SUB-3                                       
355000     END-IF.                                                      
355100* ANMOM-MOMENTUM FLAG adds 15 points - ONE OF THE                 
355200* DISCRETE CHECKLIST ITEMS FED BY THE                             
355300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
355400     IF ANMOM-MOMENTUM-FLAG-YES                                   
355500         ADD 15 TO WS-SUB-3                                       
355600     END-IF.                                                      
355700* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
355800* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
355900* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
356000* THE OTHER SUB-SCORES USE.                                       
356100     IF WS-SUB-3 > 100.00                                         
356200         MOVE 100.00 TO WS-SUB-3                                  
356300     END-IF.                                                      
356400* FINAL M-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
356500* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
356600* MOMENTUM RUNS 0-100 LIKE EVERY OTHER COMPONENT                  
356700* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
356800* SAME WAY.                                                       
356900     COMPUTE WS-M-SCORE ROUNDED =                                 
357000         WS-SUB-1 * .40 + WS-SUB-2 * .35 + WS-SUB-3 * .25.        
357100 5400-EXIT.                                                       
357200     EXIT.                                                        
357300                                                                  
357400* T3 SCALE INFLECTION (WT .10) = MKTPOS*.30+OPLEV*.30+MOAT*.25+   
357500*                                PARTNER*.15                      
357600* NAMED SCALE INFLECTION RATHER THAN SCALE-AND-MOAT - AT THIS TIER
357700* THE DESK IS LOOKING FOR THE POINT WHERE OPERATING LEVERAGE      
357800* STARTS TO SHOW UP IN THE MARGIN TREND, NOT AN ESTABLISHED MOAT. 
357900 5500-T3-SCALE-INFLECT.                                           
358000     COMPUTE WS-CALC-A =                                          
358100         REV-GROWTH-TTM-PCT - SECTOR-AVG-GROWTH-PCT.              
358200* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
358300* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
358400* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
358500* CONDITION.                                                      
358600     EVALUATE TRUE                                                
358700* BRACKET STEP ON WS-CALC-A AT THE 10.00                          
358800* THRESHOLD.                                                      
358900         WHEN WS-CALC-A NOT < 10.00                               
359000             MOVE 100.00 TO WS-SUB-1                              
359100* BRACKET STEP ON WS-CALC-A AT THE 5.00 THRESHOLD.                
359200         WHEN WS-CALC-A NOT < 5.00                                
359300             MOVE 80.00 TO WS-SUB-1                               
359400* BRACKET STEP ON WS-CALC-A AT THE 0.00 THRESHOLD.                
359500         WHEN WS-CALC-A NOT < 0.00                                
359600             MOVE 60.00 TO WS-SUB-1                               
359700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
359800* MATCHED BY A NAMED STEP ABOVE.                                  
359900         WHEN OTHER                                               
360000             MOVE 30.00 TO WS-SUB-1                               
360100     END-EVALUATE.                                                
360200* BRACKET KEYS OFF MARGIN-TREND-BPS - NAMES                       
360300* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
360400* 35.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
360500* CONDITION.                                                      
360600     EVALUATE TRUE                                                
360700* BRACKET STEP ON MARGIN-TREND-BPS AT THE 400                     
360800* THRESHOLD.                                                      
360900         WHEN MARGIN-TREND-BPS > 400                              
361000             MOVE 100.00 TO WS-SUB-2                              
361100* BRACKET STEP ON MARGIN-TREND-BPS AT THE 250                     
361200* THRESHOLD.                                                      
361300         WHEN MARGIN-TREND-BPS NOT < 250                          
361400             MOVE 85.00 TO WS-SUB-2                               
361500* BRACKET STEP ON MARGIN-TREND-BPS AT THE 150                     
361600* THRESHOLD.                                                      
361700         WHEN MARGIN-TREND-BPS NOT < 150                          
361800             MOVE 70.00 TO WS-SUB-2                               
361900* BRACKET STEP ON MARGIN-TREND-BPS AT THE 100                     
362000* THRESHOLD.                                                      
362100         WHEN MARGIN-TREND-BPS NOT < 100                          
362200             MOVE 55.00 TO WS-SUB-2                               
362300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
362400* MATCHED BY A NAMED STEP ABOVE.                                  
362500         WHEN OTHER                                               
362600             MOVE 35.00 TO WS-SUB-2                               
362700     END-EVALUATE.                                                
362800     MOVE 50.00 TO WS-SUB-3.                                      
362900* MOATF-NETWORK-EFFECT FLAG adds 30 points - ONE                  
363000* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
363100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
363200     IF MOATF-NETWORK-EFFECT-FLAG-YES                             
363300         ADD 30 TO WS-SUB-3                                       
363400     END-IF.                                                      
363500* MOATF-SWITCHING-COST FLAG adds 25 points - ONE                  
363600* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
363700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
363800     IF MOATF-SWITCHING-COST-FLAG-YES                             
363900         ADD 25 TO WS-SUB-3                                       
364000     END-IF.                                                      
364100* MOATF-SCALE-ADVAN FLAG adds 20 points - ONE OF                  
364200* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
364300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
364400     IF MOATF-SCALE-ADVAN-FLAG-YES                                
364500         ADD 20 TO WS-SUB-3                                       
364600     END-IF.                                                      
364700* MOATF-DATA-IP FLAG adds 20 points - ONE OF THE                  
364800* DISCRETE CHECKLIST ITEMS FED BY THE                             
364900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
365000     IF MOATF-DATA-IP-FLAG-YES                                    
365100         ADD 20 TO WS-SUB-3                                       
365200     END-IF.                                                      
365300* MOATF-BRAND-EMERGE FLAG adds 15 points - ONE OF                 
365400* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
365500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
365600     IF MOATF-BRAND-EMERGE-FLAG-YES                               
365700         ADD 15 TO WS-SUB-3                                       
365800     END-IF.                                                      
365900* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
366000* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
366100* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
366200* THE OTHER SUB-SCORES USE.                                       
366300     IF WS-SUB-3 > 100.00                                         
366400         MOVE 100.00 TO WS-SUB-3                                  
366500     END-IF.                                                      
366600     MOVE 50.00 TO WS-SUB-4.                                      
366700* PTNR-MAJOR-TECH FLAG adds 30 points - ONE OF THE                
366800* DISCRETE CHECKLIST ITEMS FED BY THE                             
366900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
367000     IF PTNR-MAJOR-TECH-FLAG-YES                                  
367100         ADD 30 TO WS-SUB-4                                       
367200     END-IF.                                                      
367300* PTNR-GOVT-ENTERPRISE FLAG adds 25 points - ONE                  
367400* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
367500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
367600     IF PTNR-GOVT-ENTERPRISE-FLAG-YES                             
367700         ADD 25 TO WS-SUB-4                                       
367800     END-IF.                                                      
367900* PTNR-ECOSYS-INTEG FLAG adds 20 points - ONE OF                  
368000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
368100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
368200     IF PTNR-ECOSYS-INTEG-FLAG-YES                                
368300         ADD 20 TO WS-SUB-4                                       
368400     END-IF.                                                      
368500* PTNR-STRATEGIC-CUST FLAG adds 15 points - ONE OF                
368600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
368700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
368800     IF PTNR-STRATEGIC-CUST-FLAG-YES                              
368900         ADD 15 TO WS-SUB-4                                       
369000     END-IF.                                                      
369100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
369200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
369300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
369400* THE OTHER SUB-SCORES USE.                                       
369500     IF WS-SUB-4 > 100.00                                         
369600         MOVE 100.00 TO WS-SUB-4                                  
369700     END-IF.                                                      
369800* FINAL X-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
369900* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER; THE                  
370000* TIER-SPECIFIC FACTOR RUNS 0-100 LIKE EVERY OTHER                
370100* COMPONENT SO 2400-COMPUTE-COMPOSITE CAN TREAT                   
370200* ALL FIVE THE SAME WAY.                                          
370300     COMPUTE WS-X-SCORE ROUNDED =                                 
370400         WS-SUB-1 * .30 + WS-SUB-2 * .30 + WS-SUB-3 * .25         
370500             + WS-SUB-4 * .15.                                    
370600 5500-EXIT.                                                       
370700     EXIT.                                                        
370800                                                                  
370900******************************************************************
371000* TIER 4 - SMALL-CAP SPECULATIVE SCORING.                         
371100******************************************************************
371200* SMALL-CAP SPECULATIVE - THE FIFTH COMPONENT IS RENAMED          
371300* DISRUPTION RATHER THAN SCALE/MOAT, SINCE THESE NAMES ARE BEING  
371400* JUDGED ON WHETHER THEY CAN TAKE SHARE, NOT ON SHARE ALREADY     
371500* HELD.                                                           
371600 6000-SCORE-TIER-4.                                               
371700     PERFORM 6100-T4-VALUATION THRU 6100-EXIT.                    
371800     PERFORM 6200-T4-QUALITY THRU 6200-EXIT.                      
371900     PERFORM 6300-T4-GROWTH THRU 6300-EXIT.                       
372000     PERFORM 6400-T4-MOMENTUM THRU 6400-EXIT.                     
372100     PERFORM 6500-T4-DISRUPTION THRU 6500-EXIT.                   
372200 6000-EXIT.                                                       
372300     EXIT.                                                        
372400                                                                  
372500* T4 VALUATION (WT .10) = PS*.60+RELVAL*.25+INSIDER*.15           
372600* SMALL-CAP SPECULATIVE VALUATION IS THE LOOSEST IN THE SYSTEM -  
372700* WIDE P/S BRACKETS AND A GENEROUS GROWTH-ADJUSTED ALLOWANCE      
372800* REFLECT THAT MOST NAMES HERE ARE PRICED ON A STORY, NOT A       
372900* MULTIPLE.                                                       
373000 6100-T4-VALUATION.                                               
373100* BRACKET KEYS OFF PS-RATIO - NAMES FALLING                       
373200* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
373300* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
373400* CONDITION.                                                      
373500     EVALUATE TRUE                                                
373600* BRACKET STEP ON PS-RATIO AT THE 12.00 THRESHOLD.                
373700         WHEN PS-RATIO < 12.00                                    
373800             MOVE 100.00 TO WS-SUB-1                              
373900* BRACKET STEP ON PS-RATIO AT THE 20.00 THRESHOLD.                
374000         WHEN PS-RATIO < 20.00                                    
374100             MOVE 85.00 TO WS-SUB-1                               
374200* BRACKET STEP ON PS-RATIO AT THE 35.00 THRESHOLD.                
374300         WHEN PS-RATIO < 35.00                                    
374400             MOVE 70.00 TO WS-SUB-1                               
374500* BRACKET STEP ON PS-RATIO AT THE 50.00 THRESHOLD.                
374600         WHEN PS-RATIO < 50.00                                    
374700* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
374800* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
374900* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
375000* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
375100* OF A BRACKET.                                                   
375200             MOVE 50.00 TO WS-SUB-1                               
375300* BRACKET STEP ON PS-RATIO AT THE 75.00 THRESHOLD.                
375400         WHEN PS-RATIO < 75.00                                    
375500             MOVE 35.00 TO WS-SUB-1                               
375600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
375700* MATCHED BY A NAMED STEP ABOVE.                                  
375800         WHEN OTHER                                               
375900             MOVE 25.00 TO WS-SUB-1                               
376000     END-EVALUATE.                                                
376100* BRACKET KEYS OFF REV-GROWTH-TTM-PCT - SAME                      
376200* FIVE-OR-SIX STEP LADDER STYLE USED THROUGHOUT                   
376300* THIS PROGRAM.                                                   
376400     EVALUATE TRUE                                                
376500* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 75.00                 
376600* THRESHOLD.                                                      
376700         WHEN REV-GROWTH-TTM-PCT > 75.00                          
376800                 AND PS-RATIO >= 35.00 AND PS-RATIO <= 50.00      
376900             ADD 35 TO WS-SUB-1                                   
377000* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 100.00                
377100* THRESHOLD.                                                      
377200         WHEN REV-GROWTH-TTM-PCT > 100.00                         
377300                 AND PS-RATIO >= 50.00 AND PS-RATIO <= 75.00      
377400             ADD 30 TO WS-SUB-1                                   
377500* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 100.00                
377600* THRESHOLD.                                                      
377700         WHEN REV-GROWTH-TTM-PCT > 100.00 AND PS-RATIO > 75.00    
377800             ADD 25 TO WS-SUB-1                                   
377900     END-EVALUATE.                                                
378000* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
378100* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
378200* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
378300* THE OTHER SUB-SCORES USE.                                       
378400     IF WS-SUB-1 > 100.00                                         
378500         MOVE 100.00 TO WS-SUB-1                                  
378600     END-IF.                                                      
378700* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
378800* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
378900* WEIGHTING.                                                      
379000     IF SECTOR-MEDIAN-PS NOT > 0.00                               
379100         MOVE 1.0 TO WS-CALC-A                                    
379200     ELSE                                                         
379300         COMPUTE WS-CALC-A = PS-RATIO / SECTOR-MEDIAN-PS          
379400     END-IF.                                                      
379500* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
379600* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
379700* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
379800* CONDITION.                                                      
379900     EVALUATE TRUE                                                
380000* BRACKET STEP ON WS-CALC-A AT THE 1.0 THRESHOLD.                 
380100         WHEN WS-CALC-A < 1.0                                     
380200             MOVE 100.00 TO WS-SUB-2                              
380300* BRACKET STEP ON WS-CALC-A AT THE 2.0 THRESHOLD.                 
380400         WHEN WS-CALC-A NOT > 2.0                                 
380500             MOVE 60.00 TO WS-SUB-2                               
380600* BRACKET STEP ON WS-CALC-A AT THE 3.0 THRESHOLD.                 
380700         WHEN WS-CALC-A NOT > 3.0                                 
380800             MOVE 40.00 TO WS-SUB-2                               
380900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
381000* MATCHED BY A NAMED STEP ABOVE.                                  
381100         WHEN OTHER                                               
381200             MOVE 20.00 TO WS-SUB-2                               
381300     END-EVALUATE.                                                
381400* BRACKET KEYS OFF INSIDER-OWN-PCT - NAMES FALLING                
381500* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
381600* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
381700* CONDITION.                                                      
381800     EVALUATE TRUE                                                
381900* BRACKET STEP ON INSIDER-OWN-PCT AT THE 25.00                    
382000* THRESHOLD.                                                      
382100         WHEN INSIDER-OWN-PCT > 25.00                             
382200             MOVE 100.00 TO WS-SUB-3                              
382300* BRACKET STEP ON INSIDER-OWN-PCT AT THE 20.00                    
382400* THRESHOLD.                                                      
382500         WHEN INSIDER-OWN-PCT NOT < 20.00                         
382600             MOVE 90.00 TO WS-SUB-3                               
382700* BRACKET STEP ON INSIDER-OWN-PCT AT THE 15.00                    
382800* THRESHOLD.                                                      
382900         WHEN INSIDER-OWN-PCT NOT < 15.00                         
383000             MOVE 80.00 TO WS-SUB-3                               
383100* BRACKET STEP ON INSIDER-OWN-PCT AT THE 10.00                    
383200* THRESHOLD.                                                      
383300         WHEN INSIDER-OWN-PCT NOT < 10.00                         
383400             MOVE 65.00 TO WS-SUB-3                               
383500* BRACKET STEP ON INSIDER-OWN-PCT AT THE 5.00                     
383600* THRESHOLD.                                                      
383700         WHEN INSIDER-OWN-PCT NOT < 5.00                          
383800             MOVE 45.00 TO WS-SUB-3                               
383900* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
384000* MATCHED BY A NAMED STEP ABOVE.                                  
384100         WHEN OTHER                                               
384200             MOVE 30.00 TO WS-SUB-3                               
384300     END-EVALUATE.                                                
384400* INSIDER-RECENT-BUY FLAG adds 20 points - ONE OF                 
384500* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
384600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
384700     IF INSIDER-RECENT-BUY-FLAG-YES                               
384800         ADD 20 TO WS-SUB-3                                       
384900     END-IF.                                                      
385000* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
385100* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
385200* WEIGHTING.                                                      
385300     IF INSIDER-OWN-PCT > 30.00                                   
385400         ADD 20 TO WS-SUB-3                                       
385500     END-IF.                                                      
385600* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
385700* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
385800* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
385900* THE OTHER SUB-SCORES USE.                                       
386000     IF WS-SUB-3 > 100.00                                         
386100         MOVE 100.00 TO WS-SUB-3                                  
386200     END-IF.                                                      
386300* FINAL V-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
386400* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
386500* VALUATION RUNS 0-100 LIKE EVERY OTHER COMPONENT                 
386600* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
386700* SAME WAY.                                                       
386800     COMPUTE WS-V-SCORE ROUNDED =                                 
386900         WS-SUB-1 * .60 + WS-SUB-2 * .25 + WS-SUB-3 * .15.        
387000 6100-EXIT.                                                       
387100     EXIT.                                                        
387200                                                                  
387300* T4 QUALITY (WT .15) = GM*.30+REVQUAL*.30+UNITECON*.20+          
387400*                       PROFITPATH*.20                            
387500* UNIT ECONOMICS (LTV/CAC, PAYBACK) STAND IN FOR A FORMAL QUALITY 
387600* READ SINCE MANY TIER-4 NAMES HAVE NO MARGIN HISTORY WORTH       
387700* TRENDING YET - THE QUESTION IS WHETHER THE ECONOMICS WORK AT    
387800* ALL, NOT WHETHER THEY ARE IMPROVING.                            
387900 6200-T4-QUALITY.                                                 
388000* BRACKET KEYS OFF GROSS-MARGIN-PCT - NAMES                       
388100* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
388200* 20.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
388300* CONDITION.                                                      
388400     EVALUATE TRUE                                                
388500* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 70.00                   
388600* THRESHOLD.                                                      
388700         WHEN GROSS-MARGIN-PCT > 70.00                            
388800             MOVE 100.00 TO WS-SUB-1                              
388900* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 60.00                   
389000* THRESHOLD.                                                      
389100         WHEN GROSS-MARGIN-PCT NOT < 60.00                        
389200             MOVE 85.00 TO WS-SUB-1                               
389300* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 50.00                   
389400* THRESHOLD.                                                      
389500         WHEN GROSS-MARGIN-PCT NOT < 50.00                        
389600             MOVE 70.00 TO WS-SUB-1                               
389700* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 40.00                   
389800* THRESHOLD.                                                      
389900         WHEN GROSS-MARGIN-PCT NOT < 40.00                        
390000* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
390100* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
390200* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
390300* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
390400* OF A BRACKET.                                                   
390500             MOVE 50.00 TO WS-SUB-1                               
390600* BRACKET STEP ON GROSS-MARGIN-PCT AT THE 30.00                   
390700* THRESHOLD.                                                      
390800         WHEN GROSS-MARGIN-PCT NOT < 30.00                        
390900             MOVE 35.00 TO WS-SUB-1                               
391000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
391100* MATCHED BY A NAMED STEP ABOVE.                                  
391200         WHEN OTHER                                               
391300             MOVE 20.00 TO WS-SUB-1                               
391400     END-EVALUATE.                                                
391500     MOVE 50.00 TO WS-SUB-2.                                      
391600* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
391700* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
391800* WEIGHTING.                                                      
391900     IF REPEAT-REV-PCT > 70.00                                    
392000         ADD 30 TO WS-SUB-2                                       
392100     ELSE                                                         
392200* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
392300* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
392400* WEIGHTING.                                                      
392500         IF REPEAT-REV-PCT NOT < 50.00                            
392600             ADD 20 TO WS-SUB-2                                   
392700         END-IF                                                   
392800     END-IF.                                                      
392900* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
393000* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
393100* WEIGHTING.                                                      
393200     IF NRR-PCT > 110.00                                          
393300         ADD 20 TO WS-SUB-2                                       
393400     END-IF.                                                      
393500* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
393600* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
393700* WEIGHTING.                                                      
393800     IF TOP-CUST-CONC-PCT < 10.00                                 
393900         ADD 15 TO WS-SUB-2                                       
394000     ELSE                                                         
394100* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
394200* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
394300* WEIGHTING.                                                      
394400         IF TOP-CUST-CONC-PCT > 50.00                             
394500             SUBTRACT 35 FROM WS-SUB-2                            
394600         END-IF                                                   
394700     END-IF.                                                      
394800* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
394900* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
395000* WEIGHTING.                                                      
395100     IF TOP3-CUST-CONC-PCT < 25.00                                
395200         ADD 5 TO WS-SUB-2                                        
395300     ELSE                                                         
395400* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
395500* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
395600* WEIGHTING.                                                      
395700         IF TOP3-CUST-CONC-PCT > 30.00                            
395800             SUBTRACT 20 FROM WS-SUB-2                            
395900         END-IF                                                   
396000     END-IF.                                                      
396100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
396200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
396300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
396400* THE OTHER SUB-SCORES USE.                                       
396500     IF WS-SUB-2 > 100.00                                         
396600         MOVE 100.00 TO WS-SUB-2                                  
396700     END-IF.                                                      
396800* FLOOR GUARD - THIS SUB-SCORE CARRIES                            
396900* SUBTRACT-ONLY PENALTY FLAGS, SO IT CAN GO                       
397000* NEGATIVE; HOLD IT AT ZERO RATHER THAN LETTING A                 
397100* NEGATIVE SUB-SCORE DRAG THE WEIGHTED COMPOSITE.                 
397200     IF WS-SUB-2 < 0.00                                           
397300         MOVE 0.00 TO WS-SUB-2                                    
397400     END-IF.                                                      
397500* BRACKET KEYS OFF LTV-CAC-RATIO - NAMES FALLING                  
397600* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
397700* 40.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
397800* CONDITION.                                                      
397900     EVALUATE TRUE                                                
398000* BRACKET STEP ON LTV-CAC-RATIO AT THE 3.00                       
398100* THRESHOLD.                                                      
398200         WHEN LTV-CAC-RATIO > 3.00                                
398300             MOVE 100.00 TO WS-SUB-3                              
398400* BRACKET STEP ON LTV-CAC-RATIO AT THE 2.00                       
398500* THRESHOLD.                                                      
398600         WHEN LTV-CAC-RATIO NOT < 2.00                            
398700             MOVE 75.00 TO WS-SUB-3                               
398800* BRACKET STEP ON LTV-CAC-RATIO AT THE 1.00                       
398900* THRESHOLD.                                                      
399000         WHEN LTV-CAC-RATIO NOT < 1.00                            
399100             MOVE 40.00 TO WS-SUB-3                               
399200* BRACKET STEP ON CAC-PAYBACK-MONTHS AT THE 12                    
399300* THRESHOLD.                                                      
399400         WHEN CAC-PAYBACK-MONTHS < 12                             
399500             MOVE 85.00 TO WS-SUB-3                               
399600* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
399700* GM-EXPANDING-YES.                                               
399800         WHEN GM-EXPANDING-YES                                    
399900             MOVE 70.00 TO WS-SUB-3                               
400000* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
400100* COHORTS-IMPROVING-YES.                                          
400200         WHEN COHORTS-IMPROVING-YES                               
400300             MOVE 60.00 TO WS-SUB-3                               
400400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
400500* MATCHED BY A NAMED STEP ABOVE.                                  
400600         WHEN OTHER                                               
400700             MOVE 40.00 TO WS-SUB-3                               
400800     END-EVALUATE.                                                
400900* ONE-OFF CONDITION FLAG ON THE INPUT FEED, NOT                   
401000* PART OF THE METRIC-FLAG-AREA CHECKLIST GROUPS.                  
401100     IF IS-PROFITABLE-YES                                         
401200         MOVE 100.00 TO WS-SUB-4                                  
401300     ELSE                                                         
401400* BRACKET KEYS OFF PATH-PROFIT-MONTHS - NAMES                     
401500* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
401600* 15.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
401700* CONDITION.                                                      
401800         EVALUATE TRUE                                            
401900* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 12                    
402000* THRESHOLD.                                                      
402100             WHEN PATH-PROFIT-MONTHS < 12                         
402200                 MOVE 80.00 TO WS-SUB-4                           
402300* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 24                    
402400* THRESHOLD.                                                      
402500             WHEN PATH-PROFIT-MONTHS < 24                         
402600                 MOVE 60.00 TO WS-SUB-4                           
402700* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 36                    
402800* THRESHOLD.                                                      
402900             WHEN PATH-PROFIT-MONTHS < 36                         
403000                 MOVE 40.00 TO WS-SUB-4                           
403100* BRACKET STEP ON PATH-PROFIT-MONTHS AT THE 48                    
403200* THRESHOLD.                                                      
403300             WHEN PATH-PROFIT-MONTHS < 48                         
403400                 MOVE 25.00 TO WS-SUB-4                           
403500* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
403600* MATCHED BY A NAMED STEP ABOVE.                                  
403700             WHEN OTHER                                           
403800                 MOVE 15.00 TO WS-SUB-4                           
403900         END-EVALUATE.                                            
404000     END-IF.                                                      
404100     MOVE WS-SUB-4 TO WS-SUB-4.                                   
404200* PPATH-BURN-ACCEL FLAG subtracts 25 points - ONE                 
404300* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
404400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
404500     IF PPATH-BURN-ACCEL-FLAG-YES                                 
404600         SUBTRACT 25 FROM WS-SUB-4                                
404700     END-IF.                                                      
404800* PPATH-NO-GUIDANCE FLAG subtracts 15 points - ONE                
404900* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
405000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
405100     IF PPATH-NO-GUIDANCE-FLAG-YES                                
405200         SUBTRACT 15 FROM WS-SUB-4                                
405300     END-IF.                                                      
405400* PPATH-FREQ-RAISE FLAG subtracts 10 points - ONE                 
405500* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
405600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
405700     IF PPATH-FREQ-RAISE-FLAG-YES                                 
405800         SUBTRACT 10 FROM WS-SUB-4                                
405900     END-IF.                                                      
406000* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
406100* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
406200* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
406300* THE OTHER SUB-SCORES USE.                                       
406400     IF WS-SUB-4 > 100.00                                         
406500         MOVE 100.00 TO WS-SUB-4                                  
406600     END-IF.                                                      
406700* FLOOR GUARD - THIS SUB-SCORE CARRIES                            
406800* SUBTRACT-ONLY PENALTY FLAGS, SO IT CAN GO                       
406900* NEGATIVE; HOLD IT AT ZERO RATHER THAN LETTING A                 
407000* NEGATIVE SUB-SCORE DRAG THE WEIGHTED COMPOSITE.                 
407100     IF WS-SUB-4 < 0.00                                           
407200         MOVE 0.00 TO WS-SUB-4                                    
407300     END-IF.                                                      
407400* FINAL Q-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
407500* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
407600* QUALITY RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                
407700* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
407800* SAME WAY.                                                       
407900     COMPUTE WS-Q-SCORE ROUNDED =                                 
408000         WS-SUB-1 * .30 + WS-SUB-2 * .30 + WS-SUB-3 * .20         
408100             + WS-SUB-4 * .20.                                    
408200 6200-EXIT.                                                       
408300     EXIT.                                                        
408400                                                                  
408500* T4 GROWTH (WT .40) = REV*.28+CONSIST*.15+TAM*.15+PENETR*.10+    
408600*                      DRIVERS*.15+FWD*.12+CATALYST*.05           
408700* HIGHEST GROWTH WEIGHT OF ANY TIER (.40) PLUS A CATALYST SUB-    
408800* FACTOR (WS-SUB-7) THAT TIERS 1-3 DO NOT CARRY - AT THIS SIZE A  
408900* SINGLE LAUNCH, PARTNERSHIP OR REGULATORY MILESTONE CAN MOVE THE 
409000* WHOLE THESIS.                                                   
409100 6300-T4-GROWTH.                                                  
409200* BRACKET KEYS OFF REV-GROWTH-TTM-PCT - NAMES                     
409300* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
409400* 15.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
409500* CONDITION.                                                      
409600     EVALUATE TRUE                                                
409700* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 100.00                
409800* THRESHOLD.                                                      
409900         WHEN REV-GROWTH-TTM-PCT > 100.00                         
410000             MOVE 100.00 TO WS-SUB-1                              
410100* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 75.00                 
410200* THRESHOLD.                                                      
410300         WHEN REV-GROWTH-TTM-PCT NOT < 75.00                      
410400             MOVE 95.00 TO WS-SUB-1                               
410500* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 55.00                 
410600* THRESHOLD.                                                      
410700         WHEN REV-GROWTH-TTM-PCT NOT < 55.00                      
410800             MOVE 85.00 TO WS-SUB-1                               
410900* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 40.00                 
411000* THRESHOLD.                                                      
411100         WHEN REV-GROWTH-TTM-PCT NOT < 40.00                      
411200             MOVE 70.00 TO WS-SUB-1                               
411300* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 30.00                 
411400* THRESHOLD.                                                      
411500         WHEN REV-GROWTH-TTM-PCT NOT < 30.00                      
411600* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
411700* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
411800* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
411900* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
412000* OF A BRACKET.                                                   
412100             MOVE 50.00 TO WS-SUB-1                               
412200* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 20.00                 
412300* THRESHOLD.                                                      
412400         WHEN REV-GROWTH-TTM-PCT NOT < 20.00                      
412500             MOVE 30.00 TO WS-SUB-1                               
412600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
412700* MATCHED BY A NAMED STEP ABOVE.                                  
412800         WHEN OTHER                                               
412900             MOVE 15.00 TO WS-SUB-1                               
413000     END-EVALUATE.                                                
413100* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
413200* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
413300* WEIGHTING.                                                      
413400     IF QTRS-ACCELERATING NOT < 5                                 
413500         COMPUTE WS-SUB-2 = 100 + 10 * (QTRS-ACCELERATING - 5)    
413600     ELSE                                                         
413700* BRACKET KEYS OFF QTRS-ACCELERATING - NAMES                      
413800* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
413900* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
414000* CONDITION.                                                      
414100         EVALUATE TRUE                                            
414200* BRACKET STEP ON QTRS-ACCELERATING AT THE 4                      
414300* THRESHOLD.                                                      
414400             WHEN QTRS-ACCELERATING = 4                           
414500                 MOVE 90.00 TO WS-SUB-2                           
414600* BRACKET STEP ON QTRS-ACCELERATING AT THE 3                      
414700* THRESHOLD.                                                      
414800             WHEN QTRS-ACCELERATING = 3                           
414900                 MOVE 80.00 TO WS-SUB-2                           
415000* BRACKET STEP ON REV-GROWTH-TTM-PCT AT THE 40.00                 
415100* THRESHOLD.                                                      
415200             WHEN REV-GROWTH-TTM-PCT NOT < 40.00                  
415300                 MOVE 70.00 TO WS-SUB-2                           
415400* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
415500* MATCHED BY A NAMED STEP ABOVE.                                  
415600             WHEN OTHER                                           
415700                 MOVE 30.00 TO WS-SUB-2                           
415800         END-EVALUATE                                             
415900     END-IF.                                                      
416000* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
416100* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
416200* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
416300* THE OTHER SUB-SCORES USE.                                       
416400     IF WS-SUB-2 > 100.00                                         
416500         MOVE 100.00 TO WS-SUB-2                                  
416600     END-IF.                                                      
416700* BRACKET KEYS OFF TAM-BIL - NAMES FALLING OUTSIDE                
416800* EVERY NAMED STEP DEFAULT TO THE 20.00-POINT                     
416900* FLOOR CASE RATHER THAN AN ERROR CONDITION.                      
417000     EVALUATE TRUE                                                
417100* BRACKET STEP ON TAM-BIL AT THE 150 THRESHOLD.                   
417200         WHEN TAM-BIL > 150                                       
417300             MOVE 100.00 TO WS-SUB-3                              
417400* BRACKET STEP ON TAM-BIL AT THE 100 THRESHOLD.                   
417500         WHEN TAM-BIL NOT < 100                                   
417600             MOVE 90.00 TO WS-SUB-3                               
417700* BRACKET STEP ON TAM-BIL AT THE 50 THRESHOLD.                    
417800         WHEN TAM-BIL NOT < 50                                    
417900             MOVE 75.00 TO WS-SUB-3                               
418000* BRACKET STEP ON TAM-BIL AT THE 25 THRESHOLD.                    
418100         WHEN TAM-BIL NOT < 25                                    
418200             MOVE 55.00 TO WS-SUB-3                               
418300* BRACKET STEP ON TAM-BIL AT THE 10 THRESHOLD.                    
418400         WHEN TAM-BIL NOT < 10                                    
418500             MOVE 35.00 TO WS-SUB-3                               
418600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
418700* MATCHED BY A NAMED STEP ABOVE.                                  
418800         WHEN OTHER                                               
418900             MOVE 20.00 TO WS-SUB-3                               
419000     END-EVALUATE.                                                
419100* BRACKET KEYS OFF MARKET-PENETR-PCT - NAMES                      
419200* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
419300* 35.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
419400* CONDITION.                                                      
419500     EVALUATE TRUE                                                
419600* BRACKET STEP ON MARKET-PENETR-PCT AT THE 3.00                   
419700* THRESHOLD.                                                      
419800         WHEN MARKET-PENETR-PCT < 3.00                            
419900             MOVE 100.00 TO WS-SUB-4                              
420000* BRACKET STEP ON MARKET-PENETR-PCT AT THE 5.00                   
420100* THRESHOLD.                                                      
420200         WHEN MARKET-PENETR-PCT < 5.00                            
420300             MOVE 90.00 TO WS-SUB-4                               
420400* BRACKET STEP ON MARKET-PENETR-PCT AT THE 10.00                  
420500* THRESHOLD.                                                      
420600         WHEN MARKET-PENETR-PCT < 10.00                           
420700             MOVE 75.00 TO WS-SUB-4                               
420800* BRACKET STEP ON MARKET-PENETR-PCT AT THE 15.00                  
420900* THRESHOLD.                                                      
421000         WHEN MARKET-PENETR-PCT < 15.00                           
421100             MOVE 55.00 TO WS-SUB-4                               
421200* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
421300* MATCHED BY A NAMED STEP ABOVE.                                  
421400         WHEN OTHER                                               
421500             MOVE 35.00 TO WS-SUB-4                               
421600     END-EVALUATE.                                                
421700     MOVE 50.00 TO WS-SUB-5.                                      
421800* GRDRV-VIRAL-NETWORK FLAG adds 25 points - ONE OF                
421900* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
422000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
422100     IF GRDRV-VIRAL-NETWORK-FLAG-YES                              
422200         ADD 25 TO WS-SUB-5                                       
422300     END-IF.                                                      
422400* GRDRV-PLATFORM FLAG adds 20 points - ONE OF THE                 
422500* DISCRETE CHECKLIST ITEMS FED BY THE                             
422600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
422700     IF GRDRV-PLATFORM-FLAG-YES                                   
422800         ADD 20 TO WS-SUB-5                                       
422900     END-IF.                                                      
423000* GRDRV-MULTI-SEGMENT FLAG adds 20 points - ONE OF                
423100* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
423200* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
423300     IF GRDRV-MULTI-SEGMENT-FLAG-YES                              
423400         ADD 20 TO WS-SUB-5                                       
423500     END-IF.                                                      
423600* GRDRV-GEO-EXPAND FLAG adds 20 points - ONE OF                   
423700* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
423800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
423900     IF GRDRV-GEO-EXPAND-FLAG-YES                                 
424000         ADD 20 TO WS-SUB-5                                       
424100     END-IF.                                                      
424200* GRDRV-NEW-PRODUCT FLAG adds 25 points - ONE OF                  
424300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
424400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
424500     IF GRDRV-NEW-PRODUCT-FLAG-YES                                
424600         ADD 25 TO WS-SUB-5                                       
424700     END-IF.                                                      
424800* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
424900* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
425000* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
425100* THE OTHER SUB-SCORES USE.                                       
425200     IF WS-SUB-5 > 100.00                                         
425300         MOVE 100.00 TO WS-SUB-5                                  
425400     END-IF.                                                      
425500* BRACKET KEYS OFF ANALYST-FWD-GROWTH-PCT - NAMES                 
425600* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
425700* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
425800* CONDITION.                                                      
425900     EVALUATE TRUE                                                
426000* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
426100* 60.00 THRESHOLD.                                                
426200         WHEN ANALYST-FWD-GROWTH-PCT > 60.00                      
426300             MOVE 100.00 TO WS-SUB-6                              
426400* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
426500* 50.00 THRESHOLD.                                                
426600         WHEN ANALYST-FWD-GROWTH-PCT NOT < 50.00                  
426700             MOVE 90.00 TO WS-SUB-6                               
426800* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
426900* 40.00 THRESHOLD.                                                
427000         WHEN ANALYST-FWD-GROWTH-PCT NOT < 40.00                  
427100             MOVE 80.00 TO WS-SUB-6                               
427200* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
427300* 30.00 THRESHOLD.                                                
427400         WHEN ANALYST-FWD-GROWTH-PCT NOT < 30.00                  
427500             MOVE 65.00 TO WS-SUB-6                               
427600* BRACKET STEP ON ANALYST-FWD-GROWTH-PCT AT THE                   
427700* 20.00 THRESHOLD.                                                
427800         WHEN ANALYST-FWD-GROWTH-PCT NOT < 20.00                  
427900             MOVE 45.00 TO WS-SUB-6                               
428000* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
428100* MATCHED BY A NAMED STEP ABOVE.                                  
428200         WHEN OTHER                                               
428300             MOVE 25.00 TO WS-SUB-6                               
428400     END-EVALUATE.                                                
428500* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
428600* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
428700* WEIGHTING.                                                      
428800     IF ANALYST-FWD-GROWTH-PCT > REV-GROWTH-TTM-PCT + 12.00       
428900         ADD 20 TO WS-SUB-6                                       
429000     END-IF.                                                      
429100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
429200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
429300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
429400* THE OTHER SUB-SCORES USE.                                       
429500     IF WS-SUB-6 > 100.00                                         
429600         MOVE 100.00 TO WS-SUB-6                                  
429700     END-IF.                                                      
429800     MOVE 50.00 TO WS-SUB-7.                                      
429900* CATLY-MAJOR-LAUNCH FLAG adds 30 points - ONE OF                 
430000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
430100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
430200     IF CATLY-MAJOR-LAUNCH-FLAG-YES                               
430300         ADD 30 TO WS-SUB-7                                       
430400     END-IF.                                                      
430500* CATLY-MARKET-EXPAND FLAG adds 25 points - ONE OF                
430600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
430700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
430800     IF CATLY-MARKET-EXPAND-FLAG-YES                              
430900         ADD 25 TO WS-SUB-7                                       
431000     END-IF.                                                      
431100* CATLY-PARTNERSHIP-EXP FLAG adds 25 points - ONE                 
431200* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
431300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
431400     IF CATLY-PARTNERSHIP-EXP-FLAG-YES                            
431500         ADD 25 TO WS-SUB-7                                       
431600     END-IF.                                                      
431700* CATLY-REG-MILESTONE FLAG adds 30 points - ONE OF                
431800* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
431900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
432000     IF CATLY-REG-MILESTONE-FLAG-YES                              
432100         ADD 30 TO WS-SUB-7                                       
432200     END-IF.                                                      
432300* CATLY-INDEX-INCL FLAG adds 20 points - ONE OF                   
432400* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
432500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
432600     IF CATLY-INDEX-INCL-FLAG-YES                                 
432700         ADD 20 TO WS-SUB-7                                       
432800     END-IF.                                                      
432900* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
433000* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
433100* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
433200* THE OTHER SUB-SCORES USE.                                       
433300     IF WS-SUB-7 > 100.00                                         
433400         MOVE 100.00 TO WS-SUB-7                                  
433500     END-IF.                                                      
433600* FINAL G-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
433700* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
433800* GROWTH RUNS 0-100 LIKE EVERY OTHER COMPONENT SO                 
433900* 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                   
434000* SAME WAY.                                                       
434100     COMPUTE WS-G-SCORE ROUNDED =                                 
434200         WS-SUB-1 * .28 + WS-SUB-2 * .15 + WS-SUB-3 * .15         
434300             + WS-SUB-4 * .10 + WS-SUB-5 * .15 + WS-SUB-6 * .12   
434400             + WS-SUB-7 * .05.                                    
434500 6300-EXIT.                                                       
434600     EXIT.                                                        
434700                                                                  
434800* T4 MOMENTUM (WT .15) = RET*.40+REL*.30+SENTIMENT*.20+VOLUME*.10 
434900* SENTIMENT (WS-SUB-3) INCLUDES RETAIL-FORUM AND MEME-RISK FLAGS  
435000* THAT NO OTHER TIER TRACKS - SMALL-CAP SPECULATIVE NAMES ARE THE 
435100* ONES MOST EXPOSED TO A CROWD-DRIVEN SQUEEZE OR UNWIND.          
435200 6400-T4-MOMENTUM.                                                
435300* BRACKET KEYS OFF RETURN-6M-PCT - NAMES FALLING                  
435400* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
435500* 60.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
435600* CONDITION.                                                      
435700     EVALUATE TRUE                                                
435800* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
435900* THRESHOLD.                                                      
436000         WHEN RETURN-6M-PCT > 100.00                              
436100             MOVE 100.00 TO WS-SUB-1                              
436200* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
436300* THRESHOLD.                                                      
436400         WHEN RETURN-6M-PCT NOT < 70.00                           
436500             MOVE 95.00 TO WS-SUB-1                               
436600* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
436700* THRESHOLD.                                                      
436800         WHEN RETURN-6M-PCT NOT < 50.00                           
436900             MOVE 85.00 TO WS-SUB-1                               
437000* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
437100* THRESHOLD.                                                      
437200         WHEN RETURN-6M-PCT NOT < 30.00                           
437300             MOVE 70.00 TO WS-SUB-1                               
437400* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
437500* THRESHOLD.                                                      
437600         WHEN RETURN-6M-PCT NOT < 15.00                           
437700* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
437800* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
437900* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
438000* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
438100* OF A BRACKET.                                                   
438200             MOVE 50.00 TO WS-SUB-1                               
438300* BRACKET STEP ON RETURN-6M-PCT AT THE 6                          
438400* THRESHOLD.                                                      
438500         WHEN RETURN-6M-PCT NOT < 0.00                            
438600             MOVE 35.00 TO WS-SUB-1                               
438700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
438800* MATCHED BY A NAMED STEP ABOVE.                                  
438900         WHEN OTHER                                               
439000             MOVE 60.00 TO WS-SUB-1                               
439100     END-EVALUATE.                                                
439200     COMPUTE WS-CALC-A = RETURN-6M-PCT - IWO-RETURN-6M-PCT.       
439300* BRACKET KEYS OFF WS-CALC-A - NAMES FALLING                      
439400* OUTSIDE EVERY NAMED STEP DEFAULT TO THE                         
439500* 25.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
439600* CONDITION.                                                      
439700     EVALUATE TRUE                                                
439800* BRACKET STEP ON WS-CALC-A AT THE 30.00                          
439900* THRESHOLD.                                                      
440000         WHEN WS-CALC-A > 30.00                                   
440100             MOVE 100.00 TO WS-SUB-2                              
440200* BRACKET STEP ON WS-CALC-A AT THE 20.00                          
440300* THRESHOLD.                                                      
440400         WHEN WS-CALC-A NOT < 20.00                               
440500             MOVE 85.00 TO WS-SUB-2                               
440600* BRACKET STEP ON WS-CALC-A AT THE 10.00                          
440700* THRESHOLD.                                                      
440800         WHEN WS-CALC-A NOT < 10.00                               
440900             MOVE 65.00 TO WS-SUB-2                               
441000* BRACKET STEP ON WS-CALC-A AT THE 0.00 THRESHOLD.                
441100         WHEN WS-CALC-A NOT < 0.00                                
441200             MOVE 45.00 TO WS-SUB-2                               
441300* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
441400* MATCHED BY A NAMED STEP ABOVE.                                  
441500         WHEN OTHER                                               
441600             MOVE 25.00 TO WS-SUB-2                               
441700     END-EVALUATE.                                                
441800     MOVE 50.00 TO WS-SUB-3.                                      
441900* SENT-BULLISH-MENTION FLAG adds 25 points - ONE                  
442000* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
442100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
442200     IF SENT-BULLISH-MENTION-FLAG-YES                             
442300         ADD 25 TO WS-SUB-3                                       
442400     END-IF.                                                      
442500* SENT-RETAIL-FORUM FLAG adds 20 points - ONE OF                  
442600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
442700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
442800     IF SENT-RETAIL-FORUM-FLAG-YES                                
442900         ADD 20 TO WS-SUB-3                                       
443000     END-IF.                                                      
443100* SENT-ANALYST-UPGR FLAG adds 25 points - ONE OF                  
443200* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
443300* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
443400     IF SENT-ANALYST-UPGR-FLAG-YES                                
443500         ADD 25 TO WS-SUB-3                                       
443600     END-IF.                                                      
443700* SENT-TARGET-RAISE FLAG adds 20 points - ONE OF                  
443800* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
443900* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
444000     IF SENT-TARGET-RAISE-FLAG-YES                                
444100         ADD 20 TO WS-SUB-3                                       
444200     END-IF.                                                      
444300* SENT-POS-MEDIA FLAG adds 15 points - ONE OF THE                 
444400* DISCRETE CHECKLIST ITEMS FED BY THE                             
444500* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
444600     IF SENT-POS-MEDIA-FLAG-YES                                   
444700         ADD 15 TO WS-SUB-3                                       
444800     END-IF.                                                      
444900* SENT-NEG-TREND FLAG subtracts 25 points - ONE OF                
445000* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
445100* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
445200     IF SENT-NEG-TREND-FLAG-YES                                   
445300         SUBTRACT 25 FROM WS-SUB-3                                
445400     END-IF.                                                      
445500* SENT-MEME-RISK FLAG subtracts 20 points - ONE OF                
445600* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
445700* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
445800     IF SENT-MEME-RISK-FLAG-YES                                   
445900         SUBTRACT 20 FROM WS-SUB-3                                
446000     END-IF.                                                      
446100* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
446200* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
446300* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
446400* THE OTHER SUB-SCORES USE.                                       
446500     IF WS-SUB-3 > 100.00                                         
446600         MOVE 100.00 TO WS-SUB-3                                  
446700     END-IF.                                                      
446800* FLOOR GUARD - THIS SUB-SCORE CARRIES                            
446900* SUBTRACT-ONLY PENALTY FLAGS, SO IT CAN GO                       
447000* NEGATIVE; HOLD IT AT ZERO RATHER THAN LETTING A                 
447100* NEGATIVE SUB-SCORE DRAG THE WEIGHTED COMPOSITE.                 
447200     IF WS-SUB-3 < 0.00                                           
447300         MOVE 0.00 TO WS-SUB-3                                    
447400     END-IF.                                                      
447500* BRACKET KEYS OFF VOLUME-CHANGE-PCT - NAMES                      
447600* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
447700* 30.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
447800* CONDITION.                                                      
447900     EVALUATE TRUE                                                
448000* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 75.00                  
448100* THRESHOLD.                                                      
448200         WHEN VOLUME-CHANGE-PCT > 75.00                           
448300             MOVE 100.00 TO WS-SUB-4                              
448400* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 50.00                  
448500* THRESHOLD.                                                      
448600         WHEN VOLUME-CHANGE-PCT NOT < 50.00                       
448700             MOVE 85.00 TO WS-SUB-4                               
448800* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 25.00                  
448900* THRESHOLD.                                                      
449000         WHEN VOLUME-CHANGE-PCT NOT < 25.00                       
449100             MOVE 65.00 TO WS-SUB-4                               
449200* BRACKET STEP ON VOLUME-CHANGE-PCT AT THE 25.00                  
449300* THRESHOLD.                                                      
449400         WHEN VOLUME-CHANGE-PCT NOT < -25.00                      
449500* WS-SUB-4 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
449600* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
449700* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
449800* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
449900* OF A BRACKET.                                                   
450000             MOVE 50.00 TO WS-SUB-4                               
450100* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
450200* MATCHED BY A NAMED STEP ABOVE.                                  
450300         WHEN OTHER                                               
450400             MOVE 30.00 TO WS-SUB-4                               
450500     END-EVALUATE.                                                
450600* FINAL M-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
450700* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER;                      
450800* MOMENTUM RUNS 0-100 LIKE EVERY OTHER COMPONENT                  
450900* SO 2400-COMPUTE-COMPOSITE CAN TREAT ALL FIVE THE                
451000* SAME WAY.                                                       
451100     COMPUTE WS-M-SCORE ROUNDED =                                 
451200         WS-SUB-1 * .40 + WS-SUB-2 * .30 + WS-SUB-3 * .20         
451300             + WS-SUB-4 * .10.                                    
451400 6400-EXIT.                                                       
451500     EXIT.                                                        
451600                                                                  
451700* T4 DISRUPTION (WT .20) = MKTDISRUPT*.35+TECHMOAT*.25+CompDyn*.25
451800*                          +CATALYST*.15                          
451900* REPLACES THE SCALE-AND-MOAT COMPONENT CARRIED BY THE OTHER      
452000* THREE TIERS - A SMALL-CAP SPECULATIVE NAME IS SCORED ON WHETHER 
452100* IT IS ATTACKING AN INCUMBENT MARKET, NOT ON WHETHER IT HAS      
452200* BUILT ONE YET.  CATALYST FLAGS ARE REUSED FROM T4-GROWTH SINCE  
452300* THE SAME EVENTS THAT MOVE THE GROWTH THESIS ALSO MOVE THE       
452400* DISRUPTION READ.                                                
452500 6500-T4-DISRUPTION.                                              
452600* BRACKET KEYS OFF DISRUPTION-ATTACK-100B - NAMES                 
452700* FALLING OUTSIDE EVERY NAMED STEP DEFAULT TO THE                 
452800* 50.00-POINT FLOOR CASE RATHER THAN AN ERROR                     
452900* CONDITION.                                                      
453000     EVALUATE TRUE                                                
453100* BRACKET STEP ON DISRUPTION-ATTACK-100B AT THE                   
453200* 100 THRESHOLD.                                                  
453300         WHEN DISRUPTION-ATTACK-100B                              
453400             MOVE 100.00 TO WS-SUB-1                              
453500* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
453600* DISRUPTION-NEW-CATEGORY.                                        
453700         WHEN DISRUPTION-NEW-CATEGORY                             
453800             MOVE 95.00 TO WS-SUB-1                               
453900* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
454000* DISRUPTION-SHARE-GAINS.                                         
454100         WHEN DISRUPTION-SHARE-GAINS                              
454200             MOVE 85.00 TO WS-SUB-1                               
454300* BRACKET STEP ON DISRUPTION-NICHE-10-50B AT THE                  
454400* 10 THRESHOLD.                                                   
454500         WHEN DISRUPTION-NICHE-10-50B                             
454600             MOVE 70.00 TO WS-SUB-1                               
454700* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
454800* MATCHED BY A NAMED STEP ABOVE.                                  
454900         WHEN OTHER                                               
455000* WS-SUB-1 STARTS AT A NEUTRAL 50 AND MOVES UP OR                 
455100* DOWN ON THE DISCRETE FLAGS BELOW - THERE IS NO                  
455200* CONTINUOUS METRIC THAT CAPTURES THIS SUB-FACTOR,                
455300* SO THE SCORE IS BUILT FROM A CHECKLIST INSTEAD                  
455400* OF A BRACKET.                                                   
455500             MOVE 50.00 TO WS-SUB-1                               
455600     END-EVALUATE.                                                
455700     MOVE 50.00 TO WS-SUB-2.                                      
455800* TCHMT-AI-ML FLAG adds 30 points - ONE OF THE                    
455900* DISCRETE CHECKLIST ITEMS FED BY THE                             
456000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
456100     IF TCHMT-AI-ML-FLAG-YES                                      
456200         ADD 30 TO WS-SUB-2                                       
456300     END-IF.                                                      
456400* TCHMT-PATENT FLAG adds 25 points - ONE OF THE                   
456500* DISCRETE CHECKLIST ITEMS FED BY THE                             
456600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
456700     IF TCHMT-PATENT-FLAG-YES                                     
456800         ADD 25 TO WS-SUB-2                                       
456900     END-IF.                                                      
457000* TCHMT-UNIQUE-DATA FLAG adds 25 points - ONE OF                  
457100* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
457200* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
457300     IF TCHMT-UNIQUE-DATA-FLAG-YES                                
457400         ADD 25 TO WS-SUB-2                                       
457500     END-IF.                                                      
457600* TCHMT-FIRST-MOVER FLAG adds 20 points - ONE OF                  
457700* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
457800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
457900     IF TCHMT-FIRST-MOVER-FLAG-YES                                
458000         ADD 20 TO WS-SUB-2                                       
458100     END-IF.                                                      
458200* TCHMT-SUPPLY-CHAIN FLAG adds 25 points - ONE OF                 
458300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
458400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
458500     IF TCHMT-SUPPLY-CHAIN-FLAG-YES                               
458600         ADD 25 TO WS-SUB-2                                       
458700     END-IF.                                                      
458800* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
458900* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
459000* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
459100* THE OTHER SUB-SCORES USE.                                       
459200     IF WS-SUB-2 > 100.00                                         
459300         MOVE 100.00 TO WS-SUB-2                                  
459400     END-IF.                                                      
459500* BRACKET KEYS OFF MKT-STRUCTURE-WINNER-MOST -                    
459600* NAMES FALLING OUTSIDE EVERY NAMED STEP DEFAULT                  
459700* TO THE 20.00-POINT FLOOR CASE RATHER THAN AN                    
459800* ERROR CONDITION.                                                
459900     EVALUATE TRUE                                                
460000* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
460100* MKT-STRUCTURE-WINNER-MOST.                                      
460200         WHEN MKT-STRUCTURE-WINNER-MOST                           
460300             MOVE 100.00 TO WS-SUB-3                              
460400* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
460500* MKT-STRUCTURE-OLIGOPOLY.                                        
460600         WHEN MKT-STRUCTURE-OLIGOPOLY                             
460700             MOVE 80.00 TO WS-SUB-3                               
460800* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
460900* MKT-STRUCTURE-CROWDED-DIFF.                                     
461000         WHEN MKT-STRUCTURE-CROWDED-DIFF                          
461100             MOVE 60.00 TO WS-SUB-3                               
461200* NEXT BRACKET STEP, TESTED IN DESCENDING ORDER ON                
461300* MKT-STRUCTURE-HIGH-COMPETE.                                     
461400         WHEN MKT-STRUCTURE-HIGH-COMPETE                          
461500             MOVE 40.00 TO WS-SUB-3                               
461600* DEFAULT/FLOOR CASE - CATCHES ANY VALUE NOT                      
461700* MATCHED BY A NAMED STEP ABOVE.                                  
461800         WHEN OTHER                                               
461900             MOVE 20.00 TO WS-SUB-3                               
462000     END-EVALUATE.                                                
462100     MOVE 50.00 TO WS-SUB-4.                                      
462200* CATLY-MAJOR-LAUNCH FLAG adds 30 points - ONE OF                 
462300* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
462400* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
462500     IF CATLY-MAJOR-LAUNCH-FLAG-YES                               
462600         ADD 30 TO WS-SUB-4                                       
462700     END-IF.                                                      
462800* CATLY-MARKET-EXPAND FLAG adds 25 points - ONE OF                
462900* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
463000* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
463100     IF CATLY-MARKET-EXPAND-FLAG-YES                              
463200         ADD 25 TO WS-SUB-4                                       
463300     END-IF.                                                      
463400* CATLY-PARTNERSHIP-EXP FLAG adds 25 points - ONE                 
463500* OF THE DISCRETE CHECKLIST ITEMS FED BY THE                      
463600* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
463700     IF CATLY-PARTNERSHIP-EXP-FLAG-YES                            
463800         ADD 25 TO WS-SUB-4                                       
463900     END-IF.                                                      
464000* CATLY-REG-MILESTONE FLAG adds 30 points - ONE OF                
464100* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
464200* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
464300     IF CATLY-REG-MILESTONE-FLAG-YES                              
464400         ADD 30 TO WS-SUB-4                                       
464500     END-IF.                                                      
464600* CATLY-INDEX-INCL FLAG adds 20 points - ONE OF                   
464700* THE DISCRETE CHECKLIST ITEMS FED BY THE                         
464800* METRIC-FLAG-AREA GROUP ON THE INPUT FEED.                       
464900     IF CATLY-INDEX-INCL-FLAG-YES                                 
465000         ADD 20 TO WS-SUB-4                                       
465100     END-IF.                                                      
465200* CEILING GUARD - THE CHECKLIST ADDS ABOVE CAN                    
465300* STACK PAST 100 SINCE EACH FLAG IS TESTED                        
465400* INDEPENDENTLY; CLAMP BACK TO THE 100-POINT SCALE                
465500* THE OTHER SUB-SCORES USE.                                       
465600     IF WS-SUB-4 > 100.00                                         
465700         MOVE 100.00 TO WS-SUB-4                                  
465800     END-IF.                                                      
465900* FINAL X-SCORE - THE SUB-SCORES ABOVE BLEND AT                   
466000* THE WEIGHTS NOTED IN THE PARAGRAPH BANNER; THE                  
466100* TIER-SPECIFIC FACTOR RUNS 0-100 LIKE EVERY OTHER                
466200* COMPONENT SO 2400-COMPUTE-COMPOSITE CAN TREAT                   
466300* ALL FIVE THE SAME WAY.                                          
466400     COMPUTE WS-X-SCORE ROUNDED =                                 
466500         WS-SUB-1 * .35 + WS-SUB-2 * .25 + WS-SUB-3 * .25         
466600             + WS-SUB-4 * .15.                                    
466700 6500-EXIT.                                                       
466800     EXIT.                                                        
466900                                                                  
467000* NEXT-RECORD READ - SET AT END WHEN THE FEED IS EXHAUSTED.       
467100* NEXT-RECORD READ - SET AT END WHEN THE FEED IS EXHAUSTED.       
467200 9000-READ-STOCK-METRICS.                                         
467300     READ STOCK-METRICS-FEED                                      
467400         AT END                                                   
467500             MOVE 'Y' TO WS-EOF-SWITCH                            
467600     END-READ.                                                    
467700 9000-EXIT.                                                       
467800     EXIT.                                                        
467900                                                                  
468000* CLOSES ALL THREE FILES IN THE SAME ORDER THEY WERE OPENED IN    
468100* 1000-INITIALIZE-RUN.                                            
468200 9900-CLOSE-RUN.                                                  
468300     CLOSE STOCK-METRICS-FEED                                     
468400           STOCK-SCORE-FEED                                       
468500           RATING-REPORT.                                         
468600 9900-EXIT.                                                       
468700     EXIT.                                                        
468800                                                                  
468900******************************************************************
469000* RATING-REPORT PRINTING.  ONE PASS OVER WS-TIER-TABLE FOR THE    
469100* PER-TIER DETAIL/TOTAL SECTIONS, THEN TWO PASSES OVER THE SAVED  
469200* STOCK TABLE FOR THE ALERT SECTION - STRONG BUYS FIRST, THEN     
469300* REVIEWS - EACH IN ORIGINAL ARRIVAL ORDER.                       
469400******************************************************************
469500* ONE PASS OVER WS-TIER-TABLE FOR THE PER-TIER DETAIL/TOTAL       
469600* SECTIONS, THEN TWO PASSES OVER THE SAVED STOCK TABLE FOR THE    
469700* ALERT SECTION - STRONG BUYS FIRST, THEN REVIEWS - EACH IN       
469800* ORIGINAL ARRIVAL ORDER.                                         
469900 7000-PRINT-REPORT.                                               
470000     PERFORM 7100-PRINT-PAGE-HEADER.                              
470100     PERFORM 7200-PRINT-TIER-SECTION                              
470200         VARYING WS-TIER-NDX FROM 1 BY 1 UNTIL WS-TIER-NDX > 4.   
470300     PERFORM 7500-PRINT-GRAND-TOTAL.                              
470400     PERFORM 7600-PRINT-ALERTS.                                   
470500 7000-EXIT.                                                       
470600     EXIT.                                                        
470700                                                                  
470800* ONE HEADER PER PAGE, PRINTED ONCE AT THE TOP OF THE REPORT -    
470900* THIS RUN DOES NOT PAGE-BREAK WITHIN THE TIER SECTIONS.          
471000 7100-PRINT-PAGE-HEADER.                                          
471100     ADD 1 TO WS-PAGE-COUNT.                                      
471200     MOVE SPACES TO REPORT-LINE.                                  
471300     MOVE '4-TIER STOCK SCORING BATCH' TO PH-TITLE.               
471400     MOVE WS-RUN-BANNER          TO PH-RUN-LABEL.                 
471500     MOVE 'PAGE'                 TO PH-PAGE-LABEL.                
471600     MOVE WS-PAGE-COUNT          TO PH-PAGE-NO.                   
471700     WRITE REPORT-LINE.                                           
471800 7100-EXIT.                                                       
471900     EXIT.                                                        
472000                                                                  
472100* HEADER, COLUMN HEADINGS, DETAIL SCAN, TOTAL - ONE CALL PER TIER 
472200* FROM THE VARYING PERFORM IN 7000-PRINT-REPORT.                  
472300 7200-PRINT-TIER-SECTION.                                         
472400     PERFORM 7250-PRINT-TIER-HEADER.                              
472500     PERFORM 7300-PRINT-COLUMN-HEADINGS.                          
472600     PERFORM 7400-PRINT-TIER-DETAIL                               
472700         VARYING WS-SCAN-NDX FROM 1 BY 1                          
472800         UNTIL WS-SCAN-NDX > WS-RECORD-COUNT.                     
472900     PERFORM 7450-PRINT-TIER-TOTAL.                               
473000 7200-EXIT.                                                       
473100     EXIT.                                                        
473200                                                                  
473300* PULLS THE TIER LABEL AND MINIMUM SCORE STRAIGHT FROM THE TIER   
473400* TABLE LOADED AT 1100-LOAD-TIER-TABLE - NOTHING IS RECOMPUTED.   
473500 7250-PRINT-TIER-HEADER.                                          
473600     MOVE SPACES TO REPORT-LINE.                                  
473700     MOVE 'TIER'                 TO TH-LITERAL.                   
473800     MOVE WS-TIER-NUMBER(WS-TIER-NDX) TO TH-TIER-NO.              
473900     MOVE WS-TIER-LABEL(WS-TIER-NDX)  TO TH-TIER-NAME.            
474000     MOVE '(MIN SCORE'           TO TH-MIN-LITERAL.               
474100     MOVE WS-TIER-MIN-SCORE(WS-TIER-NDX) TO TH-MIN-SCORE.         
474200     WRITE REPORT-LINE.                                           
474300 7250-EXIT.                                                       
474400     EXIT.                                                        
474500                                                                  
474600* COLUMN HEADINGS ARE SPLIT ACROSS TWO LITERAL FIELDS (CH-TEXT-1/ 
474700* CH-TEXT-2) SINCE THE FULL HEADING RUNS WIDER THAN ONE 05-LEVEL  
474800* CONVENIENTLY HOLDS.                                             
474900 7300-PRINT-COLUMN-HEADINGS.                                      
475000     MOVE SPACES TO REPORT-LINE.                                  
475100     MOVE 'TICKER  MKTCAP $B    V     Q     G     M     X   '     
475200         TO CH-TEXT-1.                                            
475300     MOVE 'COMPOSITE  RATING     POS %  BUFFER  STATUS'           
475400         TO CH-TEXT-2.                                            
475500     WRITE REPORT-LINE.                                           
475600 7300-EXIT.                                                       
475700     EXIT.                                                        
475800                                                                  
475900* SCANS THE FULL SAVED-STOCK TABLE ONCE PER TIER AND PRINTS ONLY  
476000* THE ROWS MATCHING THE CURRENT WS-TIER-NDX - A FULL TABLE SCAN   
476100* PER TIER RATHER THAN A SORT, SINCE WS-RECORD-COUNT NEVER        
476200* APPROACHES THE 5000-ROW TABLE LIMIT IN PRACTICE.                
476300 7400-PRINT-TIER-DETAIL.                                          
476400* CONDITION GUARD - SEE SURROUNDING LOGIC FOR THE                 
476500* BRANCH THIS FEEDS.                                              
476600     IF WS-SAVE-TIER(WS-SCAN-NDX) = WS-TIER-NDX                   
476700         MOVE SPACES TO REPORT-LINE                               
476800         MOVE WS-SAVE-TICKER(WS-SCAN-NDX)   TO DT-TICKER          
476900         MOVE WS-SAVE-MKTCAP(WS-SCAN-NDX)   TO DT-MKTCAP          
477000         MOVE WS-SAVE-V-SCORE(WS-SCAN-NDX)  TO DT-V               
477100         MOVE WS-SAVE-Q-SCORE(WS-SCAN-NDX)  TO DT-Q               
477200         MOVE WS-SAVE-G-SCORE(WS-SCAN-NDX)  TO DT-G               
477300         MOVE WS-SAVE-M-SCORE(WS-SCAN-NDX)  TO DT-M               
477400         MOVE WS-SAVE-X-SCORE(WS-SCAN-NDX)  TO DT-X               
477500         MOVE WS-SAVE-COMPOSITE(WS-SCAN-NDX) TO DT-COMPOSITE      
477600         MOVE WS-SAVE-RATING(WS-SCAN-NDX)   TO DT-RATING          
477700         MOVE WS-SAVE-POSITION(WS-SCAN-NDX) TO DT-POS-PCT         
477800         MOVE WS-SAVE-BUFFER(WS-SCAN-NDX)   TO DT-BUFFER          
477900         MOVE WS-SAVE-STATUS(WS-SCAN-NDX)   TO DT-STATUS          
478000         WRITE REPORT-LINE                                        
478100     END-IF.                                                      
478200 7400-EXIT.                                                       
478300     EXIT.                                                        
478400                                                                  
478500* AVERAGE COMPOSITE IS SUPPRESSED (NO LINE WRITTEN) WHEN A TIER   
478600* HAD ZERO STOCKS THIS RUN, RATHER THAN PRINTING A DIVIDE-BY-ZERO 
478700* AVERAGE OF ZERO.                                                
478800 7450-PRINT-TIER-TOTAL.                                           
478900* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
479000* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
479100* WEIGHTING.                                                      
479200     IF WS-TIER-STOCK-COUNT(WS-TIER-NDX) > 0                      
479300         COMPUTE WS-CALC-A ROUNDED =                              
479400             WS-TIER-COMPOSITE-SUM(WS-TIER-NDX) /                 
479500                 WS-TIER-STOCK-COUNT(WS-TIER-NDX)                 
479600         MOVE SPACES TO REPORT-LINE                               
479700         MOVE 'TIER TOTAL'       TO TT-LITERAL                    
479800         MOVE WS-TIER-STOCK-COUNT(WS-TIER-NDX) TO TT-COUNT        
479900         MOVE 'AVG COMPOSITE'    TO TT-MID-LITERAL                
480000         MOVE WS-CALC-A          TO TT-AVG-COMPOSITE              
480100         WRITE REPORT-LINE                                        
480200     END-IF.                                                      
480300 7450-EXIT.                                                       
480400     EXIT.                                                        
480500                                                                  
480600* ONE LINE, TOTAL TICKERS RATED ACROSS ALL FOUR TIERS THIS RUN.   
480700 7500-PRINT-GRAND-TOTAL.                                          
480800     MOVE SPACES TO REPORT-LINE.                                  
480900     MOVE 'TOTAL STOCKS RATED'   TO GT-LITERAL.                   
481000     MOVE WS-RECORD-COUNT        TO GT-COUNT.                     
481100     WRITE REPORT-LINE.                                           
481200 7500-EXIT.                                                       
481300     EXIT.                                                        
481400                                                                  
481500* ALERT SECTION - A SEPARATE TWO-PASS SCAN OF THE SAME SAVED      
481600* STOCK TABLE (VIA THE ALERT-SCAN-VIEW REDEFINITION) RATHER THAN  
481700* A MERGED SORT, SO STRONG-BUY AND REVIEW LISTS EACH COME OUT IN  
481800* ORIGINAL ARRIVAL ORDER.                                         
481900* ALERT SECTION - A SEPARATE TWO-PASS SCAN OF THE SAME SAVED      
482000* STOCK TABLE (VIA THE ALERT-SCAN-VIEW REDEFINITION) RATHER THAN  
482100* A MERGED SORT, SO STRONG-BUY AND REVIEW LISTS EACH COME OUT IN  
482200* ORIGINAL ARRIVAL ORDER.                                         
482300 7600-PRINT-ALERTS.                                               
482400     MOVE SPACES TO REPORT-LINE.                                  
482500     MOVE 'ALERTS'               TO AL-TAG.                       
482600     WRITE REPORT-LINE.                                           
482700     PERFORM 7650-SCAN-STRONG-BUY                                 
482800         VARYING WS-SCAN-NDX FROM 1 BY 1                          
482900         UNTIL WS-SCAN-NDX > WS-RECORD-COUNT.                     
483000     PERFORM 7660-SCAN-REVIEW                                     
483100         VARYING WS-SCAN-NDX FROM 1 BY 1                          
483200         UNTIL WS-SCAN-NDX > WS-RECORD-COUNT.                     
483300 7600-EXIT.                                                       
483400     EXIT.                                                        
483500                                                                  
483600* 80+ COMPOSITE, FLAT ACROSS ALL TIERS - SAME CUTOFF THE RATING   
483700* TEXT USES FOR STRONG BUY.                                       
483800 7650-SCAN-STRONG-BUY.                                            
483900* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
484000* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
484100* WEIGHTING.                                                      
484200     IF WS-ALERT-COMPOSITE(WS-SCAN-NDX) NOT < 80.00               
484300         MOVE SPACES TO REPORT-LINE                               
484400         MOVE 'STRONG BUY'       TO AL-TAG                        
484500         MOVE WS-ALERT-TICKER(WS-SCAN-NDX) TO AL-TICKER           
484600         MOVE 'SCORE'            TO AL-TEXT                       
484700         WRITE REPORT-LINE                                        
484800         ADD 1 TO WS-ALERT-COUNT                                  
484900     END-IF.                                                      
485000 7650-EXIT.                                                       
485100     EXIT.                                                        
485200                                                                  
485300* BELOW 60 COMPOSITE FLAGS FOR REVIEW - SAME CUTOFF THE RATING    
485400* TEXT USES FOR HOLD/REDUCE/SELL.                                 
485500 7660-SCAN-REVIEW.                                                
485600* THRESHOLD TEST - SEE THE PARAGRAPH BANNER ABOVE                 
485700* FOR WHERE THIS SUB-FACTOR FITS IN THE TIER                      
485800* WEIGHTING.                                                      
485900     IF WS-ALERT-COMPOSITE(WS-SCAN-NDX) < 60.00                   
486000         MOVE SPACES TO REPORT-LINE                               
486100         MOVE 'REVIEW'           TO AL-TAG                        
486200         MOVE WS-ALERT-TICKER(WS-SCAN-NDX) TO AL-TICKER           
486300         MOVE 'SCORE RATING'     TO AL-TEXT                       
486400         WRITE REPORT-LINE                                        
486500         ADD 1 TO WS-ALERT-COUNT                                  
486600     END-IF.                                                      
486700 7660-EXIT.                                                       
486800     EXIT.                                                        
486900                                                                  
