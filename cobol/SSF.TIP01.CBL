000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.             STOCK-SCORE-FEED.                        
000300 AUTHOR.                 DST.  MODIFIED BY SHREENI.               
000400 INSTALLATION.           DST OUTPUT SOLUTIONS - INVEST DATA GRP.  
000500 DATE-WRITTEN.           04/18/1988.                              
000600 DATE-COMPILED.          07/01/2009.                              
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800                                                                  
000900***************************************************************** 
001000* SSF.TIP01                                                       
001100* RECORD-LAYOUT CATALOG ENTRY FOR THE NIGHTLY STOCK-SCORE OUTPUT  
001200* FEED (TAPE MNEMONIC SSF, FEED NUMBER TIP01) WRITTEN BY          
001300* SRB.TIP02 (STOCK-RATING-BATCH).  ONE FIXED 100-BYTE RECORD PER  
001400* TICKER RATED THAT RUN - TICKER, TIER ASSIGNMENT, COMPOSITE AND  
001500* COMPONENT SCORES, RATING, POSITION SIZE, AND SCORE BUFFER.      
001600* DOWNSTREAM CONSUMERS: PORTFOLIO MODELING DESK, COMPLIANCE.      
001700***************************************************************** 
001800* CHANGE LOG.                                                     
001900* --------------------------------------------------------------- 
002000* 04/18/88  SHREENI    ORIGINAL LAYOUT - TICKER/TIER/COMPOSITE/   
002100*                      RATING FOR THE MEGA-CAP SCREEN ONLY.       
002200* 09/02/88  SHREENI    ADDED V/Q/G/M COMPONENT SCORE FIELDS.      
002300* 02/14/89  T.ORTIZ    ADDED POSITION-SIZE-PCT - PORTFOLIO DESK   
002400*                      WANTS SIZING ON THE FEED, NOT RECOMPUTED   
002500*                      DOWNSTREAM - TICKET RD-131.                
002600* 11/30/89  T.ORTIZ    ADDED X-SCORE (5TH, TIER-SPECIFIC FACTOR)  
002700*                      SO ALL FOUR TIERS CARRY A 5-WIDE VECTOR.   
002800* 06/19/90  SHREENI    ADDED SCORE-BUFFER AND MIN-SCORE - RISK    
002900*                      DESK WANTS DISTANCE-TO-FLOOR PER NAME,     
003000*                      TICKET RD-148.                             
003100* 03/08/91  R.CHIN     ADDED TIER-NAME FOR REPORT PRINTING - RD-  
003200*                      153.  PREVIOUSLY TIER NUMBER ONLY.         
003300* 09/09/98  M.KELTY    Y2K REMEDIATION - CONFIRMED RECORD HAS NO  
003400*                      DATE FIELDS; NO CHANGE REQUIRED.           
003500* 06/06/00  M.KELTY    RENUMBERED SEQUENCE AREA - NO FIELD CHANGE.
003600* 07/01/09  SHREENI    RECATALOGUED UNDER REVISED SHOP DOCUMEN-   
003700*                      TATION STANDARDS; NO LAYOUT CHANGE.        
003800***************************************************************** 
003900                                                                  
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600     SELECT STOCK-SCORE-FEED    ASSIGN TO SSF01OT.                
004700                                                                  
004800 DATA DIVISION.                                                   
004900 FILE SECTION.                                                    
005000 FD  STOCK-SCORE-FEED                                             
005100     LABEL RECORD IS STANDARD                                     
005200     RECORD CONTAINS 100 CHARACTERS                               
005300     DATA RECORD IS STOCK-SCORE-RECORD.                           
005400                                                                  
005500 01  STOCK-SCORE-RECORD.                                          
005600* NASDAQ/NYSE TICKER - SAME EIGHT-BYTE KEY CARRIED ON THE         
005700* INBOUND STOCK-METRICS-FEED.                                     
005800     05  TICKER                     PIC X(08).                    
005900* TIER ASSIGNED BY 2100-DETERMINE-TIER ON MARKET-CAP-BIL -        
006000* 1 MEGA-CAP, 2 LARGE-CAP, 3 MID-CAP, 4 SMALL-CAP.                
006100     05  TIER                       PIC 9(01).                    
006200         88  TIER-IS-MEGA-CAP           VALUE 1.                  
006300         88  TIER-IS-LARGE-CAP          VALUE 2.                  
006400         88  TIER-IS-MID-CAP            VALUE 3.                  
006500         88  TIER-IS-SMALL-CAP          VALUE 4.                  
006600* PRINTABLE TIER LABEL (E.G. 'MEGA-CAP CORE') - ADDED SO          
006700* THE RATING-REPORT DOES NOT PRINT A BARE TIER DIGIT.             
006800     05  TIER-NAME                  PIC X(20).                    
006900* MARKET CAP IN BILLIONS, CARRIED THROUGH FROM THE INPUT          
007000* FEED UNCHANGED - NOT RECOMPUTED HERE.                           
007100     05  MARKET-CAP-BIL             PIC S9(05)V9(02).             
007200* WEIGHTED BLEND OF V/Q/G/M/X BELOW, PER 2400-COMPUTE-            
007300* COMPOSITE.  DRIVES THE RATING LADDER DIRECTLY BELOW.            
007400     05  COMPOSITE-SCORE            PIC 9(03)V9(02).              
007500* FLAT LADDER ON COMPOSITE-SCORE - 80/70/60/50 POINT CUTS -       
007600* SET BY 2500-ASSIGN-RATING, SAME CUTS FOR ALL FOUR TIERS.        
007700     05  RATING                     PIC X(10).                    
007800         88  RATING-IS-STRONG-BUY       VALUE 'STRONG BUY'.       
007900         88  RATING-IS-BUY              VALUE 'BUY'.              
008000         88  RATING-IS-HOLD             VALUE 'HOLD'.             
008100         88  RATING-IS-REDUCE           VALUE 'REDUCE'.           
008200         88  RATING-IS-SELL             VALUE 'SELL'.             
008300* BETA-ADJUSTED POSITION SIZE FROM 2600-COMPUTE-POSITION-         
008400* SIZE - PORTFOLIO DESK WANTS SIZING ON THE FEED, NOT             
008500* RECOMPUTED DOWNSTREAM.                                          
008600     05  POSITION-SIZE-PCT          PIC 9(02)V9(01).              
008700* THE TIER'S MINIMUM-QUALIFYING SCORE FROM THE TIER TABLE -       
008800* CARRIED SO SCORE-BUFFER BELOW IS SELF-EXPLANATORY.              
008900     05  MIN-SCORE                  PIC 9(02).                    
009000* COMPOSITE-SCORE MINUS MIN-SCORE - RISK DESK'S DISTANCE-TO-      
009100* FLOOR READ.  WARNING/CAUTION/HEALTHY BANDS SET IN               
009200* 2650-COMPUTE-SCORE-BUFFER.                                      
009300     05  SCORE-BUFFER               PIC S9(03)V9(02).             
009400* FIVE COMPONENT SCORES (VALUATION, QUALITY, GROWTH,              
009500* MOMENTUM, AND THE TIER-SPECIFIC FIFTH FACTOR), EACH 0-100,      
009600* AS COMPUTED IN THE 3100/3200/... SERIES OF PARAGRAPHS.          
009700     05  V-SCORE                    PIC 9(03)V9(02).              
009800     05  Q-SCORE                    PIC 9(03)V9(02).              
009900     05  G-SCORE                    PIC 9(03)V9(02).              
010000     05  M-SCORE                    PIC 9(03)V9(02).              
010100     05  X-SCORE                    PIC 9(03)V9(02).              
010200* RESERVE FOR FUTURE FIELDS - KEEPS THE RECORD AT A ROUND         
010300* 100 BYTES.                                                      
010400     05  FILLER                     PIC X(14).                    
010500                                                                  
010600* THE THREE REDEFINITIONS BELOW ARE ALTERNATE VIEWS OF THE SAME   
010700* 100 BYTES - NO NEW DATA.  THE COMPONENT-SCORE TABLE VIEW LETS   
010800* THE DOWNSTREAM PORTFOLIO EXTRACT WALK V/Q/G/M/X AS A VECTOR     
010900* RATHER THAN BY NAME.  ADDED T.ORTIZ 11/30/89.                   
011000* TICKER/TIER/MARKET-CAP ONLY - USED BY EXTRACTS THAT KEY         
011100* OFF IDENTITY AND DO NOT CARE ABOUT SCORES OR DISPOSITION.       
011200 01  IDENTIFICATION-BLOCK-VIEW REDEFINES STOCK-SCORE-RECORD.      
011300     05  ID-TICKER                  PIC X(08).                    
011400     05  ID-TIER                    PIC 9(01).                    
011500     05  ID-TIER-NAME               PIC X(20).                    
011600     05  ID-MARKET-CAP-BIL          PIC S9(05)V9(02).             
011700     05  FILLER                     PIC X(64).                    
011800                                                                  
011900* RATING/SIZE/BUFFER ONLY - USED BY THE PORTFOLIO DESK'S          
012000* OVERNIGHT RECONCILIATION JOB, WHICH DOES NOT WALK SCORES.       
012100 01  DISPOSITION-BLOCK-VIEW REDEFINES STOCK-SCORE-RECORD.         
012200     05  FILLER                     PIC X(41).                    
012300     05  DISP-RATING                PIC X(10).                    
012400     05  DISP-POSITION-SIZE-PCT     PIC 9(02)V9(01).              
012500     05  DISP-MIN-SCORE             PIC 9(02).                    
012600     05  DISP-SCORE-BUFFER          PIC S9(03)V9(02).             
012700     05  FILLER                     PIC X(39).                    
012800                                                                  
012900* V/Q/G/M/X AS A 5-OCCURS TABLE RATHER THAN BY NAME - LETS        
013000* THE SCORE-AUDIT UTILITY WALK ALL FIVE WITH ONE SUBSCRIPT.       
013100 01  COMPONENT-SCORE-TABLE-VIEW REDEFINES STOCK-SCORE-RECORD.     
013200     05  FILLER                     PIC X(61).                    
013300     05  COMPONENT-SCORE-OCCURS     PIC 9(03)V9(02)               
013400                                    OCCURS 5 TIMES                
013500                                    INDEXED BY COMP-SCORE-NDX.    
013600* RESERVE FOR FUTURE FIELDS - KEEPS THE RECORD AT A ROUND         
013700* 100 BYTES.                                                      
013800     05  FILLER                     PIC X(14).                    
013900                                                                  
014000 WORKING-STORAGE SECTION.                                         
014100 01  WS-RECORD-LENGTH-CHK           PIC 9(05) COMP VALUE 100.     SSF0100
014200                                                                  
014300* NO EXECUTABLE LOGIC BELOW - SEE BANNER AT TOP OF FILE.          
014400 PROCEDURE DIVISION.                                              
014500                                                                  
014600 0000-CATALOG-ENTRY.                                              
014700*    THIS LAYOUT CATALOG PROGRAM CARRIES NO EXECUTABLE LOGIC. IT  
014800*    IS COMPILED ONLY TO VALIDATE THE RECORD LAYOUT AND TO DROP   
014900*    THE COPY-MEMBER LISTING CONSUMED BY THE SHOP METADATA TOOL.  
015000     STOP RUN.                                                    
