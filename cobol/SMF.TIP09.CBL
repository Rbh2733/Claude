000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.             STOCK-METRICS-FEED.                      
000300 AUTHOR.                 DST.  MODIFIED BY SHREENI.               
000400 INSTALLATION.           DST OUTPUT SOLUTIONS - INVEST DATA GRP.  
000500 DATE-WRITTEN.           04/11/1988.                              
000600 DATE-COMPILED.          07/01/2009.                              
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800                                                                  
000900***************************************************************** 
001000* SMF.TIP09                                                       
001100* THIS MEMBER IS THE RECORD-LAYOUT CATALOG ENTRY FOR THE NIGHTLY  
001200* STOCK-METRICS FEED (TAPE MNEMONIC SMF, FEED NUMBER TIP09).      
001300* ONE FIXED 318-BYTE RECORD PER TICKER.  FEED ARRIVES UNSORTED -  
001400* NO KEY, NO SEQUENCE.  CONSUMED BY SRB.TIP02 (STOCK-RATING-BATCH)
001500* WHICH CARRIES ITS OWN COPY OF THIS LAYOUT IN WORKING-STORAGE -  
001600* THIS SHOP DOES NOT COPY-BOOK, SO THE TWO LAYOUTS ARE MAINTAINED 
001700* TOGETHER BY HAND.  IF YOU CHANGE A FIELD HERE, CHANGE IT THERE. 
001800***************************************************************** 
001900* CHANGE LOG.                                                     
002000* --------------------------------------------------------------- 
002100* 04/11/88  SHREENI    ORIGINAL LAYOUT - VALUATION/QUALITY/GROWTH 
002200*                      BLOCKS FOR THE MEGA-CAP SCREEN ONLY.       
002300* 09/02/88  SHREENI    ADDED MOMENTUM BLOCK (FIELDS 31-36) PER    
002400*                      RESEARCH DESK REQUEST RD-114.              
002500* 02/14/89  T.ORTIZ    ADDED FINANCIAL-HEALTH BLOCK (NET CASH,    
002600*                      FCF) - TICKET RD-130.                      
002700* 11/30/89  T.ORTIZ    ADDED MOAT AND MGMT BONUS FLAG GROUPS.     
002800* 06/19/90  SHREENI    ADDED SAAS/RETENTION FIELDS (NRR, DBR,     
002900*                      RECURRING-REV) FOR THE EMERGING-GROWTH     
003000*                      DESK - TICKET RD-147.                      
003100* 03/08/91  R.CHIN     ADDED CUSTOMER-CONCENTRATION AND CHURN     
003200*                      FIELDS - RD-152.                           
003300* 10/22/91  R.CHIN     ADDED TAM/PENETRATION AND GROWTH-DRIVER    
003400*                      BONUS FLAGS FOR SMALL-CAP DESK - RD-160.   
003500* 05/04/92  SHREENI    ADDED PATH-TO-PROFITABILITY AND PROFIT-    
003600*                      PATH PENALTY FLAGS - RD-171.               
003700* 01/11/93  T.ORTIZ    ADDED DISRUPTION-TYPE, MARKET-STRUCTURE    
003800*                      CODES AND TECH-MOAT FLAGS - RD-188.        
003900* 08/26/93  R.CHIN     ADDED SOCIAL/SENTIMENT BONUS AND PENALTY   
004000*                      FLAGS PER COMPLIANCE REVIEW - RD-201.      
004100* 07/15/94  SHREENI    ADDED CATALYST AND INSTITUTIONAL/ANALYST-  
004200*                      MOMENTUM FLAG GROUPS - RD-209.             
004300* 02/02/95  T.ORTIZ    ADDED PARTNERSHIP AND MOAT-FORMATION/      
004400*                      MOAT-DEVELOPMENT FLAG GROUPS - RD-214.     
004500* 12/18/96  R.CHIN     EXPANDED FILLER - RESERVED FOR BENCHMARK   
004600*                      RETURN FIELDS (SPY/QQQ/IWM/IWO) - RD-233.  
004700* 09/09/98  M.KELTY    Y2K REMEDIATION - NO 2-DIGIT YEARS IN THIS 
004800*                      LAYOUT; CONFIRMED RECORD HAS NO DATE       
004900*                      FIELDS AND IS Y2K-COMPLIANT AS-IS.         
005000* 06/06/00  M.KELTY    RENUMBERED SEQUENCE AREA - NO FIELD CHANGE.
005100* 07/01/09  SHREENI    RECATALOGUED UNDER REVISED SHOP DOCUMEN-   
005200*                      TATION STANDARDS; NO LAYOUT CHANGE.        
005300***************************************************************** 
005400                                                                  
005500 ENVIRONMENT DIVISION.                                            
005600 CONFIGURATION SECTION.                                           
005700 SPECIAL-NAMES.                                                   
005800     C01 IS TOP-OF-FORM.                                          
005900 INPUT-OUTPUT SECTION.                                            
006000 FILE-CONTROL.                                                    
006100     SELECT STOCK-METRICS-FEED  ASSIGN TO SMF09IN.                
006200                                                                  
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500 FD  STOCK-METRICS-FEED                                           
006600     LABEL RECORD IS STANDARD                                     
006700     RECORD CONTAINS 318 CHARACTERS                               
006800     DATA RECORD IS STOCK-METRICS-RECORD.                         
006900                                                                  
007000 01  STOCK-METRICS-RECORD.                                        
007100     05  TICKER                     PIC X(08).                    
007200* VALUATION RATIO BLOCK - TEN FIELDS.  READ BY 3100-T1-           
007300* VALUATION THROUGH 6100-T4-VALUATION, ONE PER TIER, EACH         
007400* WITH ITS OWN WEIGHT AND BRACKET LADDER.                         
007500     05  VALUATION-RATIO-BLOCK.                                   
007600* TIER-ASSIGNMENT KEY - 2100-DETERMINE-TIER BANDS                 
007700* ON THIS FIELD.                                                  
007800         10  MARKET-CAP-BIL             PIC S9(05)V9(02).         
007900* VOLATILITY INPUT TO 2600-COMPUTE-POSITION-SIZE                  
008000* SIZING STEP.                                                    
008100         10  BETA                       PIC SV9(02).              
008200* CURRENT PRICE/EARNINGS - COMPARED TO HIST-PE-AVG                
008300* BELOW.                                                          
008400         10  PE-RATIO                   PIC S9(03)V9(02).         
008500* TRAILING AVERAGE PE - PE-RATIO IS JUDGED                        
008600* RELATIVE TO THIS.                                               
008700         10  HIST-PE-AVG                PIC S9(03)V9(02).         
008800* FREE-CASH-FLOW YIELD - VALUATION LEG ACROSS ALL                 
008900* FOUR TIERS.                                                     
009000         10  FCF-YIELD-PCT              PIC S9(01)V9(02).         
009100* PE DIVIDED BY GROWTH RATE - CAUGHT SEPARATELY                   
009200* FROM PE ALONE.                                                  
009300         10  PEG-RATIO                  PIC S9(01)V9(02).         
009400* NEXT-YEAR ESTIMATED PE - USED BY THE TIER-3/4                   
009500* VALUATION LEGS.                                                 
009600         10  FORWARD-PE                 PIC S9(03)V9(02).         
009700* PRICE/SALES - VALUATION PROXY FOR NAMES WITH                    
009800* THIN OR NO EARNINGS.                                            
009900         10  PS-RATIO                   PIC S9(03)V9(02).         
010000* PEER BENCHMARK - PE-RATIO READS RELATIVE TO                     
010100* THIS, NOT IN ISOLATION.                                         
010200         10  SECTOR-MEDIAN-PE           PIC S9(03)V9(02).         
010300* PEER BENCHMARK FOR PS-RATIO, SAME TREATMENT AS                  
010400* THE PE PEER ABOVE.                                              
010500         10  SECTOR-MEDIAN-PS           PIC S9(03)V9(02).         
010600* QUALITY/GROWTH BLOCK - THE LARGEST BLOCK ON THE FEED.           
010700* CARRIES MARGIN, RETURN, GROWTH, MOMENTUM, SAAS-RETENTION        
010800* AND CUSTOMER-CONCENTRATION FIELDS CONSUMED ACROSS ALL           
010900* FOUR TIERS' QUALITY, GROWTH AND MOMENTUM SUB-SCORES.            
011000     05  QUALITY-GROWTH-BLOCK.                                    
011100* INSIDER OWNERSHIP PERCENTAGE - QUALITY/ALIGNMENT                
011200* SIGNAL.                                                         
011300         10  INSIDER-OWN-PCT            PIC S9(01)V9(02).         
011400* RETURN ON INVESTED CAPITAL - QUALITY LEG,                       
011500* MEGA-CAP TIER.                                                  
011600         10  ROIC-PCT                   PIC S9(01)V9(02).         
011700* OPERATING MARGIN LEVEL - QUALITY LEG ACROSS                     
011800* TIERS.                                                          
011900         10  OP-MARGIN-PCT              PIC S9(01)V9(02).         
012000* GROSS MARGIN LEVEL - PAIRS WITH GM-EXPANDING                    
012100* BELOW FOR TREND.                                                
012200         10  GROSS-MARGIN-PCT           PIC S9(01)V9(02).         
012300* MARGIN TREND IN BASIS POINTS - DIRECTION, NOT                   
012400* JUST LEVEL.                                                     
012500         10  MARGIN-TREND-BPS           PIC S9(05).               
012600* PERCENT OF RECENT QUARTERS BEATING ESTIMATES.                   
012700         10  EARN-BEAT-RATE-PCT         PIC S9(01)V9(02).         
012800* FCF/NET-INCOME - HOW CLEANLY EARNINGS CONVERT TO                
012900* CASH.                                                           
013000         10  CASH-CONV-RATIO            PIC SV9(02).              
013100* TRAILING REVENUE - SCALE INPUT, NOT A GROWTH                    
013200* RATE.                                                           
013300         10  REVENUE-BIL                PIC S9(03)V9(02).         
013400* 3-YEAR REVENUE CAGR - GROWTH LEG, LONGER                        
013500* LOOKBACK.                                                       
013600         10  REV-CAGR-3YR-PCT           PIC S9(01)V9(02).         
013700* YEAR-OVER-YEAR REVENUE GROWTH - GROWTH LEG,                     
013800* SHORT LOOKBACK.                                                 
013900         10  REV-GROWTH-YOY-PCT         PIC S9(02)V9(02).         
014000* TRAILING-TWELVE-MONTH REVENUE GROWTH.                           
014100         10  REV-GROWTH-TTM-PCT         PIC S9(02)V9(02).         
014200* 3-YEAR EPS CAGR - COMPARED AGAINST                              
014300* REV-CAGR-3YR-PCT ABOVE.                                         
014400         10  EPS-CAGR-3YR-PCT           PIC S9(01)V9(02).         
014500* MOST RECENT EPS GROWTH RATE.                                    
014600         10  EPS-GROWTH-PCT             PIC S9(02)V9(02).         
014700* CONSENSUS FORWARD GROWTH ESTIMATE.                              
014800         10  ANALYST-FWD-GROWTH-PCT     PIC S9(01)V9(02).         
014900* TOTAL ADDRESSABLE MARKET - HEADROOM INPUT,                      
015000* TIER-3/4 GROWTH.                                                
015100         10  TAM-BIL                    PIC S9(05).               
015200* CURRENT SHARE OF TAM-BIL ABOVE.                                 
015300         10  MARKET-SHARE-PCT           PIC S9(01)V9(02).         
015400* PENETRATION OF THE ADDRESSABLE MARKET TO DATE.                  
015500         10  MARKET-PENETR-PCT          PIC S9(01)V9(02).         
015600* CONSECUTIVE YEARS OF 25-PERCENT-PLUS GROWTH -                   
015700* MOMENTUM CHECK.                                                 
015800         10  YEARS-25PLUS-GROWTH        PIC 9(02).                
015900* CONSECUTIVE QUARTERS OF ACCELERATING GROWTH.                    
016000         10  QTRS-ACCELERATING          PIC 9(02).                
016100* TRAILING 12-MONTH PRICE RETURN - MOMENTUM LEG.                  
016200         10  RETURN-12M-PCT             PIC S9(02)V9(02).         
016300* TRAILING 6-MONTH PRICE RETURN - MOMENTUM LEG,                   
016400* SHORTER WINDOW.                                                 
016500         10  RETURN-6M-PCT              PIC S9(02)V9(02).         
016600* S&P 500 BENCHMARK RETURN - RELATIVE-STRENGTH                    
016700* COMPARISON.                                                     
016800         10  SPY-RETURN-12M-PCT         PIC S9(02)V9(02).         
016900* NASDAQ-100 BENCHMARK RETURN - RELATIVE-STRENGTH                 
017000* COMPARISON.                                                     
017100         10  QQQ-RETURN-6M-PCT          PIC S9(02)V9(02).         
017200* RUSSELL 2000 BENCHMARK RETURN - SMALL-CAP                       
017300* RELATIVE STRENGTH.                                              
017400         10  IWM-RETURN-6M-PCT          PIC S9(02)V9(02).         
017500* RUSSELL 2000 GROWTH BENCHMARK RETURN.                           
017600         10  IWO-RETURN-6M-PCT          PIC S9(02)V9(02).         
017700* CURRENT PRICE - PAIRS WITH MA-50/MA-200 BELOW                   
017800* FOR TREND READ.                                                 
017900         10  PRICE                      PIC S9(04)V9(02).         
018000* 50-DAY MOVING AVERAGE - SHORT TREND REFERENCE.                  
018100         10  MA-50                      PIC S9(04)V9(02).         
018200* 200-DAY MOVING AVERAGE - LONG TREND REFERENCE.                  
018300         10  MA-200                     PIC S9(04)V9(02).         
018400* CASH LESS DEBT - FIN-HEALTH LEG, BALANCE-SHEET                  
018500* STRENGTH.                                                       
018600         10  NET-CASH-BIL               PIC S9(03)V9(02).         
018700* ABSOLUTE FREE CASH FLOW - FIN-HEALTH LEG                        
018800* ALONGSIDE NET-CASH-BIL.                                         
018900         10  FCF-BIL                    PIC S9(03)V9(02).         
019000* TRADING-VOLUME CHANGE - CONFIRMS OR UNDERCUTS A                 
019100* PRICE MOVE.                                                     
019200         10  VOLUME-CHANGE-PCT          PIC S9(02)V9(02).         
019300* SECTOR BENCHMARK GROWTH - PEER CONTEXT FOR                      
019400* REV-CAGR-3YR-PCT.                                               
019500         10  SECTOR-AVG-GROWTH-PCT      PIC S9(01)V9(02).         
019600* LIFETIME-VALUE/ACQUISITION-COST RATIO - SAAS                    
019700* UNIT ECONOMICS.                                                 
019800         10  LTV-CAC-RATIO              PIC SV9(02).              
019900* MONTHS TO RECOVER CUSTOMER-ACQUISITION COST.                    
020000         10  CAC-PAYBACK-MONTHS         PIC 9(03).                
020100* NET REVENUE RETENTION - SAAS/RECURRING-REVENUE                  
020200* QUALITY SIGNAL.                                                 
020300         10  NRR-PCT                    PIC S9(01)V9(02).         
020400* DOLLAR-BASED RETENTION - COMPANION METRIC TO                    
020500* NRR-PCT.                                                        
020600         10  DBR-PCT                    PIC S9(01)V9(02).         
020700* PERCENT OF REVENUE THAT IS RECURRING.                           
020800         10  RECURRING-REV-PCT          PIC S9(01)V9(02).         
020900* PERCENT OF REVENUE FROM REPEAT CUSTOMERS.                       
021000         10  REPEAT-REV-PCT             PIC S9(01)V9(02).         
021100* CUSTOMER CHURN RATE - PENALTY SIDE OF THE                       
021200* RETENTION READ.                                                 
021300         10  CUST-CHURN-PCT             PIC S9(01)V9(02).         
021400* NEW-CUSTOMER GROWTH RATE.                                       
021500         10  CUST-GROWTH-PCT            PIC S9(01)V9(02).         
021600* REVENUE SHARE FROM THE SINGLE LARGEST CUSTOMER -                
021700* RISK FLAG.                                                      
021800         10  TOP-CUST-CONC-PCT          PIC S9(01)V9(02).         
021900* REVENUE SHARE FROM THE TOP THREE CUSTOMERS.                     
022000         10  TOP3-CUST-CONC-PCT         PIC S9(01)V9(02).         
022100* PROJECTED MONTHS TO PROFITABILITY FOR PRE-PROFIT                
022200* NAMES.                                                          
022300         10  PATH-PROFIT-MONTHS         PIC 9(03).                
022400* PROJECTED QUARTERS TO PROFITABILITY, QUARTERLY                  
022500* VIEW OF SAME.                                                   
022600         10  PATH-PROFIT-QTRS           PIC 9(03).                
022700* BUSINESS-TYPE CODE - WHERE THE NAME SITS IN ITS OWN LIFE        
022800* CYCLE (SOFTWARE/SAAS, NON-CYCLICAL, EARLY-TO-MID GROWTH,        
022900* MID-CYCLE, LATE-CYCLE, PEAK-CYCLE, OR OTHER).  READ BY          
023000* THE RETENTION/COHORT REWORK NOTED IN THE CHANGE LOG.            
023100     05  BUSINESS-TYPE              PIC X(02).                    
023200         88  BUSINESS-TYPE-SAAS         VALUE 'SW'.               
023300         88  BUSINESS-TYPE-NONCYCL      VALUE 'NC'.               
023400         88  BUSINESS-TYPE-EARLY-MID    VALUE 'EM'.               
023500         88  BUSINESS-TYPE-MID-CYCLE    VALUE 'MC'.               
023600         88  BUSINESS-TYPE-LATE-CYCLE   VALUE 'LC'.               
023700         88  BUSINESS-TYPE-PEAK-CYCLE   VALUE 'PK'.               
023800         88  BUSINESS-TYPE-OTHER        VALUE 'OT'.               
023900* DISRUPTION-TYPE CODE - HOW THE NAME IS TAKING SHARE             
024000* (ATTACKING A 100-BILLION-PLUS INCUMBENT MARKET, CREATING        
024100* A NEW CATEGORY, GAINING SHARE IN AN EXISTING ONE, WORKING       
024200* A NICHE, OR INCREMENTAL).  FEEDS TIER-4 DISRUPTION.             
024300     05  DISRUPTION-TYPE            PIC X(02).                    
024400         88  DISRUPTION-ATTACK-100B     VALUE 'A1'.               
024500         88  DISRUPTION-NEW-CATEGORY    VALUE 'NC'.               
024600         88  DISRUPTION-SHARE-GAINS     VALUE 'SG'.               
024700         88  DISRUPTION-NICHE-10-50B    VALUE 'NI'.               
024800         88  DISRUPTION-INCREMENTAL     VALUE 'IN'.               
024900* MARKET-STRUCTURE CODE - WINNER-TAKE-MOST, OLIGOPOLY,            
025000* CROWDED-BUT-DIFFERENTIATED, HIGHLY COMPETITIVE, OR              
025100* COMMODITY.  FEEDS THE MOAT-RELATED CHECKLIST SCORING.           
025200     05  MARKET-STRUCTURE           PIC X(02).                    
025300         88  MKT-STRUCTURE-WINNER-MOST  VALUE 'WT'.               
025400         88  MKT-STRUCTURE-OLIGOPOLY    VALUE 'OL'.               
025500         88  MKT-STRUCTURE-CROWDED-DIFF VALUE 'CD'.               
025600         88  MKT-STRUCTURE-HIGH-COMPETE VALUE 'HC'.               
025700         88  MKT-STRUCTURE-COMMODITY    VALUE 'CO'.               
025800* SINGLE-FLAG INDICATOR BLOCK - SIX STANDALONE YES/NO             
025900* CONDITIONS (PROFITABLE, GAAP-PROFITABLE, SAAS,                  
026000* ACCELERATING, SENTIMENT-POSITIVE, MARGIN-EXPANDING,             
026100* COHORTS-IMPROVING) TESTED DIRECTLY IN THE TIER PARAGRAPHS       
026200* RATHER THAN ADDED/SUBTRACTED LIKE THE CHECKLIST FLAGS           
026300* BELOW.                                                          
026400     05  METRIC-INDICATOR-BLOCK.                                  
026500         10  IS-PROFITABLE              PIC X(01).                
026600             88  IS-PROFITABLE-YES                                
026700                 VALUE 'Y'.                                       
026800         10  IS-GAAP-PROFITABLE         PIC X(01).                
026900             88  IS-GAAP-PROFITABLE-YES                           
027000                 VALUE 'Y'.                                       
027100         10  IS-SAAS                    PIC X(01).                
027200             88  IS-SAAS-YES                                      
027300                 VALUE 'Y'.                                       
027400         10  IS-ACCELERATING            PIC X(01).                
027500             88  IS-ACCELERATING-YES                              
027600                 VALUE 'Y'.                                       
027700         10  SENTIMENT-POSITIVE         PIC X(01).                
027800             88  SENTIMENT-POSITIVE-YES                           
027900                 VALUE 'Y'.                                       
028000         10  GM-EXPANDING               PIC X(01).                
028100             88  GM-EXPANDING-YES                                 
028200                 VALUE 'Y'.                                       
028300         10  COHORTS-IMPROVING          PIC X(01).                
028400             88  COHORTS-IMPROVING-YES                            
028500                 VALUE 'Y'.                                       
028600* BONUS/PENALTY CHECKLIST FLAG AREA - SIXTEEN NAMED GROUPS,       
028700* EACH A SHORT LIST OF YES/NO FLAGS THAT ADD (OR, FOR THE         
028800* PPATH AND THE TWO SENT PENALTY FLAGS, SUBTRACT) POINTS          
028900* OFF A NEUTRAL 50-POINT BASELINE IN THE CONSUMING TIER           
029000* PARAGRAPH.  GROUP BOUNDARIES ARE MARKED BELOW.                  
029100     05  METRIC-FLAG-AREA.                                        
029200* STRUCTURAL-MOAT CHECKLIST - NETWORK EFFECT, ECONOMIES           
029300* OF SCALE, SWITCHING COST, INTANGIBLE ASSETS, REGULATORY         
029400* PROTECTION.  FEEDS TIER-1 QUALITY (3200-T1-QUALITY).            
029500* MOAT-NETWORK-EFFECT - CHECKLIST FLAG, SEE GROUP                 
029600* NOTE ABOVE.                                                     
029700         10  MOAT-NETWORK-EFFECT-FLAG   PIC X(01).                
029800             88  MOAT-NETWORK-EFFECT-FLAG-YES                     
029900                 VALUE 'Y'.                                       
030000* MOAT-ECONOMIES-SCALE - CHECKLIST FLAG, SEE GROUP                
030100* NOTE ABOVE.                                                     
030200         10  MOAT-ECONOMIES-SCALE-FLAG  PIC X(01).                
030300             88  MOAT-ECONOMIES-SCALE-FLAG-YES                    
030400                 VALUE 'Y'.                                       
030500* MOAT-SWITCHING-COST - CHECKLIST FLAG, SEE GROUP                 
030600* NOTE ABOVE.                                                     
030700         10  MOAT-SWITCHING-COST-FLAG   PIC X(01).                
030800             88  MOAT-SWITCHING-COST-FLAG-YES                     
030900                 VALUE 'Y'.                                       
031000* MOAT-INTANGIBLE-ASSET - CHECKLIST FLAG, SEE                     
031100* GROUP NOTE ABOVE.                                               
031200         10  MOAT-INTANGIBLE-ASSET-FLAG PIC X(01).                
031300             88  MOAT-INTANGIBLE-ASSET-FLAG-YES                   
031400                 VALUE 'Y'.                                       
031500* MOAT-REGULATORY - CHECKLIST FLAG, SEE GROUP NOTE                
031600* ABOVE.                                                          
031700         10  MOAT-REGULATORY-FLAG       PIC X(01).                
031800             88  MOAT-REGULATORY-FLAG-YES                         
031900                 VALUE 'Y'.                                       
032000* MANAGEMENT/CAPITAL-ALLOCATION CHECKLIST - SMART M&A,            
032100* BUYBACKS, DIVIDEND GROWTH.  FEEDS TIER-1 QUALITY.               
032200* MGMT-SMART-MA - CHECKLIST FLAG, SEE GROUP NOTE                  
032300* ABOVE.                                                          
032400         10  MGMT-SMART-MA-FLAG         PIC X(01).                
032500             88  MGMT-SMART-MA-FLAG-YES                           
032600                 VALUE 'Y'.                                       
032700* MGMT-BUYBACK - CHECKLIST FLAG, SEE GROUP NOTE                   
032800* ABOVE.                                                          
032900         10  MGMT-BUYBACK-FLAG          PIC X(01).                
033000             88  MGMT-BUYBACK-FLAG-YES                            
033100                 VALUE 'Y'.                                       
033200* MGMT-DIV-GROWTH - CHECKLIST FLAG, SEE GROUP NOTE                
033300* ABOVE.                                                          
033400         10  MGMT-DIV-GROWTH-FLAG       PIC X(01).                
033500             88  MGMT-DIV-GROWTH-FLAG-YES                         
033600                 VALUE 'Y'.                                       
033700* FORWARD GROWTH-DRIVER CHECKLIST - GEOGRAPHIC, PRODUCT,          
033800* PLATFORM AND MULTI-VECTOR EXPANSION.  FEEDS TIER-1              
033900* GROWTH (3300-T1-GROWTH).                                        
034000* FUTGR-GEO-EXPAND - CHECKLIST FLAG, SEE GROUP                    
034100* NOTE ABOVE.                                                     
034200         10  FUTGR-GEO-EXPAND-FLAG      PIC X(01).                
034300             88  FUTGR-GEO-EXPAND-FLAG-YES                        
034400                 VALUE 'Y'.                                       
034500* FUTGR-NEW-PRODUCT - CHECKLIST FLAG, SEE GROUP                   
034600* NOTE ABOVE.                                                     
034700         10  FUTGR-NEW-PRODUCT-FLAG     PIC X(01).                
034800             88  FUTGR-NEW-PRODUCT-FLAG-YES                       
034900                 VALUE 'Y'.                                       
035000* FUTGR-PLATFORM - CHECKLIST FLAG, SEE GROUP NOTE                 
035100* ABOVE.                                                          
035200         10  FUTGR-PLATFORM-FLAG        PIC X(01).                
035300             88  FUTGR-PLATFORM-FLAG-YES                          
035400                 VALUE 'Y'.                                       
035500* FUTGR-MULTI-VECTOR - CHECKLIST FLAG, SEE GROUP                  
035600* NOTE ABOVE.                                                     
035700         10  FUTGR-MULTI-VECTOR-FLAG    PIC X(01).                
035800             88  FUTGR-MULTI-VECTOR-FLAG-YES                      
035900                 VALUE 'Y'.                                       
036000* SECOND CAPITAL-ALLOCATION CHECKLIST - OPPORTUNISTIC             
036100* BUYBACKS, VALUE-ACCRETIVE M&A, DIVIDEND GROWTH, CAPITAL         
036200* DISCIPLINE.  FEEDS TIER-2 FIN-HEALTH.                           
036300* CAPAL-BUYBACK-RD - CHECKLIST FLAG, SEE GROUP                    
036400* NOTE ABOVE.                                                     
036500         10  CAPAL-BUYBACK-RD-FLAG      PIC X(01).                
036600             88  CAPAL-BUYBACK-RD-FLAG-YES                        
036700                 VALUE 'Y'.                                       
036800* CAPAL-VALUE-MA - CHECKLIST FLAG, SEE GROUP NOTE                 
036900* ABOVE.                                                          
037000         10  CAPAL-VALUE-MA-FLAG        PIC X(01).                
037100             88  CAPAL-VALUE-MA-FLAG-YES                          
037200                 VALUE 'Y'.                                       
037300* CAPAL-DIV-GROWTH - CHECKLIST FLAG, SEE GROUP                    
037400* NOTE ABOVE.                                                     
037500         10  CAPAL-DIV-GROWTH-FLAG      PIC X(01).                
037600             88  CAPAL-DIV-GROWTH-FLAG-YES                        
037700                 VALUE 'Y'.                                       
037800* CAPAL-DISCIPLINED - CHECKLIST FLAG, SEE GROUP                   
037900* NOTE ABOVE.                                                     
038000         10  CAPAL-DISCIPLINED-FLAG     PIC X(01).                
038100             88  CAPAL-DISCIPLINED-FLAG-YES                       
038200                 VALUE 'Y'.                                       
038300* MARKET-POSITION CHECKLIST - RANK, SHARE GAINS, CATEGORY         
038400* LEADERSHIP.  FEEDS TIER-2 QUALITY.                              
038500* MKTPOS-TOP1-OR-2 - CHECKLIST FLAG, SEE GROUP                    
038600* NOTE ABOVE.                                                     
038700         10  MKTPOS-TOP1-OR-2-FLAG      PIC X(01).                
038800             88  MKTPOS-TOP1-OR-2-FLAG-YES                        
038900                 VALUE 'Y'.                                       
039000* MKTPOS-TOP3-TO-5 - CHECKLIST FLAG, SEE GROUP                    
039100* NOTE ABOVE.                                                     
039200         10  MKTPOS-TOP3-TO-5-FLAG      PIC X(01).                
039300             88  MKTPOS-TOP3-TO-5-FLAG-YES                        
039400                 VALUE 'Y'.                                       
039500* MKTPOS-GAIN-SHARE - CHECKLIST FLAG, SEE GROUP                   
039600* NOTE ABOVE.                                                     
039700         10  MKTPOS-GAIN-SHARE-FLAG     PIC X(01).                
039800             88  MKTPOS-GAIN-SHARE-FLAG-YES                       
039900                 VALUE 'Y'.                                       
040000* MKTPOS-CATEGORY-LEAD - CHECKLIST FLAG, SEE GROUP                
040100* NOTE ABOVE.                                                     
040200         10  MKTPOS-CATEGORY-LEAD-FLAG  PIC X(01).                
040300             88  MKTPOS-CATEGORY-LEAD-FLAG-YES                    
040400                 VALUE 'Y'.                                       
040500* GROWTH-DRIVER CHECKLIST REUSED BY TIERS 2 AND 3 -               
040600* SEGMENT, GEOGRAPHY, PRODUCT, PLATFORM, VIRAL/NETWORK            
040700* EXPANSION.                                                      
040800* GRDRV-MULTI-SEGMENT - CHECKLIST FLAG, SEE GROUP                 
040900* NOTE ABOVE.                                                     
041000         10  GRDRV-MULTI-SEGMENT-FLAG   PIC X(01).                
041100             88  GRDRV-MULTI-SEGMENT-FLAG-YES                     
041200                 VALUE 'Y'.                                       
041300* GRDRV-GEO-EXPAND - CHECKLIST FLAG, SEE GROUP                    
041400* NOTE ABOVE.                                                     
041500         10  GRDRV-GEO-EXPAND-FLAG      PIC X(01).                
041600             88  GRDRV-GEO-EXPAND-FLAG-YES                        
041700                 VALUE 'Y'.                                       
041800* GRDRV-NEW-PRODUCT - CHECKLIST FLAG, SEE GROUP                   
041900* NOTE ABOVE.                                                     
042000         10  GRDRV-NEW-PRODUCT-FLAG     PIC X(01).                
042100             88  GRDRV-NEW-PRODUCT-FLAG-YES                       
042200                 VALUE 'Y'.                                       
042300* GRDRV-PLATFORM - CHECKLIST FLAG, SEE GROUP NOTE                 
042400* ABOVE.                                                          
042500         10  GRDRV-PLATFORM-FLAG        PIC X(01).                
042600             88  GRDRV-PLATFORM-FLAG-YES                          
042700                 VALUE 'Y'.                                       
042800* GRDRV-VIRAL-NETWORK - CHECKLIST FLAG, SEE GROUP                 
042900* NOTE ABOVE.                                                     
043000         10  GRDRV-VIRAL-NETWORK-FLAG   PIC X(01).                
043100             88  GRDRV-VIRAL-NETWORK-FLAG-YES                     
043200                 VALUE 'Y'.                                       
043300* INSTITUTIONAL-FLOW CHECKLIST - OWNERSHIP INCREASE,              
043400* SMART MONEY, INSIDER BUYING.  FEEDS TIER-2 MOMENTUM.            
043500* INST-OWN-INCREASE - CHECKLIST FLAG, SEE GROUP                   
043600* NOTE ABOVE.                                                     
043700         10  INST-OWN-INCREASE-FLAG     PIC X(01).                
043800             88  INST-OWN-INCREASE-FLAG-YES                       
043900                 VALUE 'Y'.                                       
044000* INST-SMART-MONEY - CHECKLIST FLAG, SEE GROUP                    
044100* NOTE ABOVE.                                                     
044200         10  INST-SMART-MONEY-FLAG      PIC X(01).                
044300             88  INST-SMART-MONEY-FLAG-YES                        
044400                 VALUE 'Y'.                                       
044500* INST-INSIDER-BUY - CHECKLIST FLAG, SEE GROUP                    
044600* NOTE ABOVE.                                                     
044700         10  INST-INSIDER-BUY-FLAG      PIC X(01).                
044800             88  INST-INSIDER-BUY-FLAG-YES                        
044900                 VALUE 'Y'.                                       
045000* ANALYST-MOMENTUM CHECKLIST - MULTI-FIRM UPGRADES,               
045100* TARGET RAISES, POSITIVE REVISIONS, MOMENTUM                     
045200* CONFIRMATION.  FEEDS TIER-2 MOMENTUM.                           
045300* ANMOM-MULTI-UPGRADE - CHECKLIST FLAG, SEE GROUP                 
045400* NOTE ABOVE.                                                     
045500         10  ANMOM-MULTI-UPGRADE-FLAG   PIC X(01).                
045600             88  ANMOM-MULTI-UPGRADE-FLAG-YES                     
045700                 VALUE 'Y'.                                       
045800* ANMOM-TARGET-RAISE - CHECKLIST FLAG, SEE GROUP                  
045900* NOTE ABOVE.                                                     
046000         10  ANMOM-TARGET-RAISE-FLAG    PIC X(01).                
046100             88  ANMOM-TARGET-RAISE-FLAG-YES                      
046200                 VALUE 'Y'.                                       
046300* ANMOM-POS-REVISION - CHECKLIST FLAG, SEE GROUP                  
046400* NOTE ABOVE.                                                     
046500         10  ANMOM-POS-REVISION-FLAG    PIC X(01).                
046600             88  ANMOM-POS-REVISION-FLAG-YES                      
046700                 VALUE 'Y'.                                       
046800* ANMOM-MOMENTUM - CHECKLIST FLAG, SEE GROUP NOTE                 
046900* ABOVE.                                                          
047000         10  ANMOM-MOMENTUM-FLAG        PIC X(01).                
047100             88  ANMOM-MOMENTUM-FLAG-YES                          
047200                 VALUE 'Y'.                                       
047300* MOAT-DEPTH CHECKLIST - FEEDS TIER-2 SCALE-AND-MOAT              
047400* FIFTH FACTOR (4500-T2-SCALE-MOAT).                              
047500* MOATD-NETWORK-EFFECT - CHECKLIST FLAG, SEE GROUP                
047600* NOTE ABOVE.                                                     
047700         10  MOATD-NETWORK-EFFECT-FLAG  PIC X(01).                
047800             88  MOATD-NETWORK-EFFECT-FLAG-YES                    
047900                 VALUE 'Y'.                                       
048000* MOATD-SWITCHING-COST - CHECKLIST FLAG, SEE GROUP                
048100* NOTE ABOVE.                                                     
048200         10  MOATD-SWITCHING-COST-FLAG  PIC X(01).                
048300             88  MOATD-SWITCHING-COST-FLAG-YES                    
048400                 VALUE 'Y'.                                       
048500* MOATD-ECON-SCALE - CHECKLIST FLAG, SEE GROUP                    
048600* NOTE ABOVE.                                                     
048700         10  MOATD-ECON-SCALE-FLAG      PIC X(01).                
048800             88  MOATD-ECON-SCALE-FLAG-YES                        
048900                 VALUE 'Y'.                                       
049000* MOATD-BRAND-ECOSYS - CHECKLIST FLAG, SEE GROUP                  
049100* NOTE ABOVE.                                                     
049200         10  MOATD-BRAND-ECOSYS-FLAG    PIC X(01).                
049300             88  MOATD-BRAND-ECOSYS-FLAG-YES                      
049400                 VALUE 'Y'.                                       
049500* MOATD-DATA-IP - CHECKLIST FLAG, SEE GROUP NOTE                  
049600* ABOVE.                                                          
049700         10  MOATD-DATA-IP-FLAG         PIC X(01).                
049800             88  MOATD-DATA-IP-FLAG-YES                           
049900                 VALUE 'Y'.                                       
050000* STRATEGIC-PARTNERSHIP CHECKLIST - MAJOR TECH,                   
050100* GOVERNMENT/ENTERPRISE, ECOSYSTEM INTEGRATION,                   
050200* STRATEGIC CUSTOMERS.  FEEDS TIER-3 GROWTH.                      
050300* PTNR-MAJOR-TECH - CHECKLIST FLAG, SEE GROUP NOTE                
050400* ABOVE.                                                          
050500         10  PTNR-MAJOR-TECH-FLAG       PIC X(01).                
050600             88  PTNR-MAJOR-TECH-FLAG-YES                         
050700                 VALUE 'Y'.                                       
050800* PTNR-GOVT-ENTERPRISE - CHECKLIST FLAG, SEE GROUP                
050900* NOTE ABOVE.                                                     
051000         10  PTNR-GOVT-ENTERPRISE-FLAG  PIC X(01).                
051100             88  PTNR-GOVT-ENTERPRISE-FLAG-YES                    
051200                 VALUE 'Y'.                                       
051300* PTNR-ECOSYS-INTEG - CHECKLIST FLAG, SEE GROUP                   
051400* NOTE ABOVE.                                                     
051500         10  PTNR-ECOSYS-INTEG-FLAG     PIC X(01).                
051600             88  PTNR-ECOSYS-INTEG-FLAG-YES                       
051700                 VALUE 'Y'.                                       
051800* PTNR-STRATEGIC-CUST - CHECKLIST FLAG, SEE GROUP                 
051900* NOTE ABOVE.                                                     
052000         10  PTNR-STRATEGIC-CUST-FLAG   PIC X(01).                
052100             88  PTNR-STRATEGIC-CUST-FLAG-YES                     
052200                 VALUE 'Y'.                                       
052300* INSIDER-RECENT-BUY - CHECKLIST FLAG, SEE GROUP                  
052400* NOTE ABOVE.                                                     
052500         10  INSIDER-RECENT-BUY-FLAG    PIC X(01).                
052600             88  INSIDER-RECENT-BUY-FLAG-YES                      
052700                 VALUE 'Y'.                                       
052800* PROFIT-PATH WARNING CHECKLIST - BURN ACCELERATION,              
052900* GUIDANCE WITHDRAWAL, FREQUENT CAPITAL RAISES.  THESE            
053000* ARE PENALTY FLAGS ON THE TIER-3 FIN-HEALTH SUB-SCORE.           
053100* PPATH-BURN-ACCEL - CHECKLIST FLAG, SEE GROUP                    
053200* NOTE ABOVE.                                                     
053300         10  PPATH-BURN-ACCEL-FLAG      PIC X(01).                
053400             88  PPATH-BURN-ACCEL-FLAG-YES                        
053500                 VALUE 'Y'.                                       
053600* PPATH-NO-GUIDANCE - CHECKLIST FLAG, SEE GROUP                   
053700* NOTE ABOVE.                                                     
053800         10  PPATH-NO-GUIDANCE-FLAG     PIC X(01).                
053900             88  PPATH-NO-GUIDANCE-FLAG-YES                       
054000                 VALUE 'Y'.                                       
054100* PPATH-FREQ-RAISE - CHECKLIST FLAG, SEE GROUP                    
054200* NOTE ABOVE.                                                     
054300         10  PPATH-FREQ-RAISE-FLAG      PIC X(01).                
054400             88  PPATH-FREQ-RAISE-FLAG-YES                        
054500                 VALUE 'Y'.                                       
054600* MOAT-FORMATION CHECKLIST - FEEDS TIER-3                         
054700* SCALE-INFLECTION FIFTH FACTOR; AN EARLIER-STAGE READ            
054800* THAN THE MOATD GROUP ABOVE.                                     
054900* MOATF-NETWORK-EFFECT - CHECKLIST FLAG, SEE GROUP                
055000* NOTE ABOVE.                                                     
055100         10  MOATF-NETWORK-EFFECT-FLAG  PIC X(01).                
055200             88  MOATF-NETWORK-EFFECT-FLAG-YES                    
055300                 VALUE 'Y'.                                       
055400* MOATF-SWITCHING-COST - CHECKLIST FLAG, SEE GROUP                
055500* NOTE ABOVE.                                                     
055600         10  MOATF-SWITCHING-COST-FLAG  PIC X(01).                
055700             88  MOATF-SWITCHING-COST-FLAG-YES                    
055800                 VALUE 'Y'.                                       
055900* MOATF-SCALE-ADVAN - CHECKLIST FLAG, SEE GROUP                   
056000* NOTE ABOVE.                                                     
056100         10  MOATF-SCALE-ADVAN-FLAG     PIC X(01).                
056200             88  MOATF-SCALE-ADVAN-FLAG-YES                       
056300                 VALUE 'Y'.                                       
056400* MOATF-DATA-IP - CHECKLIST FLAG, SEE GROUP NOTE                  
056500* ABOVE.                                                          
056600         10  MOATF-DATA-IP-FLAG         PIC X(01).                
056700             88  MOATF-DATA-IP-FLAG-YES                           
056800                 VALUE 'Y'.                                       
056900* MOATF-BRAND-EMERGE - CHECKLIST FLAG, SEE GROUP                  
057000* NOTE ABOVE.                                                     
057100         10  MOATF-BRAND-EMERGE-FLAG    PIC X(01).                
057200             88  MOATF-BRAND-EMERGE-FLAG-YES                      
057300                 VALUE 'Y'.                                       
057400* CATALYST CHECKLIST - MAJOR LAUNCH, MARKET EXPANSION,            
057500* PARTNERSHIP, REGULATORY MILESTONE, INDEX INCLUSION.             
057600* SHARED BY TIER-4 GROWTH AND TIER-4 DISRUPTION SCORING.          
057700* CATLY-MAJOR-LAUNCH - CHECKLIST FLAG, SEE GROUP                  
057800* NOTE ABOVE.                                                     
057900         10  CATLY-MAJOR-LAUNCH-FLAG    PIC X(01).                
058000             88  CATLY-MAJOR-LAUNCH-FLAG-YES                      
058100                 VALUE 'Y'.                                       
058200* CATLY-MARKET-EXPAND - CHECKLIST FLAG, SEE GROUP                 
058300* NOTE ABOVE.                                                     
058400         10  CATLY-MARKET-EXPAND-FLAG   PIC X(01).                
058500             88  CATLY-MARKET-EXPAND-FLAG-YES                     
058600                 VALUE 'Y'.                                       
058700* CATLY-PARTNERSHIP-EXP - CHECKLIST FLAG, SEE                     
058800* GROUP NOTE ABOVE.                                               
058900         10  CATLY-PARTNERSHIP-EXP-FLAG PIC X(01).                
059000             88  CATLY-PARTNERSHIP-EXP-FLAG-YES                   
059100                 VALUE 'Y'.                                       
059200* CATLY-REG-MILESTONE - CHECKLIST FLAG, SEE GROUP                 
059300* NOTE ABOVE.                                                     
059400         10  CATLY-REG-MILESTONE-FLAG   PIC X(01).                
059500             88  CATLY-REG-MILESTONE-FLAG-YES                     
059600                 VALUE 'Y'.                                       
059700* CATLY-INDEX-INCL - CHECKLIST FLAG, SEE GROUP                    
059800* NOTE ABOVE.                                                     
059900         10  CATLY-INDEX-INCL-FLAG      PIC X(01).                
060000             88  CATLY-INDEX-INCL-FLAG-YES                        
060100                 VALUE 'Y'.                                       
060200* SENTIMENT CHECKLIST - BULLISH MENTIONS, RETAIL-FORUM            
060300* CHATTER, ANALYST UPGRADES, TARGET RAISES, POSITIVE              
060400* MEDIA, PLUS TWO PENALTY FLAGS (NEGATIVE TREND,                  
060500* MEME-STOCK RISK).  FEEDS TIER-4 MOMENTUM.                       
060600* SENT-BULLISH-MENTION - CHECKLIST FLAG, SEE GROUP                
060700* NOTE ABOVE.                                                     
060800         10  SENT-BULLISH-MENTION-FLAG  PIC X(01).                
060900             88  SENT-BULLISH-MENTION-FLAG-YES                    
061000                 VALUE 'Y'.                                       
061100* SENT-RETAIL-FORUM - CHECKLIST FLAG, SEE GROUP                   
061200* NOTE ABOVE.                                                     
061300         10  SENT-RETAIL-FORUM-FLAG     PIC X(01).                
061400             88  SENT-RETAIL-FORUM-FLAG-YES                       
061500                 VALUE 'Y'.                                       
061600* SENT-ANALYST-UPGR - CHECKLIST FLAG, SEE GROUP                   
061700* NOTE ABOVE.                                                     
061800         10  SENT-ANALYST-UPGR-FLAG     PIC X(01).                
061900             88  SENT-ANALYST-UPGR-FLAG-YES                       
062000                 VALUE 'Y'.                                       
062100* SENT-TARGET-RAISE - CHECKLIST FLAG, SEE GROUP                   
062200* NOTE ABOVE.                                                     
062300         10  SENT-TARGET-RAISE-FLAG     PIC X(01).                
062400             88  SENT-TARGET-RAISE-FLAG-YES                       
062500                 VALUE 'Y'.                                       
062600* SENT-POS-MEDIA - CHECKLIST FLAG, SEE GROUP NOTE                 
062700* ABOVE.                                                          
062800         10  SENT-POS-MEDIA-FLAG        PIC X(01).                
062900             88  SENT-POS-MEDIA-FLAG-YES                          
063000                 VALUE 'Y'.                                       
063100* SENT-NEG-TREND - CHECKLIST FLAG, SEE GROUP NOTE                 
063200* ABOVE.                                                          
063300         10  SENT-NEG-TREND-FLAG        PIC X(01).                
063400             88  SENT-NEG-TREND-FLAG-YES                          
063500                 VALUE 'Y'.                                       
063600* SENT-MEME-RISK - CHECKLIST FLAG, SEE GROUP NOTE                 
063700* ABOVE.                                                          
063800         10  SENT-MEME-RISK-FLAG        PIC X(01).                
063900             88  SENT-MEME-RISK-FLAG-YES                          
064000                 VALUE 'Y'.                                       
064100* TECH-MOAT CHECKLIST - AI/ML, PATENTS, PROPRIETARY DATA,         
064200* FIRST-MOVER, SUPPLY-CHAIN CONTROL.  FEEDS TIER-4                
064300* DISRUPTION FIFTH FACTOR.                                        
064400* TCHMT-AI-ML - CHECKLIST FLAG, SEE GROUP NOTE                    
064500* ABOVE.                                                          
064600         10  TCHMT-AI-ML-FLAG           PIC X(01).                
064700             88  TCHMT-AI-ML-FLAG-YES                             
064800                 VALUE 'Y'.                                       
064900* TCHMT-PATENT - CHECKLIST FLAG, SEE GROUP NOTE                   
065000* ABOVE.                                                          
065100         10  TCHMT-PATENT-FLAG          PIC X(01).                
065200             88  TCHMT-PATENT-FLAG-YES                            
065300                 VALUE 'Y'.                                       
065400* TCHMT-UNIQUE-DATA - CHECKLIST FLAG, SEE GROUP                   
065500* NOTE ABOVE.                                                     
065600         10  TCHMT-UNIQUE-DATA-FLAG     PIC X(01).                
065700             88  TCHMT-UNIQUE-DATA-FLAG-YES                       
065800                 VALUE 'Y'.                                       
065900* TCHMT-FIRST-MOVER - CHECKLIST FLAG, SEE GROUP                   
066000* NOTE ABOVE.                                                     
066100         10  TCHMT-FIRST-MOVER-FLAG     PIC X(01).                
066200             88  TCHMT-FIRST-MOVER-FLAG-YES                       
066300                 VALUE 'Y'.                                       
066400* TCHMT-SUPPLY-CHAIN - CHECKLIST FLAG, SEE GROUP                  
066500* NOTE ABOVE.                                                     
066600         10  TCHMT-SUPPLY-CHAIN-FLAG    PIC X(01).                
066700             88  TCHMT-SUPPLY-CHAIN-FLAG-YES                      
066800                 VALUE 'Y'.                                       
066900     05  FILLER                     PIC X(28).                    
067000                                                                  
067100* THE THREE REDEFINITIONS BELOW CARRY NO NEW DATA - THEY ARE      
067200* ALTERNATE VIEWS OF THE SAME 318 BYTES, KEPT FOR THE FLAG-AUDIT  
067300* UTILITY (WHICH WALKS THE BONUS/PENALTY FLAGS AS A TABLE RATHER  
067400* THAN BY NAME) AND FOR THE RATIO-BLOCK EXTRACT USED BY THE       
067500* NIGHTLY RECONCILIATION JOB.  ADDED T.ORTIZ 11/30/89.            
067600 01  VALUATION-EXTRACT-VIEW REDEFINES STOCK-METRICS-RECORD.       
067700     05  FILLER                     PIC X(08).                    
067800     05  VALUATION-RATIO-EXTRACT    PIC X(45).                    
067900     05  FILLER                     PIC X(265).                   
068000                                                                  
068100 01  METRIC-FLAG-TABLE-VIEW REDEFINES STOCK-METRICS-RECORD.       
068200     05  FILLER                     PIC X(216).                   
068300     05  METRIC-FLAG-OCCURS         PIC X(01)                     
068400                                    OCCURS 74 TIMES               
068500                                    INDEXED BY FLAG-NDX.          
068600     05  FILLER                     PIC X(28).                    
068700                                                                  
068800 01  MOAT-FLAG-GROUP-VIEW REDEFINES STOCK-METRICS-RECORD.         
068900     05  FILLER                     PIC X(223).                   
069000     05  MOAT-FLAG-OCCURS           PIC X(01)                     
069100                                    OCCURS 5 TIMES                
069200                                    INDEXED BY MOAT-NDX.          
069300     05  FILLER                     PIC X(90).                    
069400                                                                  
069500 WORKING-STORAGE SECTION.                                         
069600 01  WS-RECORD-LENGTH-CHK           PIC 9(05) COMP VALUE 318.     SMF0100
069700                                                                  
069800 PROCEDURE DIVISION.                                              
069900                                                                  
070000 0000-CATALOG-ENTRY.                                              
070100*    THIS LAYOUT CATALOG PROGRAM CARRIES NO EXECUTABLE LOGIC. IT  
070200*    IS COMPILED ONLY TO VALIDATE THE RECORD LAYOUT AND TO DROP   
070300*    THE COPY-MEMBER LISTING CONSUMED BY THE SHOP METADATA TOOL.  
070400     STOP RUN.                                                    
